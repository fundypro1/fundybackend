000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. fundypro-earning-crediting.
000030 AUTHOR. E. A. OKRAH.
000040 INSTALLATION. FUNDYPRO DATA PROCESSING.
000050 DATE-WRITTEN. 10/14/1992.
000060 DATE-COMPILED.
000070 SECURITY. COMPANY CONFIDENTIAL -- CUSTOMER FUNDS PROCESSING.
000080
000090*   CHANGE LOG
000100*   ----------
000110*   10/14/92  EAO  Original program.  Credits a customer's
000120*                  accumulated ACTIVE earnings to the balance
000130*                  once the cap has been reached, then resets
000140*                  the earning records.
000150*   01/11/96  KOA  Reset now flips ACTIVE rows to CREDITED and
000160*                  zeroes the amount rather than physically
000170*                  deleting them, matching the sequential
000180*                  rewrite-in-place convention used everywhere
000190*                  else (ticket HD-0355 follow-up).
000200*   08/21/98  DNT  Y2K remediation review -- no 2-digit year
000210*                  fields found in this program.
000220*   09/30/22  EAO  Moved onto the transaction file (ticket
000230*                  HD-0905); see PLERNTTB.CBL banner.
000240*   03/11/26  KOA  Cap check recast as a branch-and-fall-through
000250*                  range to match the earning-accrual convention.
000260*   07/26/26  MNS  Paragraph and field commentary expanded at the
000270*                  operator desk's request -- same audit review
000280*                  that prompted the expansion of the rest of
000290*                  the suite.
000300
000310*   PROGRAM NARRATIVE
000320*   -----------------
000330*   Second half of the earnings pipeline, and the mirror image of
000340*   the cap check in fundypro-earning-accrual.  Where accrual
000350*   refuses to post once the cap is reached, crediting refuses to
000360*   pay out until the cap is reached -- a CREDIT-REQUEST against a
000370*   customer whose accumulated ACTIVE earnings are still short of
000380*   their purchase's full lifetime yield is refused outright, with
000390*   nothing moved.  Once the cap has been met or passed, the
000400*   entire accumulated ACTIVE total for that customer is added to
000410*   CUSTOMER-BALANCE in one lump sum, and every earning row that
000420*   contributed to the total is individually reset -- its status
000430*   flipped from ACTIVE to CREDITED and its amount zeroed, never
000440*   physically deleted (the 01/11/96 entry above explains why:
000450*   this shop keeps a full rewrite-in-place history on every
000460*   sequential master it owns, and EARNINGS-FILE is no exception).
000470*   A customer with no purchase on file at all is refused the same
000480*   as in the accrual program, for the same reason -- there is no
000490*   cap to test without a purchase behind it.
000500
000510 ENVIRONMENT DIVISION.
000520 CONFIGURATION SECTION.
000530 SPECIAL-NAMES.
000540     C01 IS TOP-OF-FORM.
000550
000560 INPUT-OUTPUT SECTION.
000570 FILE-CONTROL.
000580*   EARNINGS-FILE -- every ACTIVE row belonging to the credited
000590*   customer is reset in place here.
000600     COPY "SLERN01.CBL".
000610*   PURCHASE-FILE -- read-only; supplies the cap figure the same
000620*   way the accrual program derives it.
000630     COPY "SLPUR01.CBL".
000640*   CUSTOMER-FILE -- CT-BALANCE is credited here, the only place
000650*   in the whole suite earnings ever reach the balance.
000660     COPY "SLCUST01.CBL".
000670*   TRANSACTION-FILE -- only the CREDIT-REQUEST layout is acted
000680*   on.
000690     COPY "SLTRAN01.CBL".
000700
000710 DATA DIVISION.
000720 FILE SECTION.
000730     COPY "FDERN01.CBL".
000740     COPY "FDPUR01.CBL".
000750     COPY "FDCUST01.CBL".
000760     COPY "FDTRAN01.CBL".
000770
000780 WORKING-STORAGE SECTION.
000790*   ERN-TABLE and its LOAD/FIND/SAVE paragraphs, plus the shared
000800*   cap-math fields and SUM-EARNINGS-FOR-CUSTOMER/CREDIT-AND-
000810*   RESET-CUSTOMER-ROWS this program calls against them.
000820     COPY "WSERNTTB.CBL".
000830*   PUR-TABLE and its LOAD/FIND paragraphs -- same FIND-LATEST-
000840*   PURCHASE-IN-TABLE the accrual program uses.
000850     COPY "WSPURTTB.CBL".
000860*   CUST-TABLE and its LOAD/FIND/SAVE paragraphs.
000870     COPY "WSCUSTTB.CBL".
000880
000890     01  W-TRANFILE-EOF-SW             PIC X.
000900         88  TRANFILE-AT-EOF           VALUE "Y".
000910
000920*   Run counters -- COMP, zeroed once at 1000-INITIALIZE.
000930     77  W-REC-COUNT                   PIC 9(05) COMP.
000940     77  W-CREDITED-COUNT              PIC 9(05) COMP.
000950     77  W-REFUSED-COUNT               PIC 9(05) COMP.
000960
000970*   Holds the lump-sum amount actually credited, captured before
000980*   CREDIT-AND-RESET-CUSTOMER-ROWS zeroes the earning rows it came
000990*   from, purely so the amount can still be DISPLAYed afterward.
001000     01  W-CREDITED-AMOUNT             PIC S9(09)V99.
001010*   The customer's balance immediately after the credit, captured
001020*   for the same reason -- for the job-log line, not for any
001030*   further calculation.
001040     01  W-NEW-BALANCE                 PIC S9(09)V99.
001050     01  FILLER REDEFINES W-NEW-BALANCE.
001060         05  FILLER                    PIC X(11).
001070
001080 PROCEDURE DIVISION.
001090
001100*   Standard three-step shape: load tables, drive the transaction
001110*   file, save tables and print the job summary.
001120 0000-MAIN-LINE.
001130     PERFORM 1000-INITIALIZE.
001140     PERFORM 2000-PROCESS-CREDIT-REQUEST
001150         UNTIL TRANFILE-AT-EOF.
001160     PERFORM 9000-TERMINATE.
001170     STOP RUN.
001180
001190*   Loads all three tables, zeroes the three run counters, primes
001200*   the first read.
001210 1000-INITIALIZE.
001220     PERFORM LOAD-ERN-TABLE.
001230     PERFORM LOAD-PUR-TABLE.
001240     PERFORM LOAD-CUST-TABLE.
001250     MOVE ZERO TO W-REC-COUNT W-CREDITED-COUNT W-REFUSED-COUNT.
001260     MOVE "N" TO W-TRANFILE-EOF-SW.
001270     OPEN INPUT TRANSACTION-FILE.
001280     PERFORM 1100-READ-TRANSACTION.
001290 1000-EXIT.
001300     EXIT.
001310
001320*   One READ per call; sets the EOF switch on AT END.
001330 1100-READ-TRANSACTION.
001340     READ TRANSACTION-FILE
001350         AT END MOVE "Y" TO W-TRANFILE-EOF-SW.
001360 1100-EXIT.
001370     EXIT.
001380
001390*   Driving paragraph.  Only CREDIT-REQUEST records are acted on;
001400*   everything else on the transaction file is read past
001410*   untouched.
001420 2000-PROCESS-CREDIT-REQUEST.
001430     IF TRAN-IS-CREDIT-REQ
001440         ADD 1 TO W-REC-COUNT
001450         PERFORM 3000-CREDIT-AND-RESET-EARNINGS THRU 3100-EXIT.
001460     PERFORM 1100-READ-TRANSACTION.
001470 2000-EXIT.
001480     EXIT.
001490
001500*   Either refusal below is a dead end -- GO TO 3100-EXIT, the
001510*   last paragraph of the range, skips the posting paragraph.
001520*   A request that clears the cap check falls through into
001530*   3100-POST-CREDIT below.  The DISPLAY on each refusal carries
001540*   enough detail (the actual sum against the cap, for the
001550*   below-cap case) that the operator desk does not need to
001560*   re-derive the figures by hand when a customer calls asking why
001570*   their credit did not go through.
001580 3000-CREDIT-AND-RESET-EARNINGS.
001590     MOVE TR-CR-CUST-ID TO W-FIND-PUR-CUST-ID.
001600     PERFORM FIND-LATEST-PURCHASE-IN-TABLE.
001610     IF NOT PUR-WAS-FOUND
001620         ADD 1 TO W-REFUSED-COUNT
001630         DISPLAY "REFUSED CUST " TR-CR-CUST-ID " - NO PURCHASE"
001640         GO TO 3100-EXIT.
001650     COMPUTE W-MAX-EARNING ROUNDED =
001660         PT-PRICE (W-PT-SUB) * PT-DAILY-RATE (W-PT-SUB)
001670             * PT-DURATION-DAYS (W-PT-SUB).
001680     MOVE TR-CR-CUST-ID TO W-FIND-ERN-CUST-ID.
001690     PERFORM SUM-EARNINGS-FOR-CUSTOMER.
001700*       Strictly LESS THAN here, the mirror of the accrual
001710*       program's NOT LESS THAN test -- a sum exactly equal to
001720*       the cap is enough to credit, it is only a sum still short
001730*       of the cap that gets refused.
001740     IF W-SUM-ACTIVE-EARNINGS < W-MAX-EARNING
001750         ADD 1 TO W-REFUSED-COUNT
001760         DISPLAY "REFUSED CUST " TR-CR-CUST-ID
001770             " - BELOW CAP " W-SUM-ACTIVE-EARNINGS
001780             "/" W-MAX-EARNING
001790         GO TO 3100-EXIT.
001800 3000-EXIT.
001810     EXIT.
001820
001830*   The money-moving paragraph.  W-SUM-ACTIVE-EARNINGS was left
001840*   populated by SUM-EARNINGS-FOR-CUSTOMER at the end of 3000, so
001850*   it is captured into W-CREDITED-AMOUNT here before
001860*   CREDIT-AND-RESET-CUSTOMER-ROWS below zeroes out the very
001870*   earning rows that figure came from -- the capture must happen
001880*   first, or the DISPLAY at the bottom would print zero.  A
001890*   customer who vanished from CUSTOMER-FILE between the purchase
001900*   lookup and this point is refused here rather than credited
001910*   into nothing; this is the only place in this program the
001920*   customer's existence is actually confirmed.
001930 3100-POST-CREDIT.
001940     MOVE W-SUM-ACTIVE-EARNINGS TO W-CREDITED-AMOUNT.
001950     MOVE TR-CR-CUST-ID TO W-FIND-CUST-ID.
001960     PERFORM FIND-CUST-IN-TABLE.
001970     IF NOT CUST-WAS-FOUND
001980         ADD 1 TO W-REFUSED-COUNT
001990     ELSE
002000         ADD W-CREDITED-AMOUNT TO CT-BALANCE (W-CT-SUB)
002010         MOVE CT-BALANCE (W-CT-SUB) TO W-NEW-BALANCE
002020         PERFORM CREDIT-AND-RESET-CUSTOMER-ROWS
002030         ADD 1 TO W-CREDITED-COUNT
002040         DISPLAY "CREDITED CUST " TR-CR-CUST-ID " AMT "
002050             W-CREDITED-AMOUNT " NEW BAL " W-NEW-BALANCE.
002060 3100-EXIT.
002070     EXIT.
002080
002090*   End-of-run housekeeping.  Both ERN-TABLE (rows reset to
002100*   CREDITED) and CUST-TABLE (balances increased) are rewritten;
002110*   PUR-TABLE is never saved, since this program only reads it.
002120 9000-TERMINATE.
002130     CLOSE TRANSACTION-FILE.
002140     PERFORM SAVE-ERN-TABLE.
002150     PERFORM SAVE-CUST-TABLE.
002160     DISPLAY "FUNDYPRO-EARNING-CREDITING -- RUN COMPLETE".
002170     DISPLAY "REQUESTS READ . . . . : " W-REC-COUNT.
002180     DISPLAY "CREDITED  . . . . . . : " W-CREDITED-COUNT.
002190     DISPLAY "REFUSED . . . . . . . : " W-REFUSED-COUNT.
002200 9000-EXIT.
002210     EXIT.
002220
002230*---------------------------------------------------------*
002240*  IN-MEMORY TABLE LIBRARY PARAGRAPHS (SHOP STANDARD).     *
002250*---------------------------------------------------------*
002260     COPY "PLCUSTTB.CBL".
002270     COPY "PLPURTTB.CBL".
002280     COPY "PLERNTTB.CBL".
