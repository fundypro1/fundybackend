000100*   WSERNTTB.CBL
000200*   In-memory earning table (load/search/spill pattern, see
000300*   PLCUSTTB.CBL banner).
000400*
000500*     09/30/22  EAO  original table, 3000 earning rows -- the
000600*                    earnings engine moved off the nightly
000700*                    scheduler and onto the transaction file
000800*                    (ticket HD-0905).
000900     01  ERN-TABLE.
001000         05  ERN-TABLE-ENTRY OCCURS 3000 TIMES
001100                 ASCENDING KEY IS ET-ERN-ID
001200                 INDEXED BY ET-IDX.
001300             10  ET-ERN-ID             PIC 9(07).
001400             10  ET-CUST-ID            PIC 9(07).
001500             10  ET-PURCHASE-ID        PIC 9(07).
001600             10  ET-AMOUNT             PIC S9(09)V99.
001700             10  ET-STATUS             PIC X(08).
001800             10  ET-EARN-DATE          PIC 9(08).
001900             10  FILLER                PIC X(05).
002000
002100     77  ET-TABLE-COUNT                PIC 9(04) COMP.
002200     77  ET-MAX-ENTRIES                PIC 9(04) COMP VALUE 3000.
002300     77  W-ET-SUB                      PIC 9(04) COMP.
002400
002500     01  W-EARNFILE-EOF-SW             PIC X.
002600         88  EARNFILE-AT-EOF           VALUE "Y".
002700
002800     01  W-ERN-FOUND-SW                PIC X.
002900         88  ERN-WAS-FOUND             VALUE "Y".
003000
003100     77  W-FIND-ERN-CUST-ID            PIC 9(07).
003200     77  W-FIND-ERN-PUR-ID             PIC 9(07).
003300     77  W-SUM-ACTIVE-EARNINGS         PIC S9(09)V99.
003400     77  W-MAX-EARNING                 PIC S9(09)V99.
003500     77  W-DAILY-EARNING-AMT           PIC S9(09)V99.
