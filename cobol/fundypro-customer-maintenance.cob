000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. fundypro-customer-maintenance.
000030 AUTHOR. K. O. ASANTE.
000040 INSTALLATION. FUNDYPRO DATA PROCESSING.
000050 DATE-WRITTEN. 01/08/1994.
000060 DATE-COMPILED.
000070 SECURITY. COMPANY CONFIDENTIAL -- CUSTOMER FUNDS PROCESSING.
000080
000090*   CHANGE LOG
000100*   ----------
000110*   01/08/94  KOA  Original program.  Adds new customers and
000120*                  applies profile changes (username, e-mail,
000130*                  phone) from the day's transaction file.
000140*   06/30/97  KOA  Uniqueness edit on USERNAME and EMAIL added
000150*                  at registration -- two customers had been
000160*                  set up with the same e-mail address during
000170*                  the branch conversion (ticket HD-0512).
000180*   08/21/98  DNT  Y2K remediation review -- CUST-CREATED-DATE
000190*                  already 4-digit-year; no change required.
000200*   02/17/07  MNS  Profile-change uniqueness re-check added --
000210*                  a change was letting a customer take over
000220*                  another customer's e-mail address (ticket
000230*                  HD-0861).  Re-check now excludes the record
000240*                  being changed from the scan.
000250*   03/11/26  KOA  Duplicate scan recast as an explicit GO TO
000260*                  loop in place of the PERFORM ... UNTIL, per
000270*                  the shop's older table-scan convention.
000280*   07/26/26  MNS  Paragraph and field commentary expanded at the
000290*                  operator desk's request -- same audit review
000300*                  that prompted the expansion of the rest of
000310*                  the suite.
000320
000330*   PROGRAM NARRATIVE
000340*   -----------------
000350*   The one program in this suite that does not read or write
000360*   money.  It handles the two customer-facing maintenance
000370*   actions the transaction file carries: CUST-ADD, which
000380*   registers a brand-new customer with a starting balance of
000390*   zero, and CUST-CHG, which applies a change to an existing
000400*   customer's username, e-mail, or phone.  Both actions share
000410*   the same uniqueness rule -- no two customers may ever hold
000420*   the same username or e-mail, and no two customers may hold
000430*   the same phone number once a phone is on file for either of
000440*   them -- enforced by one duplicate-scan paragraph shared
000450*   between the add and change paths.  The only difference
000460*   between the two callers of that shared scan is that a change
000470*   must exclude the customer's own existing row from the
000480*   comparison, since otherwise every change would collide with
000490*   itself and no change could ever be applied (see the 02/17/07
000500*   entry above for the incident that made this explicit).
000510
000520 ENVIRONMENT DIVISION.
000530 CONFIGURATION SECTION.
000540 SPECIAL-NAMES.
000550     C01 IS TOP-OF-FORM.
000560
000570 INPUT-OUTPUT SECTION.
000580 FILE-CONTROL.
000590*   CUSTOMER-FILE -- this program's own master; appended to for
000600*   CUST-ADD, updated in place for CUST-CHG.
000610     COPY "SLCUST01.CBL".
000620*   TRANSACTION-FILE -- only the CUST-ADD and CUST-CHG layouts are
000630*   acted on here; every other record type belongs to some other
000640*   program in the suite.
000650     COPY "SLTRAN01.CBL".
000660
000670 DATA DIVISION.
000680 FILE SECTION.
000690     COPY "FDCUST01.CBL".
000700     COPY "FDTRAN01.CBL".
000710
000720 WORKING-STORAGE SECTION.
000730*   CUST-TABLE and its LOAD/FIND/APPEND/SAVE paragraphs.
000740     COPY "WSCUSTTB.CBL".
000750*   Shared calendar work area and GET-RUN-DATE, used only to
000760*   stamp CT-CREATED-DATE on a new registration.
000770     COPY "wsdate.cbl".
000780
000790     01  W-TRANFILE-EOF-SW             PIC X.
000800         88  TRANFILE-AT-EOF           VALUE "Y".
000810
000820*   Run counters -- COMP, zeroed once at 1000-INITIALIZE.
000830*   W-REC-COUNT counts both CUST-ADD and CUST-CHG records
000840*   together; W-ADDED-COUNT, W-CHANGED-COUNT and W-REJECT-COUNT
000850*   between them must sum back to it.
000860     77  W-NEXT-CUST-ID                PIC 9(07) COMP.
000870     77  W-REC-COUNT                   PIC 9(05) COMP.
000880     77  W-ADDED-COUNT                 PIC 9(05) COMP.
000890     77  W-CHANGED-COUNT               PIC 9(05) COMP.
000900     77  W-REJECT-COUNT                PIC 9(05) COMP.
000910
000920*   Current record's rejection reason, if any.
000930     01  W-REJECT-REASON               PIC X(40).
000940     01  FILLER REDEFINES W-REJECT-REASON.
000950         05  FILLER                    PIC X(40).
000960
000970*   Switch the shared duplicate scan sets to report its result
000980*   back to whichever of 3000/4000 called it.
000990     01  W-DUP-FOUND-SW                PIC X.
001000         88  W-DUP-WAS-FOUND           VALUE "Y".
001010
001020*   Parameters for the shared duplicate scan -- loaded by the
001030*   caller before PERFORM 5000-SCAN-FOR-DUPLICATE, read (never
001040*   written) by 5100-SCAN-FOR-DUPLICATE-ROW.
001050*   W-DUP-EXCLUDE-CUST-ID is ZERO for a CUST-ADD (nothing to
001060*   exclude, since the new customer has no row yet) and the
001070*   customer's own CUST-ID for a CUST-CHG.  W-DUP-PHONE is left
001080*   SPACES for a CUST-ADD, since the add transaction does not
001090*   capture a phone number at all; a blank compare phone is
001100*   treated by the scan as "do not check phone" rather than as a
001110*   phone value to match against.
001120     01  W-DUP-CHECK-AREA.
001122*       ZERO on a CUST-ADD; the calling customer's own CUST-ID
001124*       on a CUST-CHG.
001130         05  W-DUP-EXCLUDE-CUST-ID     PIC 9(07).
001132*       Candidate username to test against every other row.
001140         05  W-DUP-USERNAME            PIC X(20).
001142*       Candidate e-mail to test against every other row.
001150         05  W-DUP-EMAIL               PIC X(40).
001152*       Candidate phone, or SPACES when the caller has none to
001154*       check (a CUST-ADD).
001160         05  W-DUP-PHONE               PIC X(15).
001170         05  FILLER                    PIC X(08).
001180
001190 PROCEDURE DIVISION.
001200
001210*   Standard three-step shape: load the table, drive the
001220*   transaction file, save the table and print the job summary.
001230 0000-MAIN-LINE.
001240     PERFORM 1000-INITIALIZE.
001250     PERFORM 2000-PROCESS-CUSTOMER-TRANSACTION
001260         UNTIL TRANFILE-AT-EOF.
001270     PERFORM 9000-TERMINATE.
001280     STOP RUN.
001290
001300*   Loads CUST-TABLE, stamps today's run date for the new-
001310*   registration timestamp, works out the next CUST-ID, zeroes
001320*   the four run counters, primes the first read.
001330 1000-INITIALIZE.
001340     PERFORM LOAD-CUST-TABLE.
001350     PERFORM GET-RUN-DATE.
001360     PERFORM 1100-DETERMINE-NEXT-CUST-ID.
001370     MOVE ZERO TO W-REC-COUNT W-ADDED-COUNT W-CHANGED-COUNT
001380                  W-REJECT-COUNT.
001390     MOVE "N" TO W-TRANFILE-EOF-SW.
001400     OPEN INPUT TRANSACTION-FILE.
001410     PERFORM 1200-READ-TRANSACTION.
001420 1000-EXIT.
001430     EXIT.
001440
001450*   Same high-water-mark idiom every ID-minting program in this
001460*   suite repeats against its own table -- no ID-generator control
001470*   record anywhere in this shop's file set.
001480 1100-DETERMINE-NEXT-CUST-ID.
001490     MOVE ZERO TO W-NEXT-CUST-ID.
001500     MOVE 1 TO W-CT-SUB.
001510     PERFORM 1110-SCAN-FOR-HIGH-CUST-ID
001520         UNTIL W-CT-SUB > CT-TABLE-COUNT.
001530     ADD 1 TO W-NEXT-CUST-ID.
001540 1100-EXIT.
001550     EXIT.
001560
001570*   One table row per call; keeps the running high-water mark.
001580 1110-SCAN-FOR-HIGH-CUST-ID.
001590     IF CT-CUST-ID (W-CT-SUB) > W-NEXT-CUST-ID
001600         MOVE CT-CUST-ID (W-CT-SUB) TO W-NEXT-CUST-ID.
001610     ADD 1 TO W-CT-SUB.
001620 1110-EXIT.
001630     EXIT.
001640
001650*   One READ per call; sets the EOF switch on AT END.
001660 1200-READ-TRANSACTION.
001670     READ TRANSACTION-FILE
001680         AT END MOVE "Y" TO W-TRANFILE-EOF-SW.
001690 1200-EXIT.
001700     EXIT.
001710
001720*   Driving paragraph.  The two maintenance actions are mutually
001730*   exclusive per record, so the ELSE/IF pairing below is enough
001740*   to route to exactly one of 3000/4000 -- every other record
001750*   type on the transaction file is read past untouched, the same
001760*   as in every other program in this suite.
001770 2000-PROCESS-CUSTOMER-TRANSACTION.
001780     IF TRAN-IS-CUST-ADD
001790         ADD 1 TO W-REC-COUNT
001800         PERFORM 3000-REGISTER-CUSTOMER
001810     ELSE
001820         IF TRAN-IS-CUST-CHG
001830             ADD 1 TO W-REC-COUNT
001840             PERFORM 4000-CHANGE-CUSTOMER-PROFILE.
001850     PERFORM 1200-READ-TRANSACTION.
001860 2000-EXIT.
001870     EXIT.
001880
001890*   Registration edit.  W-DUP-EXCLUDE-CUST-ID is ZERO here --
001900*   there is no existing row to exclude, since the customer does
001910*   not exist on file yet -- and W-DUP-PHONE is left SPACES, since
001920*   a CUST-ADD record does not carry a phone number to check at
001930*   all (phone is only ever set later, by a CUST-CHG).  A clean
001940*   scan appends the new row with a starting balance of ZERO and
001950*   the active flag set ON; nothing in this program ever accepts
001960*   an inactive customer at registration.
001970 3000-REGISTER-CUSTOMER.
001980     MOVE SPACES TO W-REJECT-REASON.
001990     MOVE ZERO TO W-DUP-EXCLUDE-CUST-ID.
002000     MOVE TR-CA-USERNAME TO W-DUP-USERNAME.
002010     MOVE TR-CA-EMAIL    TO W-DUP-EMAIL.
002020     MOVE SPACES         TO W-DUP-PHONE.
002030     PERFORM 5000-SCAN-FOR-DUPLICATE THRU 5100-EXIT.
002040     IF W-DUP-WAS-FOUND
002050         MOVE "USERNAME OR E-MAIL ALREADY ON FILE"
002060             TO W-REJECT-REASON
002070         ADD 1 TO W-REJECT-COUNT
002080     ELSE
002085*           APPEND-CUST-TO-TABLE grows CT-TABLE-COUNT by one and
002086*           leaves W-CT-SUB pointed at the new row, ready for the
002087*           field-by-field MOVE series below.
002090         PERFORM APPEND-CUST-TO-TABLE
002100         MOVE W-NEXT-CUST-ID    TO CT-CUST-ID      (W-CT-SUB)
002110         MOVE TR-CA-USERNAME    TO CT-USERNAME     (W-CT-SUB)
002120         MOVE TR-CA-EMAIL       TO CT-EMAIL        (W-CT-SUB)
002130         MOVE TR-CA-PHONE       TO CT-PHONE        (W-CT-SUB)
002140         MOVE ZERO              TO CT-BALANCE      (W-CT-SUB)
002150         MOVE "Y"               TO CT-ACTIVE-FLAG  (W-CT-SUB)
002160         MOVE TR-CA-REG-DATE    TO CT-CREATED-DATE (W-CT-SUB)
002170         ADD 1 TO W-NEXT-CUST-ID
002180         ADD 1 TO W-ADDED-COUNT.
002190 3000-EXIT.
002200     EXIT.
002210
002220*   Profile-change edit.  The customer must already be on file --
002230*   a CUST-CHG against an unknown CUST-ID is refused outright,
002240*   before the duplicate scan is even attempted, since there is no
002250*   row to change.  Once the customer is located,
002260*   W-DUP-EXCLUDE-CUST-ID is set to that same customer's own
002270*   CUST-ID so the duplicate scan skips their own row -- without
002280*   that exclusion, every change would appear to collide with the
002290*   unchanged fields already sitting in the record being changed
002300*   (the 02/17/07 defect this paragraph was rewritten to close).
002310*   All three of username, e-mail and phone are checked here,
002320*   unlike the add path, since a change transaction carries all
002330*   three fields regardless of which one the customer actually
002340*   asked to update.
002350 4000-CHANGE-CUSTOMER-PROFILE.
002360     MOVE SPACES TO W-REJECT-REASON.
002370     MOVE TR-CC-CUST-ID TO W-FIND-CUST-ID.
002380     PERFORM FIND-CUST-IN-TABLE.
002390     IF NOT CUST-WAS-FOUND
002400         MOVE "CUSTOMER NOT FOUND" TO W-REJECT-REASON
002410         ADD 1 TO W-REJECT-COUNT
002420     ELSE
002430         MOVE TR-CC-CUST-ID  TO W-DUP-EXCLUDE-CUST-ID
002440         MOVE TR-CC-USERNAME TO W-DUP-USERNAME
002450         MOVE TR-CC-EMAIL    TO W-DUP-EMAIL
002460         MOVE TR-CC-PHONE    TO W-DUP-PHONE
002470         PERFORM 5000-SCAN-FOR-DUPLICATE THRU 5100-EXIT
002480         IF W-DUP-WAS-FOUND
002490             MOVE "USERNAME, E-MAIL OR PHONE ALREADY ON FILE"
002500                 TO W-REJECT-REASON
002510             ADD 1 TO W-REJECT-COUNT
002520         ELSE
002530             MOVE TR-CC-USERNAME TO CT-USERNAME (W-CT-SUB)
002540             MOVE TR-CC-EMAIL    TO CT-EMAIL    (W-CT-SUB)
002550             MOVE TR-CC-PHONE    TO CT-PHONE    (W-CT-SUB)
002560             ADD 1 TO W-CHANGED-COUNT.
002570 4000-EXIT.
002580     EXIT.
002590
002600*   Linear scan of the whole table -- USERNAME/EMAIL are not the
002610*   table's search key, so a binary SEARCH ALL does not apply
002620*   here.  A blank compare field is treated as "not checked" so
002630*   the same paragraph serves both the add edit (no phone yet)
002640*   and the change edit (all three fields).  Walked with an
002650*   explicit GO TO loop rather than PERFORM ... UNTIL -- the
002660*   loop test and the duplicate test are two separate decisions
002670*   and read cleaner kept apart.  5000-SCAN-LOOP is the loop's own
002680*   re-entry label; it is not a separate PROCEDURE DIVISION
002690*   paragraph name in the usual numbered-paragraph sense, simply a
002700*   GO TO target inside 5000 itself.
002710 5000-SCAN-FOR-DUPLICATE.
002720     MOVE "N" TO W-DUP-FOUND-SW.
002730     MOVE 1 TO W-CT-SUB.
002740 5000-SCAN-LOOP.
002750     IF W-CT-SUB > CT-TABLE-COUNT
002760         GO TO 5100-EXIT.
002770     PERFORM 5100-SCAN-FOR-DUPLICATE-ROW.
002780     IF W-DUP-WAS-FOUND
002790         GO TO 5100-EXIT.
002800     GO TO 5000-SCAN-LOOP.
002810 5000-EXIT.
002820     EXIT.
002830
002840*   Tests one table row.  The exclude-ID check on the outer IF is
002850*   what lets 4000 re-check a customer's own unchanged fields
002860*   without tripping the duplicate flag against itself; the three
002870*   ORed conditions inside then cover username, e-mail, and
002880*   (only when a non-blank compare phone was supplied) phone.
002890 5100-SCAN-FOR-DUPLICATE-ROW.
002900     IF CT-CUST-ID (W-CT-SUB) NOT = W-DUP-EXCLUDE-CUST-ID
002910         IF (CT-USERNAME (W-CT-SUB) = W-DUP-USERNAME)
002920            OR (CT-EMAIL (W-CT-SUB) = W-DUP-EMAIL)
002930            OR (W-DUP-PHONE NOT = SPACES
002940                AND CT-PHONE (W-CT-SUB) = W-DUP-PHONE)
002950             MOVE "Y" TO W-DUP-FOUND-SW.
002960     ADD 1 TO W-CT-SUB.
002970 5100-EXIT.
002980     EXIT.
002990
003000*   End-of-run housekeeping: close the transaction file, rewrite
003010*   CUST-TABLE whole, print the job summary.
003020 9000-TERMINATE.
003030     CLOSE TRANSACTION-FILE.
003040     PERFORM SAVE-CUST-TABLE.
003050     DISPLAY "FUNDYPRO-CUSTOMER-MAINTENANCE -- RUN COMPLETE".
003060     DISPLAY "REQUESTS READ . . . . : " W-REC-COUNT.
003070     DISPLAY "CUSTOMERS ADDED . . . : " W-ADDED-COUNT.
003080     DISPLAY "PROFILES CHANGED  . . : " W-CHANGED-COUNT.
003090     DISPLAY "REJECTED  . . . . . . : " W-REJECT-COUNT.
003100 9000-EXIT.
003110     EXIT.
003120
003130*---------------------------------------------------------*
003140*  IN-MEMORY TABLE LIBRARY PARAGRAPHS (SHOP STANDARD) AND  *
003150*  THE CALENDAR ROUTINE USED TO STAMP THE CREATED DATE.    *
003160*---------------------------------------------------------*
003170     COPY "PLCUSTTB.CBL".
003180     COPY "PLDATE01.CBL".
