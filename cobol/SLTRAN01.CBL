000100*   SLTRAN01.CBL -- FILE-CONTROL entry for the day's transaction
000200*   file (the requests/decisions that drive U1-U8).
000300 SELECT TRANSACTION-FILE
000400        ASSIGN TO TRANFILE
000500        ORGANIZATION IS LINE SEQUENTIAL.
