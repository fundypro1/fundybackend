000100*   SLERN01.CBL -- FILE-CONTROL entry for the earning file.
000200 SELECT EARNING-FILE
000300        ASSIGN TO EARNFILE
000400        ORGANIZATION IS SEQUENTIAL.
