000100*   WSWDRTTB.CBL
000200*   In-memory withdrawal table (load/search/spill pattern, see
000300*   PLCUSTTB.CBL banner).
000400*
000500*     02/11/20  RQH  original table, 3000 withdrawals.
000600     01  WDR-TABLE.
000700         05  WDR-TABLE-ENTRY OCCURS 3000 TIMES
000800                 ASCENDING KEY IS WT-WDR-ID
000900                 INDEXED BY WT-IDX.
001000             10  WT-WDR-ID             PIC 9(07).
001100             10  WT-CUST-ID            PIC 9(07).
001200             10  WT-AMOUNT             PIC S9(07)V99.
001300             10  WT-CURRENCY           PIC X(03).
001400             10  WT-RECIPIENT-NAME     PIC X(30).
001500             10  WT-RECIPIENT-ACCT     PIC X(30).
001600             10  WT-BANK-NAME          PIC X(20).
001700             10  WT-STATUS             PIC X(09).
001800             10  WT-ADMIN-ID           PIC 9(05).
001900             10  WT-NOTES              PIC X(40).
002000             10  WT-CREATED-DATE       PIC 9(08).
002100             10  FILLER                PIC X(05).
002200
002300     77  WT-TABLE-COUNT                PIC 9(04) COMP.
002400     77  WT-MAX-ENTRIES                PIC 9(04) COMP VALUE 3000.
002500     77  W-WT-SUB                      PIC 9(04) COMP.
002600
002700     01  W-WDRFILE-EOF-SW              PIC X.
002800         88  WDRFILE-AT-EOF            VALUE "Y".
002900
003000     01  W-WDR-FOUND-SW                PIC X.
003100         88  WDR-WAS-FOUND             VALUE "Y".
003200
003300     77  W-FIND-WDR-ID                 PIC 9(07).
