000100*   SLDEP01.CBL -- FILE-CONTROL entry for the deposit file.
000200 SELECT DEPOSIT-FILE
000300        ASSIGN TO DEPOFILE
000400        ORGANIZATION IS SEQUENTIAL.
