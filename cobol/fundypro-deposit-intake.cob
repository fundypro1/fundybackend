000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. fundypro-deposit-intake.
000030 AUTHOR. R. Q. HOBBS.
000040 INSTALLATION. FUNDYPRO DATA PROCESSING.
000050 DATE-WRITTEN. 02/11/1990.
000060 DATE-COMPILED.
000070 SECURITY. COMPANY CONFIDENTIAL -- CUSTOMER FUNDS PROCESSING.
000080
000090*   CHANGE LOG
000100*   ----------
000110*   02/11/90  RQH  Original program.  Validates and records
000120*                  deposit requests from the day's transaction
000130*                  file; balance is not touched at intake.
000140*   06/02/91  RQH  Corrected boundary test -- 100.00 and
000150*                  10000.00 are themselves valid amounts
000160*                  (ticket HD-0051, "exactly the minimum was
000170*                  being rejected").
000180*   03/14/94  KOA  DEP-NOTES now carries the specific bound that
000190*                  was violated instead of a generic message.
000200*   11/02/96  EAO  New deposit IDs are now assigned from the
000210*                  highest DEP-ID already on file plus one,
000220*                  removing the separate control record the
000230*                  first cut of this program used.
000240*   08/21/98  DNT  Y2K remediation review -- DEP-CREATED-DATE and
000250*                  every date compare in this program already
000260*                  carry a 4-digit year; no change required, but
000270*                  logged per the review checklist.
000280*   04/09/03  RQH  W-NEXT-DEP-ID widened and run totals added to
000290*                  the end-of-job DISPLAY (ticket HD-1140).
000300*   03/11/26  KOA  Amount edit recast as a branch-and-fall-through
000310*                  range to match the shop's edit/action paragraph
000320*                  convention used on the withdrawal side.
000330*   07/26/26  MNS  Paragraph and field commentary expanded at the
000340*                  operator desk's request after an audit review
000350*                  -- the desk wanted the intake edit rules spelled
000360*                  out in the source, not just in the procedures
000370*                  manual, so a new hire reading this cold can
000380*                  see why each bound and switch exists without
000390*                  having to pull the manual off the shelf.
000400
000410*   PROGRAM NARRATIVE
000420*   -----------------
000430*   This is the first of the two-program deposit pipeline.  It
000440*   reads every DEPOSIT-REQUEST record on the day's transaction
000450*   file, in the order the front office produced it, and decides
000460*   only whether the REQUESTED AMOUNT is one the operator desk is
000470*   willing to review at all -- it does NOT touch CUSTOMER-BALANCE
000480*   here.  A request inside the GHS 100.00-10,000.00 window is
000490*   appended to DEPOSIT-FILE with a status of PENDING, waiting for
000500*   an operator's APPROVE/REJECT decision in a later run of
000510*   fundypro-deposit-posting.  A request outside the window is
000520*   appended as REJECTED immediately, with the specific bound it
000530*   broke recorded in DEP-NOTES so the customer-service desk does
000540*   not have to guess why a request never reached an operator.
000550*   DEP-ID is this program's own responsibility to assign -- there
000560*   is no database sequence generator in this shop's file set, so
000570*   the next ID is always one higher than the highest ID already
000580*   sitting in the table when the run starts.
000590
000600 ENVIRONMENT DIVISION.
000610 CONFIGURATION SECTION.
000620 SPECIAL-NAMES.
000630     C01 IS TOP-OF-FORM.
000640
000650 INPUT-OUTPUT SECTION.
000660 FILE-CONTROL.
000670*   DEPOSIT-FILE is the master this program appends to; it is
000680*   read whole into CUST-TABLE's sister table (DEP-TABLE) at
000690*   start-up and rewritten whole at the end of the run, same as
000700*   every other sequential master in this batch suite.
000710     COPY "SLDEP01.CBL".
000720*   TRANSACTION-FILE carries today's mixed bag of request and
000730*   decision records for every program in the suite; this program
000740*   only acts on the DEPOSIT-REQUEST layout and ignores every
000750*   other record type it reads past.
000760     COPY "SLTRAN01.CBL".
000770
000780 DATA DIVISION.
000790 FILE SECTION.
000800     COPY "FDDEP01.CBL".
000810     COPY "FDTRAN01.CBL".
000820
000830 WORKING-STORAGE SECTION.
000840*   WSDEPTTB.CBL supplies DEP-TABLE itself (DT-TABLE-COUNT,
000850*   DT-DEP-ID and friends, subscripted by W-DT-SUB) along with
000860*   the LOAD-DEP-TABLE/APPEND-DEP-TO-TABLE/SAVE-DEP-TABLE
000870*   paragraphs this program calls against it.
000880     COPY "WSDEPTTB.CBL".
000890
000900     01  W-TRANFILE-EOF-SW             PIC X.
000910*       88-level below drives every "PERFORM ... UNTIL" loop in
000920*       this program; set the instant TRANSACTION-FILE returns
000930*       AT END, never tested directly against "Y" elsewhere.
000940         88  TRANFILE-AT-EOF           VALUE "Y".
000950
000960*   W-RUN-DATE-FIELDS holds today's run date in straight numeric
000970*   form for any future edit that wants to compare a request date
000980*   against "today" rather than against another stored date --
000990*   not used by the current boundary edits, which only look at
001000*   the amount, but kept on hand for the next rule this desk asks
001010*   for.
001020     01  W-RUN-DATE-FIELDS.
001030         05  W-RUN-DATE                PIC 9(08).
001040         05  FILLER                    PIC X(02).
001050
001060*   Run counters.  All three are COMP, zeroed once per run at
001070*   1000-INITIALIZE, and never reset mid-run -- they exist purely
001080*   to print the one end-of-job summary line the operator desk
001090*   greps for in the job log.
001100     77  W-NEXT-DEP-ID                 PIC 9(07) COMP.
001110     77  W-REC-COUNT                   PIC 9(05) COMP.
001120     77  W-ACCEPT-COUNT                PIC 9(05) COMP.
001130     77  W-REJECT-COUNT                PIC 9(05) COMP.
001140
001150*   The two boundary constants for the amount edit.  Carried as
001160*   VALUE clauses rather than read from a parameter file -- this
001170*   shop's amount limits change rarely enough (twice in thirty-six
001180*   years of this program's life) that a recompile each time has
001190*   never been worth a control-record lookup.
001200     01  W-MIN-DEPOSIT                 PIC S9(07)V99 VALUE 100.00.
001210     01  W-MAX-DEPOSIT                 PIC S9(07)V99
001220                                       VALUE 10000.00.
001230
001240     01  FILLER REDEFINES W-MIN-DEPOSIT.
001250         05  FILLER                    PIC X(10).
001260
001270*   Carries the specific reason text for a rejected request --
001280*   written straight into DT-NOTES so the reason survives on the
001290*   master record, not just in this run's job log.
001300     01  W-REJECT-REASON               PIC X(40).
001310
001320     COPY "wsdate.cbl".
001330
001340*   PERIOD RULES -- generic date work area, also addressable as
001350*   a numeric for the two-digit-year legacy interfaces.
001360     01  W-GENERIC-DATE-AREA           PIC 9(8).
001370     01  FILLER REDEFINES W-GENERIC-DATE-AREA.
001380         05  W-GENERIC-DATE-CCYY       PIC 9(4).
001390         05  W-GENERIC-DATE-MMDD       PIC 9(4).
001400
001410 PROCEDURE DIVISION.
001420
001430*   Standard three-step batch shape used across this whole suite:
001440*   load the tables the run needs, drive the transaction file one
001450*   record at a time, then save whatever tables changed and print
001460*   the job summary.  No operator interaction anywhere in this
001470*   program -- FUNDYPRO has no terminal front end, only the daily
001480*   transaction file and the reports this suite produces from it.
001490 0000-MAIN-LINE.
001500     PERFORM 1000-INITIALIZE.
001510     PERFORM 2000-PROCESS-DEPOSIT-REQUEST
001520         UNTIL TRANFILE-AT-EOF.
001530     PERFORM 9000-TERMINATE.
001540     STOP RUN.
001550
001560*   Start-of-run housekeeping: bring DEP-TABLE into memory, stamp
001570*   today's run date from the shop's shared calendar routine,
001580*   work out the next DEP-ID this run is allowed to hand out, zero
001590*   the three run counters, and prime the read so 0000-MAIN-LINE's
001600*   UNTIL test has something to look at on its first pass.
001610 1000-INITIALIZE.
001620     PERFORM LOAD-DEP-TABLE.
001630     PERFORM GET-RUN-DATE.
001640     MOVE GDTV-RUN-DATE TO W-RUN-DATE.
001650     PERFORM 1100-DETERMINE-NEXT-DEP-ID.
001660     MOVE ZERO TO W-REC-COUNT W-ACCEPT-COUNT W-REJECT-COUNT.
001670     MOVE "N" TO W-TRANFILE-EOF-SW.
001680     OPEN INPUT TRANSACTION-FILE.
001690     PERFORM 1200-READ-TRANSACTION.
001700 1000-EXIT.
001710     EXIT.
001720
001730*   Scans the freshly loaded DEP-TABLE once for the highest
001740*   DEP-ID on file and hands back one more than that.  There is
001750*   no control record anywhere in this shop's file layouts that
001760*   tracks "the last ID used" -- 11/02/96's change log entry
001770*   above explains why that approach was dropped -- so every
001780*   program that assigns its own ID (deposit, withdrawal,
001790*   purchase, earning, customer) repeats this same scan-the-table
001800*   idiom against its own table.
001810 1100-DETERMINE-NEXT-DEP-ID.
001820     MOVE ZERO TO W-NEXT-DEP-ID.
001830     MOVE 1 TO W-DT-SUB.
001840     PERFORM 1110-SCAN-FOR-HIGH-DEP-ID
001850         UNTIL W-DT-SUB > DT-TABLE-COUNT.
001860     ADD 1 TO W-NEXT-DEP-ID.
001870 1100-EXIT.
001880     EXIT.
001890
001900*   One table row per call; keeps the running high-water mark in
001910*   W-NEXT-DEP-ID and advances the subscript.  Deliberately a
001920*   plain PERFORM with no internal GO TO -- there is nothing here
001930*   to branch around.
001940 1110-SCAN-FOR-HIGH-DEP-ID.
001950     IF DT-DEP-ID (W-DT-SUB) > W-NEXT-DEP-ID
001960         MOVE DT-DEP-ID (W-DT-SUB) TO W-NEXT-DEP-ID.
001970     ADD 1 TO W-DT-SUB.
001980 1110-EXIT.
001990     EXIT.
002000
002010*   One READ per call.  AT END flips the EOF switch that
002020*   0000-MAIN-LINE's driving loop tests -- this paragraph never
002030*   tests the switch itself, it only sets it.
002040 1200-READ-TRANSACTION.
002050     READ TRANSACTION-FILE
002060         AT END MOVE "Y" TO W-TRANFILE-EOF-SW.
002070 1200-EXIT.
002080     EXIT.
002090
002100*   Driving paragraph for the main loop.  Every record on the
002110*   transaction file passes through here; only the DEPOSIT-REQUEST
002120*   layout (TRAN-IS-DEPOSIT-REQ true) is acted on, every other
002130*   record type on the file -- withdrawal requests, decisions,
002140*   purchase requests, accrual/credit requests, customer
002150*   maintenance records -- is read past untouched, since each of
002160*   those is some other program's responsibility for this run.
002170 2000-PROCESS-DEPOSIT-REQUEST.
002180     IF TRAN-IS-DEPOSIT-REQ
002190         ADD 1 TO W-REC-COUNT
002200         PERFORM 3000-EDIT-DEPOSIT-AMOUNT THRU 3200-EXIT.
002210     PERFORM 1200-READ-TRANSACTION.
002220 2000-EXIT.
002230     EXIT.
002240
002250*   Amount edit is a branch, not a fall-through series -- the
002260*   request is either rejected for one of the two boundary
002270*   reasons or written PENDING, never both, so 3000 jumps
002280*   straight to whichever action paragraph applies and that
002290*   paragraph alone decides whether to fall into 3200-EXIT.
002300*   The two bounds are inclusive at both ends (06/02/91 fix
002310*   above) -- exactly 100.00 and exactly 10000.00 both pass.
002320 3000-EDIT-DEPOSIT-AMOUNT.
002330     MOVE SPACES TO W-REJECT-REASON.
002340     IF TR-DR-AMOUNT < W-MIN-DEPOSIT
002350         MOVE "MINIMUM DEPOSIT IS GHS 100.00" TO W-REJECT-REASON
002360     ELSE
002370         IF TR-DR-AMOUNT > W-MAX-DEPOSIT
002380             MOVE "MAXIMUM DEPOSIT IS GHS 10000.00"
002390                 TO W-REJECT-REASON.
002400     IF W-REJECT-REASON NOT = SPACES
002410         GO TO 3100-WRITE-REJECTED-DEPOSIT.
002420     GO TO 3200-WRITE-PENDING-DEPOSIT.
002430 3000-EXIT.
002440     EXIT.
002450
002460*   Writes a REJECTED deposit row -- DT-ADMIN-ID stays ZERO since
002470*   no operator ever saw this request, and DT-NOTES carries the
002480*   specific bound text from 3000 above rather than a one-size
002490*   message, so customer service can read the master record
002500*   directly instead of re-deriving the reason from the amount.
002510*   Falls straight to 3200-EXIT (the range's true last paragraph)
002520*   once the row is written -- it must NOT fall through into
002530*   3200-WRITE-PENDING-DEPOSIT below, which would post the same
002540*   request a second time as PENDING.
002550 3100-WRITE-REJECTED-DEPOSIT.
002560     PERFORM APPEND-DEP-TO-TABLE.
002570     MOVE W-NEXT-DEP-ID      TO DT-DEP-ID    (W-DT-SUB).
002580     MOVE TR-DR-CUST-ID      TO DT-CUST-ID   (W-DT-SUB).
002590     MOVE TR-DR-AMOUNT       TO DT-AMOUNT    (W-DT-SUB).
002600     MOVE TR-DR-CURRENCY     TO DT-CURRENCY  (W-DT-SUB).
002610     MOVE "REJECTED"         TO DT-STATUS    (W-DT-SUB).
002620     MOVE ZERO               TO DT-ADMIN-ID  (W-DT-SUB).
002630     MOVE W-REJECT-REASON    TO DT-NOTES     (W-DT-SUB).
002640     MOVE TR-DR-REQUEST-DATE TO DT-CREATED-DATE(W-DT-SUB).
002650     ADD 1 TO W-NEXT-DEP-ID.
002660     ADD 1 TO W-REJECT-COUNT.
002670     GO TO 3200-EXIT.
002680 3100-EXIT.
002690     EXIT.
002700
002710*   Writes a PENDING deposit row -- the amount cleared both
002720*   bounds, so the request is parked for an operator's decision
002730*   rather than settled here.  DT-NOTES is left blank; there is
002740*   no reason to record yet, since nothing has been refused.  This
002750*   is the last paragraph in the 3000 THRU 3200 range, so it falls
002760*   through into 3200-EXIT on its own without needing a GO TO.
002770 3200-WRITE-PENDING-DEPOSIT.
002780     PERFORM APPEND-DEP-TO-TABLE.
002790     MOVE W-NEXT-DEP-ID      TO DT-DEP-ID    (W-DT-SUB).
002800     MOVE TR-DR-CUST-ID      TO DT-CUST-ID   (W-DT-SUB).
002810     MOVE TR-DR-AMOUNT       TO DT-AMOUNT    (W-DT-SUB).
002820     MOVE TR-DR-CURRENCY     TO DT-CURRENCY  (W-DT-SUB).
002830     MOVE "PENDING"          TO DT-STATUS    (W-DT-SUB).
002840     MOVE ZERO               TO DT-ADMIN-ID  (W-DT-SUB).
002850     MOVE SPACES             TO DT-NOTES     (W-DT-SUB).
002860     MOVE TR-DR-REQUEST-DATE TO DT-CREATED-DATE(W-DT-SUB).
002870     ADD 1 TO W-NEXT-DEP-ID.
002880     ADD 1 TO W-ACCEPT-COUNT.
002890 3200-EXIT.
002900     EXIT.
002910
002920*   End-of-run housekeeping: close the transaction file, rewrite
002930*   DEP-TABLE back out to DEPOSIT-FILE with this run's new and
002940*   updated rows, then print the one-line job summary the
002950*   operator desk checks every morning.
002960 9000-TERMINATE.
002970     CLOSE TRANSACTION-FILE.
002980     PERFORM SAVE-DEP-TABLE.
002990     DISPLAY "FUNDYPRO-DEPOSIT-INTAKE -- RUN COMPLETE".
003000     DISPLAY "REQUESTS READ . . . . : " W-REC-COUNT.
003010     DISPLAY "ACCEPTED PENDING  . . : " W-ACCEPT-COUNT.
003020     DISPLAY "REJECTED AT INTAKE  . : " W-REJECT-COUNT.
003030 9000-EXIT.
003040     EXIT.
003050
003060*---------------------------------------------------------*
003070*  IN-MEMORY TABLE LIBRARY PARAGRAPHS (SHOP STANDARD) --   *
003080*  LOAD/FIND/APPEND/SAVE FOR THE SEQUENTIAL TABLES THIS    *
003090*  PROGRAM TOUCHES.  SEE EACH COPYBOOK'S OWN BANNER.       *
003100*---------------------------------------------------------*
003110     COPY "PLDEPTTB.CBL".
003120     COPY "PLDATE01.CBL".
