000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. fundypro-withdrawal-posting.
000030 AUTHOR. M. N. SARFO.
000040 INSTALLATION. FUNDYPRO DATA PROCESSING.
000050 DATE-WRITTEN. 05/09/1993.
000060 DATE-COMPILED.
000070 SECURITY. COMPANY CONFIDENTIAL -- CUSTOMER FUNDS PROCESSING.
000080
000090*   CHANGE LOG
000100*   ----------
000110*   05/09/93  MNS  Original program.  Posts the payment desk's
000120*                  decisions against PENDING withdrawals
000130*                  (APPROVE/REJECT), then the bank-transfer
000140*                  confirmation against APPROVED withdrawals
000150*                  (COMPLETE).
000160*   07/23/95  MNS  A decision against a withdrawal in the wrong
000170*                  state, or against an unknown WDR-ID, now
000180*                  counts as a failure with a reason instead of
000190*                  being silently skipped (ticket HD-0390
000200*                  follow-up -- same defect as the deposit side).
000210*   08/21/98  DNT  Y2K remediation review -- no 2-digit year
000220*                  fields found in this program.
000230*   04/09/03  RQH  Balance is re-verified at APPROVE time, not
000240*                  just at intake, since other withdrawals may
000250*                  have been approved against the same balance
000260*                  in the meantime (ticket HD-1140).
000270*   03/11/26  KOA  Three-way decision dispatch recast as a
000280*                  branch-and-fall-through range to match the
000290*                  deposit-posting convention.
000300*   07/19/26  MNS  Per-record failure reason now DISPLAYed at the
000310*                  point of failure (withdrawal not found/not
000320*                  pending/not approved, customer not found,
000330*                  insufficient balance, unknown decision code) --
000340*                  same gap as the deposit side, same ticket
000350*                  (HD-1402).
000360*   07/26/26  MNS  Paragraph and field commentary expanded at the
000370*                  operator desk's request -- same audit review
000380*                  that prompted the deposit-posting expansion.
000390
000400*   PROGRAM NARRATIVE
000410*   -----------------
000420*   Second half of the withdrawal pipeline and the one program in
000430*   this suite with three decision states instead of two.  A
000440*   withdrawal request starts PENDING (written by
000450*   fundypro-withdrawal-intake after the amount and balance edits
000460*   pass), is APPROVED or REJECTED by this program acting on the
000470*   payment desk's decision, and -- only if APPROVED -- is later
000480*   marked COMPLETED by this same program acting on the bank's
000490*   transfer confirmation.  The balance is debited at APPROVE
000500*   time, not at COMPLETE time, since the funds are already
000510*   earmarked the moment the payment desk signs off; COMPLETE only
000520*   confirms the wire actually went out and never touches
000530*   CT-BALANCE again.  Every failure mode -- withdrawal not found,
000540*   wrong state for the decision being applied, customer vanished,
000550*   balance insufficient at APPROVE time, or a garbled decision
000560*   code -- is counted as FAILED with its reason written to the
000570*   job log at the point of failure and summarized again in the
000580*   end-of-run bulk totals.
000590
000600 ENVIRONMENT DIVISION.
000610 CONFIGURATION SECTION.
000620 SPECIAL-NAMES.
000630     C01 IS TOP-OF-FORM.
000640
000650 INPUT-OUTPUT SECTION.
000660 FILE-CONTROL.
000670*   WITHDRAWAL-FILE -- the master this program updates in place
000680*   through all three of its states.
000690     COPY "SLWDR01.CBL".
000700*   CUSTOMER-FILE -- CT-BALANCE is debited here at APPROVE time
000710*   only; COMPLETE and REJECT never touch it.
000720     COPY "SLCUST01.CBL".
000730*   TRANSACTION-FILE -- only the WITHDRAWAL-DECISION layout is
000740*   acted on here.
000750     COPY "SLTRAN01.CBL".
000760
000770 DATA DIVISION.
000780 FILE SECTION.
000790     COPY "FDWDR01.CBL".
000800     COPY "FDCUST01.CBL".
000810     COPY "FDTRAN01.CBL".
000820
000830 WORKING-STORAGE SECTION.
000840*   WDR-TABLE and its LOAD/FIND/SAVE paragraphs.
000850     COPY "WSWDRTTB.CBL".
000860*   CUST-TABLE and its LOAD/FIND/SAVE paragraphs.
000870     COPY "WSCUSTTB.CBL".
000880     COPY "wsdate.cbl".
000890
000900     01  W-TRANFILE-EOF-SW             PIC X.
000910         88  TRANFILE-AT-EOF           VALUE "Y".
000920
000930*   Run counters -- PROCESSED is every WITHDRAWAL-DECISION record
000940*   seen; APPROVED + REJECTED + COMPLETED + FAILED must sum back
000950*   to it, the same balancing rule the deposit-posting program
000960*   follows, just with one more outcome bucket for the COMPLETE
000970*   state this program alone has to handle.
000975*       Every WITHDRAWAL-DECISION record read, bumped at 2000
000976*       before the decision code is even looked at.
000980     77  W-PROCESSED-COUNT             PIC 9(05) COMP.
000985*       Bumped only at the bottom of 3000-POST-APPROVAL, after
000986*       the balance has actually been debited.
000990     77  W-APPROVED-COUNT              PIC 9(05) COMP.
000995*       Bumped only at the bottom of 3100-POST-REJECTION.
001000     77  W-REJECTED-COUNT              PIC 9(05) COMP.
001005*       Bumped only at the bottom of 3200-POST-COMPLETION; this
001006*       is the bucket the deposit side has no equivalent for.
001010     77  W-COMPLETED-COUNT             PIC 9(05) COMP.
001015*       Every one of the six distinct failure reasons bumps this
001016*       same counter; the reason text itself, not a separate
001017*       counter per reason, is what distinguishes them in the
001018*       job log.
001020     77  W-FAILED-COUNT                PIC 9(05) COMP.
001030
001040*   Current record's failure reason, if any; SPACES means no
001050*   failure.
001060     01  W-FAIL-REASON                 PIC X(40).
001070     01  FILLER REDEFINES W-FAIL-REASON.
001080         05  FILLER                    PIC X(40).
001090
001100 PROCEDURE DIVISION.
001110
001120*   Standard shape: load tables, drive the transaction file,
001130*   save tables and print the bulk summary.
001140 0000-MAIN-LINE.
001150     PERFORM 1000-INITIALIZE.
001160     PERFORM 2000-PROCESS-WITHDRAWAL-DECISION
001170         UNTIL TRANFILE-AT-EOF.
001180     PERFORM 9000-TERMINATE.
001190     STOP RUN.
001200
001210*   Loads both tables, zeroes the five run counters, primes the
001220*   first read.
001230 1000-INITIALIZE.
001240     PERFORM LOAD-WDR-TABLE.
001250     PERFORM LOAD-CUST-TABLE.
001260     PERFORM GET-RUN-DATE.
001270     MOVE ZERO TO W-PROCESSED-COUNT W-APPROVED-COUNT
001280                  W-REJECTED-COUNT W-COMPLETED-COUNT
001290                  W-FAILED-COUNT.
001300     MOVE "N" TO W-TRANFILE-EOF-SW.
001310     OPEN INPUT TRANSACTION-FILE.
001320     PERFORM 1100-READ-TRANSACTION.
001330 1000-EXIT.
001340     EXIT.
001350
001360*   One READ per call; sets the EOF switch on AT END.
001370 1100-READ-TRANSACTION.
001380     READ TRANSACTION-FILE
001390         AT END MOVE "Y" TO W-TRANFILE-EOF-SW.
001400 1100-EXIT.
001410     EXIT.
001420
001430*   Driving paragraph; counts every WITHDRAWAL-DECISION record as
001440*   PROCESSED up front, before its outcome is known.
001450 2000-PROCESS-WITHDRAWAL-DECISION.
001460     IF TRAN-IS-WDRAWL-DEC
001470         ADD 1 TO W-PROCESSED-COUNT
001480         PERFORM 2100-LOCATE-AND-APPLY-DECISION THRU 3200-EXIT.
001490     PERFORM 1100-READ-TRANSACTION.
001500 2000-EXIT.
001510     EXIT.
001520
001530*   2100 locates the withdrawal and either fails it outright or
001540*   branches to whichever of the three action paragraphs applies
001550*   to the decision code; each action paragraph jumps back to
001560*   3200-EXIT when done, except the last in the range, which
001570*   falls into its own EXIT.  Note the range runs 2100 THRU 3200
001580*   here, one paragraph wider than the deposit side's 2100 THRU
001590*   3100, to cover the extra COMPLETE action paragraph.
001600 2100-LOCATE-AND-APPLY-DECISION.
001610     MOVE SPACES TO W-FAIL-REASON.
001620     MOVE TR-WD-WITHDRAWAL-ID TO W-FIND-WDR-ID.
001630     PERFORM FIND-WDR-IN-TABLE.
001640     IF NOT WDR-WAS-FOUND
001650         MOVE "WITHDRAWAL NOT FOUND" TO W-FAIL-REASON
001660         ADD 1 TO W-FAILED-COUNT
001670         DISPLAY "FAILED WDR " TR-WD-WITHDRAWAL-ID " - "
001680             W-FAIL-REASON
001690         GO TO 3200-EXIT.
001700*       Three-way dispatch -- exactly one of these three IFs
001710*       will be true for any legitimate decision record; if none
001720*       of them is, the code falls through to the UNKNOWN
001730*       DECISION CODE handling below.
001740     IF TR-WD-IS-APPROVE
001750         GO TO 3000-POST-APPROVAL.
001760     IF TR-WD-IS-REJECT
001770         GO TO 3100-POST-REJECTION.
001780     IF TR-WD-IS-COMPLETE
001790         GO TO 3200-POST-COMPLETION.
001800     MOVE "UNKNOWN DECISION CODE" TO W-FAIL-REASON.
001810     ADD 1 TO W-FAILED-COUNT.
001820     DISPLAY "FAILED WDR " TR-WD-WITHDRAWAL-ID " - " W-FAIL-REASON.
001830     GO TO 3200-EXIT.
001840 2100-EXIT.
001850     EXIT.
001860
001870*   APPROVE is the only one of the three actions that moves
001880*   money.  The balance test here is a deliberate re-check, not a
001890*   duplicate of the one fundypro-withdrawal-intake already ran --
001900*   other withdrawals against the same customer may have been
001910*   approved since this one was accepted as PENDING, so the
001920*   balance that looked sufficient at intake time may no longer
001930*   be (04/09/03 change log entry above).  Nested so that each
001940*   inner failure reason is only reachable once its outer
001950*   condition has already passed -- state wrong, then customer
001960*   missing, then balance short, in that order, matching the order
001970*   a payment-desk clerk would actually check them in.
001980 3000-POST-APPROVAL.
001990     IF WT-STATUS (W-WT-SUB) NOT = "PENDING"
002000         MOVE "WITHDRAWAL NOT PENDING" TO W-FAIL-REASON
002010         ADD 1 TO W-FAILED-COUNT
002020         DISPLAY "FAILED WDR " TR-WD-WITHDRAWAL-ID " - "
002030             W-FAIL-REASON
002040     ELSE
002050         MOVE WT-CUST-ID (W-WT-SUB) TO W-FIND-CUST-ID
002060         PERFORM FIND-CUST-IN-TABLE
002070         IF NOT CUST-WAS-FOUND
002080             MOVE "CUSTOMER NOT FOUND" TO W-FAIL-REASON
002090             ADD 1 TO W-FAILED-COUNT
002100             DISPLAY "FAILED WDR " TR-WD-WITHDRAWAL-ID " - "
002110                 W-FAIL-REASON
002120         ELSE
002130*               This is the re-verify the 04/09/03 entry added --
002140*               WT-AMOUNT was already checked against the balance
002150*               once at intake; checking it again here is what
002160*               keeps two withdrawals from the same account from
002170*               both clearing against funds that only cover one
002180*               of them.
002190             IF CT-BALANCE (W-CT-SUB) < WT-AMOUNT (W-WT-SUB)
002200                 MOVE "INSUFFICIENT BALANCE" TO W-FAIL-REASON
002210                 ADD 1 TO W-FAILED-COUNT
002220                 DISPLAY "FAILED WDR " TR-WD-WITHDRAWAL-ID " - "
002230                     W-FAIL-REASON
002240             ELSE
002250                 SUBTRACT WT-AMOUNT (W-WT-SUB)
002260                     FROM CT-BALANCE (W-CT-SUB)
002270                 MOVE "APPROVED"     TO WT-STATUS   (W-WT-SUB)
002280                 MOVE TR-WD-ADMIN-ID TO WT-ADMIN-ID (W-WT-SUB)
002290                 MOVE TR-WD-NOTES    TO WT-NOTES    (W-WT-SUB)
002300                 ADD 1 TO W-APPROVED-COUNT.
002310     GO TO 3200-EXIT.
002320 3000-EXIT.
002330     EXIT.
002340
002350*   REJECT never touches CUST-TABLE or the balance -- the only
002360*   way it can fail is the withdrawal already being out of the
002370*   PENDING state it needs to be in.
002380 3100-POST-REJECTION.
002390     IF WT-STATUS (W-WT-SUB) NOT = "PENDING"
002400         MOVE "WITHDRAWAL NOT PENDING" TO W-FAIL-REASON
002410         ADD 1 TO W-FAILED-COUNT
002420         DISPLAY "FAILED WDR " TR-WD-WITHDRAWAL-ID " - "
002430             W-FAIL-REASON
002440     ELSE
002450         MOVE "REJECTED"     TO WT-STATUS   (W-WT-SUB)
002460         MOVE TR-WD-ADMIN-ID TO WT-ADMIN-ID (W-WT-SUB)
002470         MOVE TR-WD-NOTES    TO WT-NOTES    (W-WT-SUB)
002480         ADD 1 TO W-REJECTED-COUNT.
002490     GO TO 3200-EXIT.
002500 3100-EXIT.
002510     EXIT.
002520
002530*   COMPLETE is the bank's wire-confirmation catching up with a
002540*   withdrawal this same program already APPROVED, possibly in an
002550*   earlier run -- the money left CT-BALANCE at APPROVE time, so
002560*   this paragraph only flips the status and records the payment
002570*   desk's closing notes; it never touches a balance field.  If
002580*   the withdrawal is not currently APPROVED -- already completed,
002590*   still pending, or rejected -- the completion cannot be
002600*   applied and is counted as a failure instead.
002610 3200-POST-COMPLETION.
002620     IF WT-STATUS (W-WT-SUB) NOT = "APPROVED"
002630         MOVE "WITHDRAWAL NOT APPROVED" TO W-FAIL-REASON
002640         ADD 1 TO W-FAILED-COUNT
002650         DISPLAY "FAILED WDR " TR-WD-WITHDRAWAL-ID " - "
002660             W-FAIL-REASON
002670     ELSE
002680         MOVE "COMPLETED"       TO WT-STATUS       (W-WT-SUB)
002690         MOVE TR-WD-ADMIN-ID    TO WT-ADMIN-ID     (W-WT-SUB)
002700         MOVE TR-WD-NOTES       TO WT-NOTES        (W-WT-SUB)
002710         ADD 1 TO W-COMPLETED-COUNT.
002720 3200-EXIT.
002730     EXIT.
002740
002750*   End-of-run housekeeping -- both tables rewritten whole,
002760*   regardless of which rows this run actually touched.
002770 9000-TERMINATE.
002780     CLOSE TRANSACTION-FILE.
002790     PERFORM SAVE-WDR-TABLE.
002800     PERFORM SAVE-CUST-TABLE.
002810     PERFORM 9100-PRINT-BULK-SUMMARY.
002820 9000-EXIT.
002830     EXIT.
002840
002850*   The bulk totals the payment desk reads every morning, after
002860*   the per-record FAILED WDR detail lines already interleaved
002870*   through the job log above.
002880 9100-PRINT-BULK-SUMMARY.
002890     DISPLAY "FUNDYPRO-WITHDRAWAL-POSTING -- BULK RUN SUMMARY".
002900     DISPLAY "PROCESSED . . . . . . : " W-PROCESSED-COUNT.
002910     DISPLAY "APPROVED  . . . . . . : " W-APPROVED-COUNT.
002920     DISPLAY "REJECTED  . . . . . . : " W-REJECTED-COUNT.
002930     DISPLAY "COMPLETED . . . . . . : " W-COMPLETED-COUNT.
002940     DISPLAY "FAILED  . . . . . . . : " W-FAILED-COUNT.
002950 9100-EXIT.
002960     EXIT.
002970
002980*---------------------------------------------------------*
002990*  IN-MEMORY TABLE LIBRARY PARAGRAPHS (SHOP STANDARD).     *
003000*---------------------------------------------------------*
003010     COPY "PLCUSTTB.CBL".
003020     COPY "PLWDRTTB.CBL".
003030     COPY "PLDATE01.CBL".
