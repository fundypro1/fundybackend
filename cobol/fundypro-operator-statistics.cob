000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. fundypro-operator-statistics.
000030 AUTHOR. R. Q. HOBBS.
000040 INSTALLATION. FUNDYPRO DATA PROCESSING.
000050 DATE-WRITTEN. 03/21/1991.
000060 DATE-COMPILED.
000070 SECURITY. COMPANY CONFIDENTIAL -- CUSTOMER FUNDS PROCESSING.
000080
000090*   CHANGE LOG
000100*   ----------
000110*   03/21/91  RQH  Original program.  One-pass count of the
000120*                  customer master for the operator desk's
000130*                  morning report.
000140*   09/30/92  KOA  REGISTERED TODAY and REGISTERED THIS MONTH
000150*                  counters added at the operator desk's request
000160*                  -- they were keeping this tally by hand off
000170*                  the screen list.
000180*   08/21/98  DNT  Y2K remediation review -- run date now taken
000190*                  from PLDATE01.CBL's 4-digit-year GET-RUN-DATE
000200*                  instead of the old 2-digit ACCEPT FROM DATE
000210*                  this program used at 03/21/91.
000220*   04/09/03  RQH  USERS WITH BALANCE counter added (ticket
000230*                  HD-1140).
000240*   03/11/26  KOA  Detail-line printing recast as a GO TO ...
000250*                  DEPENDING ON dispatch over the six statistic
000260*                  lines instead of six repeated blocks.
000270*   07/26/26  MNS  Paragraph and field commentary expanded at the
000280*                  operator desk's request -- same audit review
000290*                  that prompted the expansion of the rest of
000300*                  the suite.
000310
000320*   PROGRAM NARRATIVE
000330*   -----------------
000340*   This is the only report in the suite that does not touch
000350*   TRANSACTION-FILE at all -- it is a single read-only pass over
000360*   CUSTOMER-FILE, run each morning before the day's transaction
000370*   batches are keyed, so the desk has a headcount to compare
000380*   against end-of-day.  Six figures are printed: TOTAL USERS,
000390*   ACTIVE/INACTIVE USERS (by CT-ACTIVE-FLAG), REGISTERED TODAY
000400*   and REGISTERED THIS MONTH (both against CT-CREATED-DATE, the
000410*   latter compared to a first-of-month date synthesized in
000420*   working storage rather than stored anywhere), and USERS WITH
000430*   BALANCE (any customer whose balance is still above zero --
000440*   nothing here distinguishes principal from credited earnings,
000450*   it is strictly a headcount).  No customer row is ever changed
000460*   by this program; CUST-TABLE is loaded for the tally and never
000470*   saved back.
000480
000490 ENVIRONMENT DIVISION.
000500 CONFIGURATION SECTION.
000510 SPECIAL-NAMES.
000520     C01 IS TOP-OF-FORM.
000530
000540 INPUT-OUTPUT SECTION.
000550 FILE-CONTROL.
000560*   CUSTOMER-FILE -- read-only source of the tally; never
000570*   rewritten by this program.
000580     COPY "SLCUST01.CBL".
000590*   STATS-REPORT -- the print file this program's whole purpose
000600*   is to produce.
000610     COPY "SLSTAT01.CBL".
000620
000630 DATA DIVISION.
000640 FILE SECTION.
000650     COPY "FDCUST01.CBL".
000660     COPY "FDSTAT01.CBL".
000670
000680 WORKING-STORAGE SECTION.
000690*   CUST-TABLE and its LOAD/FIND/SAVE paragraphs -- only LOAD is
000700*   used here, the tally never changes a customer row.
000710     COPY "WSCUSTTB.CBL".
000720*   Shop-standard calendar work area and GET-RUN-DATE paragraph,
000730*   used to stamp the report heading and to compute the
000740*   first-of-month cutoff below.
000750     COPY "wsdate.cbl".
000760
000770*   Bumped once per run at 2000-PRINT-HEADING; this report never
000780*   runs to more than one page, but the field is carried the way
000790*   every other printed report in this shop carries one.
000800     77  W-PAGE-NUMBER                 PIC 9(03) COMP VALUE ZERO.
000810
000811*   The one-line report heading, built once per run at
000812*   2000-PRINT-HEADING and written before the tally loop starts,
000813*   so the date on the page always matches GET-RUN-DATE's result
000814*   rather than whatever the system clock reads by the time the
000815*   report finishes.
000820     01  TITLE-LINE.
000822*       Left margin, matched to STATS-REPORT's own left margin so
000823*       the heading lines up with the detail lines below it.
000830         05  FILLER                    PIC X(06) VALUE SPACES.
000840         05  FILLER                    PIC X(25)
000850                 VALUE "FUNDYPRO OPERATOR STATISTICS".
000860         05  FILLER                    PIC X(10) VALUE SPACES.
000870         05  FILLER                    PIC X(09) VALUE "RUN DATE ".
000875*       CCYY-MM-DD, the shop's standard date-on-report format;
000876*       each piece is moved in separately by 2000-PRINT-HEADING
000877*       rather than the whole run date moved as one 8-digit
000878*       field, since the two literal dashes have to land between
000879*       them.
000880         05  T-RUN-DATE-CCYY           PIC 9(04).
000890         05  FILLER                    PIC X(01) VALUE "-".
000900         05  T-RUN-DATE-MM             PIC 9(02).
000910         05  FILLER                    PIC X(01) VALUE "-".
000920         05  T-RUN-DATE-DD             PIC 9(02).
000930         05  FILLER                    PIC X(21) VALUE SPACES.
000940
000950*   One DETAIL-LINE area is reused for all six statistic lines;
000960*   4100-SELECT-AND-WRITE-DETAIL moves a fresh caption and count
000970*   into it before each WRITE.
000980     01  DETAIL-LINE.
000982*           One of the six W-CAPTION-TABLE entries, moved in by
000984*           4100-SELECT-AND-WRITE-DETAIL before each WRITE.
000990         05  D-CAPTION                 PIC X(26).
001000         05  FILLER                    PIC X(02) VALUE SPACES.
001002*           Zero-suppressed with embedded comma -- a headcount
001004*           field, never a money field, so there is no decimal
001006*           point here.
001010         05  D-COUNT                   PIC ZZZ,ZZ9.
001020         05  FILLER                    PIC X(44) VALUE SPACES.
001030
001040*   The six captions, held as one VALUE-loaded group rather than
001050*   six separate literals in the procedure division so the
001060*   REDEFINES below can address them by subscript from the GO TO
001070*   ... DEPENDING ON dispatch in 4100.
001080     01  W-CAPTIONS.
001090         05  FILLER PIC X(26) VALUE "TOTAL USERS ..............".
001100         05  FILLER PIC X(26) VALUE "ACTIVE USERS .............".
001110         05  FILLER PIC X(26) VALUE "INACTIVE USERS ...........".
001120         05  FILLER PIC X(26) VALUE "REGISTERED TODAY .........".
001130         05  FILLER PIC X(26) VALUE "REGISTERED THIS MONTH ....".
001140         05  FILLER PIC X(26) VALUE "USERS WITH BALANCE .......".
001150
001160     01  FILLER REDEFINES W-CAPTIONS.
001170         05  W-CAPTION-TABLE OCCURS 6 TIMES
001180                 PIC X(26).
001190
001200*   Drives both the caption table above and the GO TO ...
001210*   DEPENDING ON below -- the two stay in step because both are
001220*   indexed 1 through 6 in the same TOTAL/ACTIVE/INACTIVE/
001230*   REG-TODAY/REG-MONTH/WITH-BALANCE order.
001240     77  W-CAP-SUB                     PIC 9(01) COMP.
001250
001260*   First-of-month cutoff, built fresh each run from the run
001270*   date's year and month with the day forced to 01 -- this value
001280*   is never stored anywhere, only compared against, so there is
001290*   no master field for it.
001300     01  W-FIRST-OF-MONTH-AREA.
001310         05  W-FOM-CCYY                PIC 9(04).
001320         05  W-FOM-MM                  PIC 9(02).
001330         05  W-FOM-DD                  PIC 9(02) VALUE 01.
001340
001350*   Redefined as one comparable 8-digit number so 3000-TALLY-ONE-
001360*   CUSTOMER can test CT-CREATED-DATE against it with a plain
001370*   numeric >= rather than three separate field comparisons.
001380     01  FILLER REDEFINES W-FIRST-OF-MONTH-AREA.
001390         05  W-FIRST-OF-MONTH          PIC 9(08).
001400
001410*   The six running counters, one per printed line, all COMP and
001420*   all zeroed once at 1000-INITIALIZE before the tally begins.
001430     01  W-STAT-TOTALS.
001440         05  W-CNT-TOTAL               PIC 9(07) COMP.
001450         05  W-CNT-ACTIVE              PIC 9(07) COMP.
001460         05  W-CNT-INACTIVE            PIC 9(07) COMP.
001470         05  W-CNT-REG-TODAY           PIC 9(07) COMP.
001480         05  W-CNT-REG-MONTH           PIC 9(07) COMP.
001490         05  W-CNT-WITH-BALANCE        PIC 9(07) COMP.
001500         05  FILLER                    PIC X(06).
001510
001520 PROCEDURE DIVISION.
001530
001540*   Load, heading, tally loop, detail lines, done -- a single
001550*   unconditional pass with no transaction file and no decisions
001560*   of the kind the posting programs carry.
001570 0000-MAIN-LINE.
001580     PERFORM 1000-INITIALIZE.
001590     OPEN OUTPUT STATS-REPORT.
001600     PERFORM 2000-PRINT-HEADING.
001610     MOVE 1 TO W-CT-SUB.
001620     PERFORM 3000-TALLY-ONE-CUSTOMER
001630         UNTIL W-CT-SUB > CT-TABLE-COUNT.
001640     PERFORM 4000-PRINT-DETAIL-LINES.
001650     CLOSE STATS-REPORT.
001660     STOP RUN.
001670
001680*   Loads the customer table, captures the run date, and derives
001690*   the first-of-month cutoff from it before any tallying starts.
001700 1000-INITIALIZE.
001710     PERFORM LOAD-CUST-TABLE.
001720     PERFORM GET-RUN-DATE.
001730     MOVE GDTV-RUN-DATE-CCYY TO W-FOM-CCYY.
001740     MOVE GDTV-RUN-DATE-MM   TO W-FOM-MM.
001750     MOVE ZERO TO W-CNT-TOTAL W-CNT-ACTIVE W-CNT-INACTIVE
001760                  W-CNT-REG-TODAY W-CNT-REG-MONTH
001770                  W-CNT-WITH-BALANCE.
001780 1000-EXIT.
001790     EXIT.
001800
001810*   Stamps the report heading with the run date and bumps the
001820*   page counter; this report is short enough that the counter
001830*   never advances past 1 in practice.
001840 2000-PRINT-HEADING.
001850     ADD 1 TO W-PAGE-NUMBER.
001860     MOVE GDTV-RUN-DATE-CCYY TO T-RUN-DATE-CCYY.
001870     MOVE GDTV-RUN-DATE-MM   TO T-RUN-DATE-MM.
001880     MOVE GDTV-RUN-DATE-DD   TO T-RUN-DATE-DD.
001890     MOVE TITLE-LINE TO STATS-PRINT-LINE.
001900     WRITE STATS-PRINT-LINE.
001910 2000-EXIT.
001920     EXIT.
001930
001940*   One pass over CUST-TABLE, one customer per call.  All five
001950*   comparisons below are independent of each other -- a single
001960*   customer can add to ACTIVE, REG-TODAY, REG-MONTH and
001970*   WITH-BALANCE all in the same call.
001980 3000-TALLY-ONE-CUSTOMER.
001990     ADD 1 TO W-CNT-TOTAL.
002000     IF CT-ACTIVE-FLAG (W-CT-SUB) = "Y"
002010         ADD 1 TO W-CNT-ACTIVE
002020     ELSE
002030         ADD 1 TO W-CNT-INACTIVE.
002040     IF CT-CREATED-DATE (W-CT-SUB) = GDTV-RUN-DATE
002050         ADD 1 TO W-CNT-REG-TODAY.
002060*       REG-MONTH is a superset of REG-TODAY by construction --
002070*       a customer created today is also created this month, and
002080*       both counters get bumped for the same row.  The desk
002090*       wants it printed that way, so it is left as two separate
002100*       IFs rather than an ELSE.
002110     IF CT-CREATED-DATE (W-CT-SUB) >= W-FIRST-OF-MONTH
002120         ADD 1 TO W-CNT-REG-MONTH.
002130     IF CT-BALANCE (W-CT-SUB) > 0.00
002140         ADD 1 TO W-CNT-WITH-BALANCE.
002150     ADD 1 TO W-CT-SUB.
002160 3000-EXIT.
002170     EXIT.
002180
002190*   Drives the six-line detail dispatch below, one line per call,
002200*   until all six have printed.
002210 4000-PRINT-DETAIL-LINES.
002220     MOVE 1 TO W-CAP-SUB.
002230     PERFORM 4100-SELECT-AND-WRITE-DETAIL THRU 4100-EXIT
002240         UNTIL W-CAP-SUB > 6.
002250 4000-EXIT.
002260     EXIT.
002270
002280*   One GO TO ... DEPENDING ON picks the statistic line now due;
002290*   each MOVE paragraph jumps to the common write/bump tail at
002300*   4190, except the sixth and last (4160), which is listed last
002310*   in the DEPENDING ON target list and so falls straight through
002320*   into 4190 without a GO TO of its own -- the 03/11/26 entry
002330*   above is what replaced the original six repeated
002340*   MOVE/WRITE/ADD blocks with this dispatch.
002350 4100-SELECT-AND-WRITE-DETAIL.
002360     MOVE W-CAPTION-TABLE (W-CAP-SUB) TO D-CAPTION.
002370     GO TO 4110-MOVE-TOTAL
002380           4120-MOVE-ACTIVE
002390           4130-MOVE-INACTIVE
002400           4140-MOVE-REG-TODAY
002410           4150-MOVE-REG-MONTH
002420           4160-MOVE-WITH-BALANCE
002430         DEPENDING ON W-CAP-SUB.
002440 4110-MOVE-TOTAL.
002442*       Subscript 1 -- TOTAL USERS, the headcount of every row on
002444*       CUSTOMER-FILE regardless of CT-ACTIVE-FLAG.
002450     MOVE W-CNT-TOTAL TO D-COUNT.
002460     GO TO 4190-WRITE-AND-BUMP.
002470 4120-MOVE-ACTIVE.
002472*       Subscript 2 -- ACTIVE USERS.
002480     MOVE W-CNT-ACTIVE TO D-COUNT.
002490     GO TO 4190-WRITE-AND-BUMP.
002500 4130-MOVE-INACTIVE.
002502*       Subscript 3 -- INACTIVE USERS, the complement of ACTIVE;
002504*       TOTAL always equals ACTIVE plus INACTIVE exactly, since
002506*       every row adds to one or the other at 3000.
002510     MOVE W-CNT-INACTIVE TO D-COUNT.
002520     GO TO 4190-WRITE-AND-BUMP.
002530 4140-MOVE-REG-TODAY.
002532*       Subscript 4 -- REGISTERED TODAY.
002540     MOVE W-CNT-REG-TODAY TO D-COUNT.
002550     GO TO 4190-WRITE-AND-BUMP.
002560 4150-MOVE-REG-MONTH.
002562*       Subscript 5 -- REGISTERED THIS MONTH.
002570     MOVE W-CNT-REG-MONTH TO D-COUNT.
002580     GO TO 4190-WRITE-AND-BUMP.
002590 4160-MOVE-WITH-BALANCE.
002592*       Subscript 6, the last target in the DEPENDING ON list --
002594*       falls through to 4190 below on its own, with no GO TO.
002600     MOVE W-CNT-WITH-BALANCE TO D-COUNT.
002610 4190-WRITE-AND-BUMP.
002620     PERFORM 4195-WRITE-DETAIL-LINE.
002630     ADD 1 TO W-CAP-SUB.
002640 4100-EXIT.
002650     EXIT.
002660
002670*   Single WRITE shared by all six statistic lines.
002680 4195-WRITE-DETAIL-LINE.
002690     MOVE DETAIL-LINE TO STATS-PRINT-LINE.
002700     WRITE STATS-PRINT-LINE.
002710 4195-EXIT.
002720     EXIT.
002730
002740*---------------------------------------------------------*
002750*  IN-MEMORY TABLE LIBRARY PARAGRAPHS (SHOP STANDARD) AND  *
002760*  THE CALENDAR ROUTINE USED TO STAMP THE RUN DATE.        *
002770*---------------------------------------------------------*
002780     COPY "PLCUSTTB.CBL".
002790     COPY "PLDATE01.CBL".
