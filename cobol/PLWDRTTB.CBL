000100*   PLWDRTTB.CBL
000200*   Shop paragraph library -- load/find/append/save against the
000300*   in-memory withdrawal table (WSWDRTTB.CBL).
000400*
000500*     02/11/20  RQH  original LOAD/FIND/SAVE paragraphs.
000600
000700 LOAD-WDR-TABLE.
000800     MOVE ZERO TO WT-TABLE-COUNT.
000900     MOVE "N" TO W-WDRFILE-EOF-SW.
001000     OPEN INPUT WITHDRAWAL-FILE.
001100     PERFORM LOAD-WDR-TABLE-READ
001200         UNTIL WDRFILE-AT-EOF.
001300     CLOSE WITHDRAWAL-FILE.
001400 LOAD-WDR-TABLE-EXIT.
001500     EXIT.
001600
001700 LOAD-WDR-TABLE-READ.
001800     READ WITHDRAWAL-FILE
001900         AT END MOVE "Y" TO W-WDRFILE-EOF-SW
002000         NOT AT END PERFORM LOAD-WDR-TABLE-ADD-ROW.
002100 LOAD-WDR-TABLE-READ-EXIT.
002200     EXIT.
002300
002400 LOAD-WDR-TABLE-ADD-ROW.
002500     ADD 1 TO WT-TABLE-COUNT.
002600     MOVE WDR-ID              TO WT-WDR-ID        (WT-TABLE-COUNT).
002700     MOVE WDR-CUST-ID         TO WT-CUST-ID       (WT-TABLE-COUNT).
002800     MOVE WDR-AMOUNT          TO WT-AMOUNT        (WT-TABLE-COUNT).
002900     MOVE WDR-CURRENCY        TO WT-CURRENCY      (WT-TABLE-COUNT).
003000     MOVE WDR-RECIPIENT-NAME  TO WT-RECIPIENT-NAME(WT-TABLE-COUNT).
003100     MOVE WDR-RECIPIENT-ACCT  TO WT-RECIPIENT-ACCT(WT-TABLE-COUNT).
003200     MOVE WDR-BANK-NAME       TO WT-BANK-NAME     (WT-TABLE-COUNT).
003300     MOVE WDR-STATUS          TO WT-STATUS        (WT-TABLE-COUNT).
003400     MOVE WDR-ADMIN-ID        TO WT-ADMIN-ID      (WT-TABLE-COUNT).
003500     MOVE WDR-NOTES           TO WT-NOTES         (WT-TABLE-COUNT).
003600     MOVE WDR-CREATED-DATE    TO WT-CREATED-DATE  (WT-TABLE-COUNT).
003700 LOAD-WDR-TABLE-ADD-ROW-EXIT.
003800     EXIT.
003900
004000 FIND-WDR-IN-TABLE.
004100     MOVE "N" TO W-WDR-FOUND-SW.
004200     SET WT-IDX TO 1.
004300     SEARCH ALL WDR-TABLE-ENTRY
004400         AT END MOVE "N" TO W-WDR-FOUND-SW
004500         WHEN WT-WDR-ID (WT-IDX) = W-FIND-WDR-ID
004600             MOVE "Y" TO W-WDR-FOUND-SW
004700             MOVE WT-IDX TO W-WT-SUB.
004800 FIND-WDR-IN-TABLE-EXIT.
004900     EXIT.
005000
005100 APPEND-WDR-TO-TABLE.
005200     ADD 1 TO WT-TABLE-COUNT.
005300     MOVE WT-TABLE-COUNT TO W-WT-SUB.
005400 APPEND-WDR-TO-TABLE-EXIT.
005500     EXIT.
005600
005700 SAVE-WDR-TABLE.
005800     OPEN OUTPUT WITHDRAWAL-FILE.
005900     MOVE 1 TO W-WT-SUB.
006000     PERFORM SAVE-WDR-TABLE-WRITE-ROW
006100         UNTIL W-WT-SUB > WT-TABLE-COUNT.
006200     CLOSE WITHDRAWAL-FILE.
006300 SAVE-WDR-TABLE-EXIT.
006400     EXIT.
006500
006600 SAVE-WDR-TABLE-WRITE-ROW.
006700     MOVE SPACES                       TO WITHDRAWAL-RECORD.
006800     MOVE WT-WDR-ID         (W-WT-SUB) TO WDR-ID.
006900     MOVE WT-CUST-ID        (W-WT-SUB) TO WDR-CUST-ID.
007000     MOVE WT-AMOUNT         (W-WT-SUB) TO WDR-AMOUNT.
007100     MOVE WT-CURRENCY       (W-WT-SUB) TO WDR-CURRENCY.
007200     MOVE WT-RECIPIENT-NAME (W-WT-SUB) TO WDR-RECIPIENT-NAME.
007300     MOVE WT-RECIPIENT-ACCT (W-WT-SUB) TO WDR-RECIPIENT-ACCT.
007400     MOVE WT-BANK-NAME      (W-WT-SUB) TO WDR-BANK-NAME.
007500     MOVE WT-STATUS         (W-WT-SUB) TO WDR-STATUS.
007600     MOVE WT-ADMIN-ID       (W-WT-SUB) TO WDR-ADMIN-ID.
007700     MOVE WT-NOTES          (W-WT-SUB) TO WDR-NOTES.
007800     MOVE WT-CREATED-DATE   (W-WT-SUB) TO WDR-CREATED-DATE.
007900     WRITE WITHDRAWAL-RECORD.
008000     ADD 1 TO W-WT-SUB.
008100 SAVE-WDR-TABLE-WRITE-ROW-EXIT.
008200     EXIT.
