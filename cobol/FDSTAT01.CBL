000100*   FDSTAT01.CBL
000200*   Print file for the U9 operator statistics report.  The
000300*   heading and detail line layouts live in WORKING-STORAGE in
000400*   the reporting program itself (shop convention -- see
000500*   FDVND02.CBL-style programs), and are moved into this generic
000600*   80-byte print line before each WRITE.
000700     FD  STATS-REPORT
000800         LABEL RECORDS ARE OMITTED.
000900
001000     01  STATS-PRINT-LINE              PIC X(80).
