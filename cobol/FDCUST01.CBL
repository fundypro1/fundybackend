000100*   FDCUST01.CBL
000200*   Customer master record -- the book of record for every
000300*   registered FUNDYPRO customer.  Sequential file, ascending
000400*   CUST-ID.  Rewritten in full at the end of every run that
000500*   touches a balance or a profile field.
000600*
000700*     01/06/14  RQH  original layout.
000800*     05/19/09  MNS  CUST-PHONE widened to X(15) to take
000900*                    international numbers (ticket HD-0447).
001000     FD  CUSTOMER-MASTER
001100         LABEL RECORDS ARE STANDARD.
001200
001300     01  CUSTOMER-RECORD.
001400         05  CUST-ID                   PIC 9(07).
001500         05  CUST-USERNAME             PIC X(20).
001600         05  CUST-EMAIL                PIC X(40).
001700         05  CUST-PHONE                PIC X(15).
001800         05  CUST-BALANCE              PIC S9(09)V99.
001900         05  CUST-ACTIVE-FLAG          PIC X(01).
002000             88  CUST-IS-ACTIVE        VALUE "Y".
002100             88  CUST-IS-INACTIVE      VALUE "N".
002200         05  CUST-CREATED-DATE         PIC 9(08).
002300         05  FILLER                    PIC X(01).
