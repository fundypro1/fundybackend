000100*   FDWDR01.CBL
000200*   Withdrawal request/status record.  Sequential file, ascending
000300*   WDR-ID.  State machine driven by U6/U7: PENDING -> APPROVED
000400*   -> COMPLETED, or PENDING -> REJECTED.
000500*
000600*     02/11/20  RQH  original layout.
000700*     07/23/21  MNS  WDR-NOTES widened to X(40) to match
000800*                    DEP-NOTES (ticket HD-0612).
000900     FD  WITHDRAWAL-FILE
001000         LABEL RECORDS ARE STANDARD.
001100
001200     01  WITHDRAWAL-RECORD.
001300         05  WDR-ID                    PIC 9(07).
001400         05  WDR-CUST-ID               PIC 9(07).
001500         05  WDR-AMOUNT                PIC S9(07)V99.
001600         05  WDR-CURRENCY              PIC X(03).
001700         05  WDR-RECIPIENT-NAME        PIC X(30).
001800         05  WDR-RECIPIENT-ACCT        PIC X(30).
001900         05  WDR-BANK-NAME             PIC X(20).
002000         05  WDR-STATUS                PIC X(09).
002100             88  WDR-IS-PENDING        VALUE "PENDING".
002200             88  WDR-IS-APPROVED       VALUE "APPROVED".
002300             88  WDR-IS-COMPLETED      VALUE "COMPLETED".
002400             88  WDR-IS-REJECTED       VALUE "REJECTED".
002500         05  WDR-ADMIN-ID              PIC 9(05).
002600         05  WDR-NOTES                 PIC X(40).
002700         05  WDR-CREATED-DATE          PIC 9(08).
002800         05  FILLER                    PIC X(37).
