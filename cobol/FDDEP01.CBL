000100*   FDDEP01.CBL
000200*   Deposit request/status record.  Sequential file, ascending
000300*   DEP-ID.  A deposit starts PENDING (U1) and ends COMPLETED or
000400*   REJECTED (U2); the balance only moves on COMPLETED.
000500*
000600*     02/11/20  RQH  original layout.
000700*     07/23/21  MNS  DEP-NOTES widened to X(40) -- operators were
000800*                    truncating rejection reasons (ticket HD-0612).
000900     FD  DEPOSIT-FILE
001000         LABEL RECORDS ARE STANDARD.
001100
001200     01  DEPOSIT-RECORD.
001300         05  DEP-ID                    PIC 9(07).
001400         05  DEP-CUST-ID               PIC 9(07).
001500         05  DEP-AMOUNT                PIC S9(07)V99.
001600         05  DEP-CURRENCY              PIC X(03).
001700         05  DEP-STATUS                PIC X(09).
001800             88  DEP-IS-PENDING        VALUE "PENDING".
001900             88  DEP-IS-COMPLETED      VALUE "COMPLETED".
002000             88  DEP-IS-REJECTED       VALUE "REJECTED".
002100         05  DEP-ADMIN-ID              PIC 9(05).
002200         05  DEP-NOTES                 PIC X(40).
002300         05  DEP-CREATED-DATE          PIC 9(08).
002400         05  FILLER                    PIC X(34).
