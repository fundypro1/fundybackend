000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. fundypro-withdrawal-intake.
000030 AUTHOR. M. N. SARFO.
000040 INSTALLATION. FUNDYPRO DATA PROCESSING.
000050 DATE-WRITTEN. 05/06/1993.
000060 DATE-COMPILED.
000070 SECURITY. COMPANY CONFIDENTIAL -- CUSTOMER FUNDS PROCESSING.
000080
000090*   CHANGE LOG
000100*   ----------
000110*   05/06/93  MNS  Original program.  Validates and records
000120*                  withdrawal requests against the available
000130*                  balance; balance is not touched at intake,
000140*                  only reserved implicitly by the PENDING
000150*                  status until the payment desk posts a
000160*                  decision.
000170*   11/02/96  EAO  New withdrawal IDs are now assigned from the
000180*                  highest WDR-ID already on file plus one,
000190*                  matching the convention used on the deposit
000200*                  side (ticket HD-0051 follow-up).
000210*   08/21/98  DNT  Y2K remediation review -- WDR-CREATED-DATE
000220*                  already 4-digit-year; no change required.
000230*   04/09/03  RQH  Run totals added to the end-of-job DISPLAY to
000240*                  match the deposit-intake job log (ticket
000250*                  HD-1140).
000260*   03/11/26  KOA  Amount edit recast as a branch-and-fall-through
000270*                  range to match the deposit-intake convention.
000280*   07/26/26  MNS  Paragraph and field commentary expanded at the
000290*                  operator desk's request -- same audit review
000300*                  that prompted the deposit side's expansion.
000310
000320*   PROGRAM NARRATIVE
000330*   -----------------
000340*   First half of the withdrawal pipeline.  Reads every
000350*   WITHDRAWAL-REQUEST record on the day's transaction file and
000360*   edits it against the requesting customer's CURRENT balance --
000370*   not against any minimum/maximum amount window the way the
000380*   deposit side does, since there is no such window for a
000390*   withdrawal; the only thing that can sink a withdrawal request
000400*   at intake is the customer not existing at all, or the
000410*   customer's balance being short of the amount requested.  A
000420*   request that clears both checks is appended to
000430*   WITHDRAWAL-FILE as PENDING and waits for the payment desk's
000440*   decision in a later run of fundypro-withdrawal-posting; a
000450*   request that fails either check is appended as REJECTED right
000460*   away with the specific reason recorded on the row.  Note
000470*   carefully that the balance itself is never touched by this
000480*   program -- a PENDING withdrawal only reserves funds in the
000490*   sense that the posting program will re-check the balance
000500*   again before actually debiting it, which is why two
000510*   withdrawal requests against the same thin balance can both
000520*   pass intake and only one of them can actually post.
000530
000540 ENVIRONMENT DIVISION.
000550 CONFIGURATION SECTION.
000560 SPECIAL-NAMES.
000570     C01 IS TOP-OF-FORM.
000580
000590 INPUT-OUTPUT SECTION.
000600 FILE-CONTROL.
000610*   WITHDRAWAL-FILE -- this program's own master, appended to at
000620*   the end of every run; never updated in place here.
000630     COPY "SLWDR01.CBL".
000640*   CUSTOMER-FILE -- read-only here; CT-BALANCE is only compared
000650*   against, never changed, at intake time.
000660     COPY "SLCUST01.CBL".
000670*   TRANSACTION-FILE -- only the WITHDRAWAL-REQUEST layout is
000680*   acted on.
000690     COPY "SLTRAN01.CBL".
000700
000710 DATA DIVISION.
000720 FILE SECTION.
000730     COPY "FDWDR01.CBL".
000740     COPY "FDCUST01.CBL".
000750     COPY "FDTRAN01.CBL".
000760
000770 WORKING-STORAGE SECTION.
000780*   WDR-TABLE and its LOAD/FIND/APPEND/SAVE paragraphs.
000790     COPY "WSWDRTTB.CBL".
000800*   CUST-TABLE and its LOAD/FIND/SAVE paragraphs -- FIND-CUST-IN-
000810*   TABLE is how 3000-EDIT-WITHDRAWAL-REQUEST resolves the
000820*   requesting customer's current CT-BALANCE.
000830     COPY "WSCUSTTB.CBL".
000840
000850     01  W-TRANFILE-EOF-SW             PIC X.
000860         88  TRANFILE-AT-EOF           VALUE "Y".
000870
000880*   Run counters, COMP, zeroed once at 1000-INITIALIZE.
000890     77  W-NEXT-WDR-ID                 PIC 9(07) COMP.
000900     77  W-REC-COUNT                   PIC 9(05) COMP.
000910     77  W-ACCEPT-COUNT                PIC 9(05) COMP.
000920     77  W-REJECT-COUNT                PIC 9(05) COMP.
000930
000940*   Specific rejection reason, written straight to WT-NOTES;
000950*   SPACES means the request is going to be accepted.
000960     01  W-REJECT-REASON               PIC X(40).
000970     01  FILLER REDEFINES W-REJECT-REASON.
000980         05  FILLER                    PIC X(40).
000990
001000 PROCEDURE DIVISION.
001010
001020*   Standard three-step shape: load tables, drive the transaction
001030*   file, save the table and print the job summary.
001040 0000-MAIN-LINE.
001050     PERFORM 1000-INITIALIZE.
001060     PERFORM 2000-PROCESS-WITHDRAWAL-REQUEST
001070         UNTIL TRANFILE-AT-EOF.
001080     PERFORM 9000-TERMINATE.
001090     STOP RUN.
001100
001110*   Loads both tables this program reads, works out the next
001120*   WDR-ID to assign, zeroes the three run counters, primes the
001130*   first read.
001140 1000-INITIALIZE.
001150     PERFORM LOAD-WDR-TABLE.
001160     PERFORM LOAD-CUST-TABLE.
001170     PERFORM 1100-DETERMINE-NEXT-WDR-ID.
001180     MOVE ZERO TO W-REC-COUNT W-ACCEPT-COUNT W-REJECT-COUNT.
001190     MOVE "N" TO W-TRANFILE-EOF-SW.
001200     OPEN INPUT TRANSACTION-FILE.
001210     PERFORM 1200-READ-TRANSACTION.
001220 1000-EXIT.
001230     EXIT.
001240
001250*   Same "scan the table for the current high-water mark" idiom
001260*   the deposit side uses -- this shop has no ID-generator
001270*   control record for any of its sequential tables, so every
001280*   program that mints its own key repeats this scan against its
001290*   own table at start-up.
001300 1100-DETERMINE-NEXT-WDR-ID.
001310     MOVE ZERO TO W-NEXT-WDR-ID.
001320     MOVE 1 TO W-WT-SUB.
001330     PERFORM 1110-SCAN-FOR-HIGH-WDR-ID
001340         UNTIL W-WT-SUB > WT-TABLE-COUNT.
001350     ADD 1 TO W-NEXT-WDR-ID.
001360 1100-EXIT.
001370     EXIT.
001380
001390*   One table row per call; keeps the running high-water mark.
001400 1110-SCAN-FOR-HIGH-WDR-ID.
001410     IF WT-WDR-ID (W-WT-SUB) > W-NEXT-WDR-ID
001420         MOVE WT-WDR-ID (W-WT-SUB) TO W-NEXT-WDR-ID.
001430     ADD 1 TO W-WT-SUB.
001440 1110-EXIT.
001450     EXIT.
001460
001470*   One READ per call; sets the EOF switch on AT END.
001480 1200-READ-TRANSACTION.
001490     READ TRANSACTION-FILE
001500         AT END MOVE "Y" TO W-TRANFILE-EOF-SW.
001510 1200-EXIT.
001520     EXIT.
001530
001540*   Driving paragraph.  Only WITHDRAWAL-REQUEST records are acted
001550*   on; every other record type on the transaction file -- deposit
001560*   requests, decisions of either kind, purchase requests,
001570*   accrual/crediting records, customer maintenance records -- is
001580*   read past untouched.
001590 2000-PROCESS-WITHDRAWAL-REQUEST.
001600     IF TRAN-IS-WDRAWL-REQ
001610         ADD 1 TO W-REC-COUNT
001620         PERFORM 3000-EDIT-WITHDRAWAL-REQUEST THRU 3200-EXIT.
001630     PERFORM 1200-READ-TRANSACTION.
001640 2000-EXIT.
001650     EXIT.
001660
001670*   Balance edit is a branch, not a fall-through series -- a
001680*   request is rejected for exactly one reason or written
001690*   PENDING, never both, so 3000 jumps straight to the action
001700*   paragraph that applies.  The customer lookup always runs
001710*   first; the balance test only runs once the customer is known
001720*   to exist, since there is no balance to compare against
001730*   otherwise.
001740 3000-EDIT-WITHDRAWAL-REQUEST.
001750     MOVE SPACES TO W-REJECT-REASON.
001760     MOVE TR-WR-CUST-ID TO W-FIND-CUST-ID.
001770     PERFORM FIND-CUST-IN-TABLE.
001780     IF NOT CUST-WAS-FOUND
001790         MOVE "CUSTOMER NOT FOUND" TO W-REJECT-REASON
001800     ELSE
001810*           This is only the intake-time check; the posting
001820*           program re-checks the balance again at APPROVE time,
001830*           since other withdrawals may clear against the same
001840*           balance in between.
001850         IF CT-BALANCE (W-CT-SUB) < TR-WR-AMOUNT
001860             MOVE "INSUFFICIENT BALANCE" TO W-REJECT-REASON.
001870     IF W-REJECT-REASON NOT = SPACES
001880         GO TO 3100-WRITE-REJECTED-WITHDRAWAL.
001890     GO TO 3200-WRITE-PENDING-WITHDRAWAL.
001900 3000-EXIT.
001910     EXIT.
001920
001930*   Writes a REJECTED row.  WT-ADMIN-ID stays ZERO -- no operator
001940*   ever saw this request -- and WT-NOTES carries the specific
001950*   reason from 3000 above.  The recipient's bank-transfer
001960*   details (name, account, bank) are captured on a REJECTED row
001970*   the same as a PENDING one, purely for the customer-service
001980*   desk's record when a customer calls in asking why their
001990*   request never went anywhere.  Falls straight to 3200-EXIT, the
002000*   true last paragraph of this range, and must not fall through
002010*   into 3200-WRITE-PENDING-WITHDRAWAL, which would post the same
002020*   request a second time as PENDING.
002030 3100-WRITE-REJECTED-WITHDRAWAL.
002040     PERFORM APPEND-WDR-TO-TABLE.
002050     MOVE W-NEXT-WDR-ID        TO WT-WDR-ID         (W-WT-SUB).
002060     MOVE TR-WR-CUST-ID        TO WT-CUST-ID        (W-WT-SUB).
002070     MOVE TR-WR-AMOUNT         TO WT-AMOUNT         (W-WT-SUB).
002080     MOVE TR-WR-CURRENCY       TO WT-CURRENCY       (W-WT-SUB).
002090     MOVE TR-WR-RECIPIENT-NAME TO WT-RECIPIENT-NAME (W-WT-SUB).
002100     MOVE TR-WR-RECIPIENT-ACCT TO WT-RECIPIENT-ACCT (W-WT-SUB).
002110     MOVE TR-WR-BANK-NAME      TO WT-BANK-NAME      (W-WT-SUB).
002120     MOVE "REJECTED"           TO WT-STATUS         (W-WT-SUB).
002130     MOVE ZERO                 TO WT-ADMIN-ID       (W-WT-SUB).
002140     MOVE W-REJECT-REASON      TO WT-NOTES          (W-WT-SUB).
002150     MOVE TR-WR-REQUEST-DATE   TO WT-CREATED-DATE   (W-WT-SUB).
002160     ADD 1 TO W-NEXT-WDR-ID.
002170     ADD 1 TO W-REJECT-COUNT.
002180     GO TO 3200-EXIT.
002190 3100-EXIT.
002200     EXIT.
002210
002220*   Writes a PENDING row -- both checks cleared, so the request
002230*   waits for the payment desk's APPROVE/REJECT call.  WT-NOTES
002240*   is left blank; there is nothing yet to explain.  Last
002250*   paragraph in the 3000 THRU 3200 range, so it falls through
002260*   into 3200-EXIT on its own.
002270 3200-WRITE-PENDING-WITHDRAWAL.
002280     PERFORM APPEND-WDR-TO-TABLE.
002290     MOVE W-NEXT-WDR-ID        TO WT-WDR-ID         (W-WT-SUB).
002300     MOVE TR-WR-CUST-ID        TO WT-CUST-ID        (W-WT-SUB).
002310     MOVE TR-WR-AMOUNT         TO WT-AMOUNT         (W-WT-SUB).
002320     MOVE TR-WR-CURRENCY       TO WT-CURRENCY       (W-WT-SUB).
002330     MOVE TR-WR-RECIPIENT-NAME TO WT-RECIPIENT-NAME (W-WT-SUB).
002340     MOVE TR-WR-RECIPIENT-ACCT TO WT-RECIPIENT-ACCT (W-WT-SUB).
002350     MOVE TR-WR-BANK-NAME      TO WT-BANK-NAME      (W-WT-SUB).
002360     MOVE "PENDING"            TO WT-STATUS         (W-WT-SUB).
002370     MOVE ZERO                 TO WT-ADMIN-ID       (W-WT-SUB).
002380     MOVE SPACES               TO WT-NOTES          (W-WT-SUB).
002390     MOVE TR-WR-REQUEST-DATE   TO WT-CREATED-DATE   (W-WT-SUB).
002400     ADD 1 TO W-NEXT-WDR-ID.
002410     ADD 1 TO W-ACCEPT-COUNT.
002420 3200-EXIT.
002430     EXIT.
002440
002450*   End-of-run housekeeping: close the transaction file, rewrite
002460*   WDR-TABLE whole back to WITHDRAWAL-FILE, print the job
002470*   summary.
002480 9000-TERMINATE.
002490     CLOSE TRANSACTION-FILE.
002500     PERFORM SAVE-WDR-TABLE.
002510     DISPLAY "FUNDYPRO-WITHDRAWAL-INTAKE -- RUN COMPLETE".
002520     DISPLAY "REQUESTS READ . . . . : " W-REC-COUNT.
002530     DISPLAY "ACCEPTED PENDING  . . : " W-ACCEPT-COUNT.
002540     DISPLAY "REJECTED AT INTAKE  . : " W-REJECT-COUNT.
002550 9000-EXIT.
002560     EXIT.
002570
002580*---------------------------------------------------------*
002590*  IN-MEMORY TABLE LIBRARY PARAGRAPHS (SHOP STANDARD).     *
002600*---------------------------------------------------------*
002610     COPY "PLCUSTTB.CBL".
002620     COPY "PLWDRTTB.CBL".
