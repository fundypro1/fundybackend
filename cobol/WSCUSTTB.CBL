000100*   WSCUSTTB.CBL
000200*   In-memory customer master table.  ORGANIZATION IS SEQUENTIAL
000300*   on CUSTOMER-MASTER means there is no RECORD KEY to READ by --
000400*   every program that touches a customer loads the whole file,
000500*   ascending by CUST-ID, into this table once at the start of
000600*   the run and spills it back out, in order, at the end.
000700*
000800*     01/06/14  RQH  original table, 500 customers.
000900*     08/04/18  MNS  table size raised to 4000 customers -- the
001000*                    500-row table was overflowing in production
001100*                    (ticket HD-0803).
001200     01  CUST-TABLE.
001300         05  CUST-TABLE-ENTRY OCCURS 4000 TIMES
001400                 ASCENDING KEY IS CT-CUST-ID
001500                 INDEXED BY CT-IDX.
001600             10  CT-CUST-ID            PIC 9(07).
001700             10  CT-USERNAME           PIC X(20).
001800             10  CT-EMAIL              PIC X(40).
001900             10  CT-PHONE              PIC X(15).
002000             10  CT-BALANCE            PIC S9(09)V99.
002100             10  CT-ACTIVE-FLAG        PIC X(01).
002200             10  CT-CREATED-DATE       PIC 9(08).
002300             10  FILLER                PIC X(05).
002400
002500     77  CT-TABLE-COUNT                PIC 9(04) COMP.
002600     77  CT-MAX-ENTRIES                PIC 9(04) COMP VALUE 4000.
002700     77  W-CT-SUB                      PIC 9(04) COMP.
002800
002900     01  W-CUSTMAST-EOF-SW             PIC X.
003000         88  CUSTMAST-AT-EOF           VALUE "Y".
003100
003200     01  W-CUST-FOUND-SW               PIC X.
003300         88  CUST-WAS-FOUND            VALUE "Y".
003400
003500     77  W-FIND-CUST-ID                PIC 9(07).
