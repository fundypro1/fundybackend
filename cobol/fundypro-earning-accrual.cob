000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. fundypro-earning-accrual.
000030 AUTHOR. E. A. OKRAH.
000040 INSTALLATION. FUNDYPRO DATA PROCESSING.
000050 DATE-WRITTEN. 09/30/1992.
000060 DATE-COMPILED.
000070 SECURITY. COMPANY CONFIDENTIAL -- CUSTOMER FUNDS PROCESSING.
000080
000090*   CHANGE LOG
000100*   ----------
000110*   09/30/92  EAO  Original program.  One daily accrual per
000120*                  customer's latest purchase, capped at
000130*                  price x rate x duration-days.
000140*   01/11/96  KOA  Accruals for the same (customer, purchase)
000150*                  now fold into the one ACTIVE earning record
000160*                  instead of writing a new row every day
000170*                  (ticket HD-0355 -- EARNING-FILE was growing
000180*                  by a row a day per active purchase).
000190*   08/21/98  DNT  Y2K remediation review -- ERN-EARN-DATE
000200*                  already 4-digit-year; no change required.
000210*   09/30/22  EAO  Moved from the nightly scheduler onto the
000220*                  transaction file -- see PLPURTTB.CBL and
000230*                  PLERNTTB.CBL banners (ticket HD-0905).
000240*   03/11/26  KOA  Cap check recast as a branch-and-fall-through
000250*                  range to match the deposit/withdrawal edit
000260*                  paragraph convention.
000270*   07/26/26  MNS  Paragraph and field commentary expanded at the
000280*                  operator desk's request -- same audit review
000290*                  that prompted the expansion of the rest of
000300*                  the suite.
000310
000320*   PROGRAM NARRATIVE
000330*   -----------------
000340*   First half of the earnings pipeline.  Each ACCRUAL-REQUEST on
000350*   the transaction file represents one day's worth of earning
000360*   due on a customer's most recent purchase.  The daily amount
000370*   is always price times daily rate, ROUNDED; what this program
000380*   actually decides is whether that customer still has room
000390*   under their cap before the accrual can post.  The cap itself
000400*   is the purchase's full lifetime yield -- price times daily
000410*   rate times duration-days -- and once the customer's ACTIVE
000420*   earnings against that purchase reach the cap, no further
000430*   accrual is accepted until fundypro-earning-crediting sweeps
000440*   the balance and resets the earning rows back to zero.  A
000450*   customer with no purchase on file at all cannot accrue
000460*   anything and is refused outright.  Every accrual that does
000470*   post folds into the purchase's single ACTIVE earning row
000480*   rather than writing a new row per day (see the 01/11/96 entry
000490*   above) -- a purchase has at most one ACTIVE earning row open
000500*   at any time, even though it may accrue for weeks before the
000510*   cap is reached.
000520
000530 ENVIRONMENT DIVISION.
000540 CONFIGURATION SECTION.
000550 SPECIAL-NAMES.
000560     C01 IS TOP-OF-FORM.
000570
000580 INPUT-OUTPUT SECTION.
000590 FILE-CONTROL.
000600*   EARNINGS-FILE -- this program's own master; appended to for a
000610*   purchase's first accrual, updated in place for every accrual
000620*   after that.
000630     COPY "SLERN01.CBL".
000640*   PURCHASE-FILE -- read-only here; supplies the price, daily
000650*   rate and duration-days that drive both the cap calculation
000660*   and the daily accrual amount.
000670     COPY "SLPUR01.CBL".
000680*   TRANSACTION-FILE -- only the ACCRUAL-REQUEST layout is acted
000690*   on.
000700     COPY "SLTRAN01.CBL".
000710
000720 DATA DIVISION.
000730 FILE SECTION.
000740     COPY "FDERN01.CBL".
000750     COPY "FDPUR01.CBL".
000760     COPY "FDTRAN01.CBL".
000770
000780 WORKING-STORAGE SECTION.
000790*   ERN-TABLE and its LOAD/FIND/APPEND/SAVE paragraphs, plus
000800*   SUM-EARNINGS-FOR-PURCHASE and W-MAX-EARNING/
000810*   W-DAILY-EARNING-AMT/W-SUM-ACTIVE-EARNINGS, the shared cap-math
000820*   fields both this program and fundypro-earning-crediting use.
000830     COPY "WSERNTTB.CBL".
000840*   PUR-TABLE and its LOAD/FIND paragraphs -- FIND-LATEST-
000850*   PURCHASE-IN-TABLE is how this program resolves a customer's
000860*   most recent purchase row.
000870     COPY "WSPURTTB.CBL".
000880
000890     01  W-TRANFILE-EOF-SW             PIC X.
000900         88  TRANFILE-AT-EOF           VALUE "Y".
000910
000920*   Run counters -- COMP, zeroed once at 1000-INITIALIZE.
000930*   W-ACCRUED-COUNT plus W-REFUSED-COUNT sums back to
000940*   W-REC-COUNT.
000950     77  W-NEXT-ERN-ID                 PIC 9(07) COMP.
000960     77  W-REC-COUNT                   PIC 9(05) COMP.
000970     77  W-ACCRUED-COUNT               PIC 9(05) COMP.
000980     77  W-REFUSED-COUNT               PIC 9(05) COMP.
000990
001000*   Short refusal code for the job log -- only two values this
001010*   program ever sets, "NO PURCHASE" or "CAP REACHED", kept
001020*   narrower than the 40-byte reject-reason fields used elsewhere
001030*   in the suite since this is the only program that DISPLAYs
001040*   this particular field rather than writing it to a record.
001050     01  W-REFUSE-REASON               PIC X(14).
001060
001070 PROCEDURE DIVISION.
001080
001090*   Standard three-step shape: load tables, drive the transaction
001100*   file, save the table and print the job summary.
001110 0000-MAIN-LINE.
001120     PERFORM 1000-INITIALIZE.
001130     PERFORM 2000-PROCESS-ACCRUAL-REQUEST
001140         UNTIL TRANFILE-AT-EOF.
001150     PERFORM 9000-TERMINATE.
001160     STOP RUN.
001170
001180*   Loads both tables, works out the next ERN-ID, zeroes the
001190*   three run counters, primes the first read.
001200 1000-INITIALIZE.
001210     PERFORM LOAD-ERN-TABLE.
001220     PERFORM LOAD-PUR-TABLE.
001230     PERFORM 1100-DETERMINE-NEXT-ERN-ID.
001240     MOVE ZERO TO W-REC-COUNT W-ACCRUED-COUNT W-REFUSED-COUNT.
001250     MOVE "N" TO W-TRANFILE-EOF-SW.
001260     OPEN INPUT TRANSACTION-FILE.
001270     PERFORM 1200-READ-TRANSACTION.
001280 1000-EXIT.
001290     EXIT.
001300
001310*   Same high-water-mark idiom every ID-minting program in this
001320*   suite repeats against its own table.
001330 1100-DETERMINE-NEXT-ERN-ID.
001340     MOVE ZERO TO W-NEXT-ERN-ID.
001350     MOVE 1 TO W-ET-SUB.
001360     PERFORM 1110-SCAN-FOR-HIGH-ERN-ID
001370         UNTIL W-ET-SUB > ET-TABLE-COUNT.
001380     ADD 1 TO W-NEXT-ERN-ID.
001390 1100-EXIT.
001400     EXIT.
001410
001420*   One table row per call; keeps the running high-water mark.
001430 1110-SCAN-FOR-HIGH-ERN-ID.
001440     IF ET-ERN-ID (W-ET-SUB) > W-NEXT-ERN-ID
001450         MOVE ET-ERN-ID (W-ET-SUB) TO W-NEXT-ERN-ID.
001460     ADD 1 TO W-ET-SUB.
001470 1110-EXIT.
001480     EXIT.
001490
001500*   One READ per call; sets the EOF switch on AT END.
001510 1200-READ-TRANSACTION.
001520     READ TRANSACTION-FILE
001530         AT END MOVE "Y" TO W-TRANFILE-EOF-SW.
001540 1200-EXIT.
001550     EXIT.
001560
001570*   Driving paragraph.  Only ACCRUAL-REQUEST records are acted on;
001580*   everything else on the transaction file is read past
001590*   untouched.
001600 2000-PROCESS-ACCRUAL-REQUEST.
001610     IF TRAN-IS-ACCRUAL-REQ
001620         ADD 1 TO W-REC-COUNT
001630         PERFORM 3000-COMPUTE-MAX-EARNING THRU 3200-EXIT.
001640     PERFORM 1200-READ-TRANSACTION.
001650 2000-EXIT.
001660     EXIT.
001670
001680*   Either refusal below is a dead end for this request -- GO TO
001690*   3200-EXIT, the last paragraph of the range, skips straight
001700*   past the posting paragraphs.  The cap check that clears
001710*   falls through into 3100-POST-ACCRUAL below.  W-MAX-EARNING is
001720*   computed fresh for every request rather than cached on the
001730*   purchase row, since it is cheap arithmetic and keeping it
001740*   derived avoids a second place in the file layouts where the
001750*   three factors could drift out of sync with the cap actually
001760*   enforced.
001770 3000-COMPUTE-MAX-EARNING.
001780     MOVE SPACES TO W-REFUSE-REASON.
001790     MOVE TR-AR-CUST-ID TO W-FIND-PUR-CUST-ID.
001800     PERFORM FIND-LATEST-PURCHASE-IN-TABLE.
001810     IF NOT PUR-WAS-FOUND
001820         MOVE "NO PURCHASE" TO W-REFUSE-REASON
001830         ADD 1 TO W-REFUSED-COUNT
001840         DISPLAY "REFUSED CUST " TR-AR-CUST-ID " - "
001850             W-REFUSE-REASON
001860         GO TO 3200-EXIT.
001870     COMPUTE W-MAX-EARNING ROUNDED =
001880         PT-PRICE (W-PT-SUB) * PT-DAILY-RATE (W-PT-SUB)
001890             * PT-DURATION-DAYS (W-PT-SUB).
001900     MOVE PT-PUR-ID (W-PT-SUB)  TO W-FIND-ERN-PUR-ID.
001910     MOVE TR-AR-CUST-ID         TO W-FIND-ERN-CUST-ID.
001920     PERFORM SUM-EARNINGS-FOR-PURCHASE.
001930*       NOT < rather than >= -- the cap is reached the instant
001940*       the sum equals it, not only once the sum exceeds it, so
001950*       an earnings total that lands exactly on the cap must
001960*       still refuse the next accrual.
001970     IF W-SUM-ACTIVE-EARNINGS NOT < W-MAX-EARNING
001980         MOVE "CAP REACHED" TO W-REFUSE-REASON
001990         ADD 1 TO W-REFUSED-COUNT
002000         DISPLAY "REFUSED CUST " TR-AR-CUST-ID " - "
002010             W-REFUSE-REASON
002020         GO TO 3200-EXIT.
002030 3000-EXIT.
002040     EXIT.
002050
002060*   3100 always runs next when the cap check above clears.  It
002070*   posts to an existing ACTIVE earning row when one is found,
002080*   otherwise falls into 3200 to create one -- either way it
002090*   must GO TO 3200-EXIT when done, or execution would run
002100*   3200-CREATE-EARNING-RECORD a second time on fall-through.
002110*   The daily amount is recomputed here rather than carried over
002120*   from 3000, since 3000's job was only to test the cap, not to
002130*   produce the figure that actually gets posted.
002140 3100-POST-ACCRUAL.
002150     COMPUTE W-DAILY-EARNING-AMT ROUNDED =
002160         PT-PRICE (W-PT-SUB) * PT-DAILY-RATE (W-PT-SUB).
002170     PERFORM FIND-ERN-FOR-PURCHASE.
002180     IF ERN-WAS-FOUND
002190         ADD W-DAILY-EARNING-AMT TO ET-AMOUNT (W-ET-SUB)
002200         MOVE TR-AR-ACCRUAL-DATE TO ET-EARN-DATE (W-ET-SUB)
002210     ELSE
002220         PERFORM 3200-CREATE-EARNING-RECORD.
002230     ADD 1 TO W-ACCRUED-COUNT.
002240     GO TO 3200-EXIT.
002250 3100-EXIT.
002260     EXIT.
002270
002280*   Opens the purchase's first ACTIVE earning row -- reached only
002290*   from 3100's ELSE above, never called directly from anywhere
002300*   else, and falls straight through to its own EXIT since it is
002310*   the last paragraph in the 3000 THRU 3200 range.
002320 3200-CREATE-EARNING-RECORD.
002330     PERFORM APPEND-ERN-TO-TABLE.
002340     MOVE W-NEXT-ERN-ID      TO ET-ERN-ID        (W-ET-SUB).
002350     MOVE TR-AR-CUST-ID      TO ET-CUST-ID       (W-ET-SUB).
002360     MOVE PT-PUR-ID (W-PT-SUB) TO ET-PURCHASE-ID (W-ET-SUB).
002370     MOVE W-DAILY-EARNING-AMT TO ET-AMOUNT       (W-ET-SUB).
002380     MOVE "ACTIVE"           TO ET-STATUS        (W-ET-SUB).
002390     MOVE TR-AR-ACCRUAL-DATE TO ET-EARN-DATE      (W-ET-SUB).
002400     ADD 1 TO W-NEXT-ERN-ID.
002410 3200-EXIT.
002420     EXIT.
002430
002440*   End-of-run housekeeping.  PUR-TABLE is never saved here,
002450*   since this program only reads it; only ERN-TABLE, which this
002460*   program appends to and updates, is rewritten.
002470 9000-TERMINATE.
002480     CLOSE TRANSACTION-FILE.
002490     PERFORM SAVE-ERN-TABLE.
002500     DISPLAY "FUNDYPRO-EARNING-ACCRUAL -- RUN COMPLETE".
002510     DISPLAY "REQUESTS READ . . . . : " W-REC-COUNT.
002520     DISPLAY "ACCRUALS POSTED . . . : " W-ACCRUED-COUNT.
002530     DISPLAY "REFUSED . . . . . . . : " W-REFUSED-COUNT.
002540 9000-EXIT.
002550     EXIT.
002560
002570*---------------------------------------------------------*
002580*  IN-MEMORY TABLE LIBRARY PARAGRAPHS (SHOP STANDARD).     *
002590*---------------------------------------------------------*
002600     COPY "PLPURTTB.CBL".
002610     COPY "PLERNTTB.CBL".
