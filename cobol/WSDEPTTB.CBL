000100*   WSDEPTTB.CBL
000200*   In-memory deposit table (same load/search/spill pattern as
000300*   WSCUSTTB.CBL, see PLCUSTTB.CBL banner for why).
000400*
000500*     02/11/20  RQH  original table, 3000 deposits.
000600     01  DEP-TABLE.
000700         05  DEP-TABLE-ENTRY OCCURS 3000 TIMES
000800                 ASCENDING KEY IS DT-DEP-ID
000900                 INDEXED BY DT-IDX.
001000             10  DT-DEP-ID             PIC 9(07).
001100             10  DT-CUST-ID            PIC 9(07).
001200             10  DT-AMOUNT             PIC S9(07)V99.
001300             10  DT-CURRENCY           PIC X(03).
001400             10  DT-STATUS             PIC X(09).
001500             10  DT-ADMIN-ID           PIC 9(05).
001600             10  DT-NOTES              PIC X(40).
001700             10  DT-CREATED-DATE       PIC 9(08).
001800             10  FILLER                PIC X(05).
001900
002000     77  DT-TABLE-COUNT                PIC 9(04) COMP.
002100     77  DT-MAX-ENTRIES                PIC 9(04) COMP VALUE 3000.
002200     77  W-DT-SUB                      PIC 9(04) COMP.
002300
002400     01  W-DEPOFILE-EOF-SW             PIC X.
002500         88  DEPOFILE-AT-EOF           VALUE "Y".
002600
002700     01  W-DEP-FOUND-SW                PIC X.
002800         88  DEP-WAS-FOUND             VALUE "Y".
002900
003000     77  W-FIND-DEP-ID                 PIC 9(07).
