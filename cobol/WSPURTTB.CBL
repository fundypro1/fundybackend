000100*   WSPURTTB.CBL
000200*   In-memory purchase table (load/search/spill pattern, see
000300*   PLCUSTTB.CBL banner).
000400*
000500*     02/11/20  RQH  original table, 3000 purchases.
000600*     09/30/22  EAO  PT-DAILY-RATE/PT-DURATION-DAYS added when
000700*                    the earnings engine began reading the
000800*                    purchase table directly (ticket HD-0905).
000900     01  PUR-TABLE.
001000         05  PUR-TABLE-ENTRY OCCURS 3000 TIMES
001100                 ASCENDING KEY IS PT-PUR-ID
001200                 INDEXED BY PT-IDX.
001300             10  PT-PUR-ID             PIC 9(07).
001400             10  PT-CUST-ID            PIC 9(07).
001500             10  PT-PRODUCT-NAME       PIC X(30).
001600             10  PT-PRICE              PIC S9(07)V99.
001700             10  PT-DAILY-RATE         PIC V9999.
001800             10  PT-DURATION-DAYS      PIC 9(04).
001900             10  PT-STATUS             PIC X(09).
002000             10  PT-PURCHASED-DATE     PIC 9(08).
002100             10  PT-EXPIRES-DATE       PIC 9(08).
002200             10  FILLER                PIC X(05).
002300
002400     77  PT-TABLE-COUNT                PIC 9(04) COMP.
002500     77  PT-MAX-ENTRIES                PIC 9(04) COMP VALUE 3000.
002600     77  W-PT-SUB                      PIC 9(04) COMP.
002700     77  W-PT-BEST-SUB                 PIC 9(04) COMP.
002800
002900     01  W-PURCFILE-EOF-SW             PIC X.
003000         88  PURCFILE-AT-EOF           VALUE "Y".
003100
003200     01  W-PUR-FOUND-SW                PIC X.
003300         88  PUR-WAS-FOUND             VALUE "Y".
003400
003500     77  W-FIND-PUR-ID                 PIC 9(07).
003600     77  W-FIND-PUR-CUST-ID            PIC 9(07).
