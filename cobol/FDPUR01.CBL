000100*   FDPUR01.CBL
000200*   Purchase record.  Sequential file, ascending PUR-ID.  A
000300*   purchase debits the balance once at intake (U3) and earns a
000400*   daily amount (U4) until it is EXPIRED or its earnings are
000500*   credited back and the record ages off as EXPIRED.
000600*
000700*     02/11/20  RQH  original layout.
000800*     11/02/21  EAO  PUR-DAILY-RATE added (flat rate replaced by
000900*                    a per-product daily earning rate, ticket
001000*                    HD-0731).
001100     FD  PURCHASE-FILE
001200         LABEL RECORDS ARE STANDARD.
001300
001400     01  PURCHASE-RECORD.
001500         05  PUR-ID                    PIC 9(07).
001600         05  PUR-CUST-ID               PIC 9(07).
001700         05  PUR-PRODUCT-NAME          PIC X(30).
001800         05  PUR-PRICE                 PIC S9(07)V99.
001900         05  PUR-DAILY-RATE            PIC V9999.
002000         05  PUR-DURATION-DAYS         PIC 9(04).
002100         05  PUR-STATUS                PIC X(09).
002200             88  PUR-IS-ACTIVE         VALUE "ACTIVE".
002300             88  PUR-IS-EXPIRED        VALUE "EXPIRED".
002400         05  PUR-PURCHASED-DATE        PIC 9(08).
002500         05  PUR-EXPIRES-DATE          PIC 9(08).
002600         05  FILLER                    PIC X(04).
