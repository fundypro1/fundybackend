000100*   FDERN01.CBL
000200*   Earning accumulator record.  Sequential file, ascending
000300*   ERN-ID.  One ACTIVE record per (customer, purchase) pair
000400*   accumulates daily accruals (U4) until U5 credits the total
000500*   to the customer's balance and flips the record to CREDITED.
000600*
000700*     02/11/20  RQH  original layout.
000800     FD  EARNING-FILE
000900         LABEL RECORDS ARE STANDARD.
001000
001100     01  EARNING-RECORD.
001200         05  ERN-ID                    PIC 9(07).
001300         05  ERN-CUST-ID               PIC 9(07).
001400         05  ERN-PURCHASE-ID           PIC 9(07).
001500         05  ERN-AMOUNT                PIC S9(09)V99.
001600         05  ERN-STATUS                PIC X(08).
001700             88  ERN-IS-ACTIVE         VALUE "ACTIVE".
001800             88  ERN-IS-CREDITED       VALUE "CREDITED".
001900         05  ERN-EARN-DATE             PIC 9(08).
002000         05  FILLER                    PIC X(02).
