000100*   PLCUSTTB.CBL
000200*   Shop paragraph library -- load/find/append/save against the
000300*   in-memory customer table (WSCUSTTB.CBL).  COPY into any
000400*   program's PROCEDURE DIVISION that reads or updates customers.
000500*
000600*     01/06/14  RQH  original LOAD/FIND/SAVE paragraphs.
000700*     08/04/18  MNS  SEARCH ALL substituted for the old linear
000800*                    SEARCH now that the table is kept sorted on
000900*                    load (ticket HD-0803 performance follow-up).
001000
001100 LOAD-CUST-TABLE.
001200     MOVE ZERO TO CT-TABLE-COUNT.
001300     MOVE "N" TO W-CUSTMAST-EOF-SW.
001400     OPEN INPUT CUSTOMER-MASTER.
001500     PERFORM LOAD-CUST-TABLE-READ
001600         UNTIL CUSTMAST-AT-EOF.
001700     CLOSE CUSTOMER-MASTER.
001800 LOAD-CUST-TABLE-EXIT.
001900     EXIT.
002000
002100 LOAD-CUST-TABLE-READ.
002200     READ CUSTOMER-MASTER
002300         AT END MOVE "Y" TO W-CUSTMAST-EOF-SW
002400         NOT AT END PERFORM LOAD-CUST-TABLE-ADD-ROW.
002500 LOAD-CUST-TABLE-READ-EXIT.
002600     EXIT.
002700
002800 LOAD-CUST-TABLE-ADD-ROW.
002900     ADD 1 TO CT-TABLE-COUNT.
003000     MOVE CUST-ID             TO CT-CUST-ID    (CT-TABLE-COUNT).
003100     MOVE CUST-USERNAME       TO CT-USERNAME   (CT-TABLE-COUNT).
003200     MOVE CUST-EMAIL          TO CT-EMAIL      (CT-TABLE-COUNT).
003300     MOVE CUST-PHONE          TO CT-PHONE      (CT-TABLE-COUNT).
003400     MOVE CUST-BALANCE        TO CT-BALANCE    (CT-TABLE-COUNT).
003500     MOVE CUST-ACTIVE-FLAG    TO CT-ACTIVE-FLAG(CT-TABLE-COUNT).
003600     MOVE CUST-CREATED-DATE   TO CT-CREATED-DATE(CT-TABLE-COUNT).
003700 LOAD-CUST-TABLE-ADD-ROW-EXIT.
003800     EXIT.
003900
004000*     Binary search by CUST-ID.  W-CT-SUB/CT-IDX point at the row
004100*     on a found search; CUST-WAS-FOUND tells the caller whether
004200*     to trust it.
004300 FIND-CUST-IN-TABLE.
004400     MOVE "N" TO W-CUST-FOUND-SW.
004500     SET CT-IDX TO 1.
004600     SEARCH ALL CUST-TABLE-ENTRY
004700         AT END MOVE "N" TO W-CUST-FOUND-SW
004800         WHEN CT-CUST-ID (CT-IDX) = W-FIND-CUST-ID
004900             MOVE "Y" TO W-CUST-FOUND-SW
005000             MOVE CT-IDX TO W-CT-SUB.
005100 FIND-CUST-IN-TABLE-EXIT.
005200     EXIT.
005300
005400 APPEND-CUST-TO-TABLE.
005500     ADD 1 TO CT-TABLE-COUNT.
005600     MOVE CT-TABLE-COUNT TO W-CT-SUB.
005700 APPEND-CUST-TO-TABLE-EXIT.
005800     EXIT.
005900
006000 SAVE-CUST-TABLE.
006100     OPEN OUTPUT CUSTOMER-MASTER.
006200     MOVE 1 TO W-CT-SUB.
006300     PERFORM SAVE-CUST-TABLE-WRITE-ROW
006400         UNTIL W-CT-SUB > CT-TABLE-COUNT.
006500     CLOSE CUSTOMER-MASTER.
006600 SAVE-CUST-TABLE-EXIT.
006700     EXIT.
006800
006900 SAVE-CUST-TABLE-WRITE-ROW.
007000     MOVE SPACES                    TO CUSTOMER-RECORD.
007100     MOVE CT-CUST-ID      (W-CT-SUB) TO CUST-ID.
007200     MOVE CT-USERNAME     (W-CT-SUB) TO CUST-USERNAME.
007300     MOVE CT-EMAIL        (W-CT-SUB) TO CUST-EMAIL.
007400     MOVE CT-PHONE        (W-CT-SUB) TO CUST-PHONE.
007500     MOVE CT-BALANCE      (W-CT-SUB) TO CUST-BALANCE.
007600     MOVE CT-ACTIVE-FLAG  (W-CT-SUB) TO CUST-ACTIVE-FLAG.
007700     MOVE CT-CREATED-DATE (W-CT-SUB) TO CUST-CREATED-DATE.
007800     WRITE CUSTOMER-RECORD.
007900     ADD 1 TO W-CT-SUB.
008000 SAVE-CUST-TABLE-WRITE-ROW-EXIT.
008100     EXIT.
