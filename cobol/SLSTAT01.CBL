000100*   SLSTAT01.CBL -- FILE-CONTROL entry for the operator statistics
000200*   print report produced by U9.
000300 SELECT STATS-REPORT
000400        ASSIGN TO STATSRPT
000500        ORGANIZATION IS LINE SEQUENTIAL.
