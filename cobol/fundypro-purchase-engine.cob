000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. fundypro-purchase-engine.
000030 AUTHOR. E. A. OKRAH.
000040 INSTALLATION. FUNDYPRO DATA PROCESSING.
000050 DATE-WRITTEN. 11/02/1991.
000060 DATE-COMPILED.
000070 SECURITY. COMPANY CONFIDENTIAL -- CUSTOMER FUNDS PROCESSING.
000080
000090*   CHANGE LOG
000100*   ----------
000110*   11/02/91  EAO  Original program.  Debits the balance for a
000120*                  purchase and calculates the expiry date.
000130*   04/18/93  EAO  Expiry date now uses the calendar-correct
000140*                  day-rolling routine in PLDATE01.CBL instead
000150*                  of the old "add days, ignore month length"
000160*                  shortcut (ticket HD-0128 -- a 1/31 purchase
000170*                  with a 30-day term was expiring on 3/3).
000180*   02/02/00  RQH  Active-purchase summary pass added at the end
000190*                  of the run (ticket HD-0975) -- previously a
000200*                  separate overnight job, folded in here since
000210*                  the table is already in memory.
000220*   08/21/98  DNT  Y2K remediation review -- PUR-PURCHASED-DATE
000230*                  and PUR-EXPIRES-DATE already 4-digit-year;
000240*                  no change required.
000250*   03/11/26  KOA  Summary pass re-driven off the customer table
000260*                  so each customer's active-purchase figures
000270*                  print on their own line instead of folding
000280*                  straight into one all-customer total -- the
000290*                  operator desk could not tell from the old
000300*                  run log which customer a spike belonged to
000310*                  (ticket HD-1208).  Run-wide totals still
000320*                  follow at job end.
000330*   07/26/26  MNS  Paragraph and field commentary expanded at the
000340*                  operator desk's request -- same audit review
000350*                  that prompted the expansion of the rest of
000360*                  the suite.
000370
000380*   PROGRAM NARRATIVE
000390*   -----------------
000400*   Single program covering purchase intake, debit-and-post, and
000410*   the active-purchase summary -- unlike deposits and withdrawals
000420*   there is no separate posting run, since a purchase clears
000430*   instantly against the balance with no operator review step.
000440*   A PURCHASE-REQUEST is refused outright if the requesting
000450*   customer cannot be found, or if the balance on file is short
000460*   of the product's price; otherwise the price is debited from
000470*   CUSTOMER-BALANCE immediately, a PURCHASE-FILE row is written
000480*   with a status of ACTIVE, and an expiry date is calculated by
000490*   rolling the request date forward by the product's duration in
000500*   days using the shop's shared calendar routine, which accounts
000510*   for month lengths and leap years correctly (see the 04/18/93
000520*   entry above -- the old shortcut did not).  After every
000530*   PURCHASE-REQUEST on the transaction file has been processed,
000540*   the program makes a second pass over its own in-memory tables
000545*   to print one line per customer holding at least one ACTIVE,
000550*   unexpired purchase, showing that customer's purchase count,
000560*   daily earning capacity, total purchase value, and earnings
000570*   already generated against those purchases to date -- followed
000580*   by run-wide grand totals of the same four figures.
000590
000600 ENVIRONMENT DIVISION.
000610 CONFIGURATION SECTION.
000620 SPECIAL-NAMES.
000630     C01 IS TOP-OF-FORM.
000640
000650 INPUT-OUTPUT SECTION.
000660 FILE-CONTROL.
000670*   PURCHASE-FILE -- this program's own master; appended to for
000680*   every accepted purchase, never updated in place here (status
000690*   changes to EXPIRED are the earning-crediting program's job).
000700     COPY "SLPUR01.CBL".
000710*   CUSTOMER-FILE -- CT-BALANCE is debited here for every posted
000720*   purchase.
000730     COPY "SLCUST01.CBL".
000740*   EARNINGS-FILE -- read-only here; consulted only in the
000750*   summary pass to total how much a purchase has already earned.
000760     COPY "SLERN01.CBL".
000770*   TRANSACTION-FILE -- only the PURCHASE-REQUEST layout is acted
000780*   on.
000790     COPY "SLTRAN01.CBL".
000800
000810 DATA DIVISION.
000820 FILE SECTION.
000830     COPY "FDPUR01.CBL".
000840     COPY "FDCUST01.CBL".
000850     COPY "FDERN01.CBL".
000860     COPY "FDTRAN01.CBL".
000870
000880 WORKING-STORAGE SECTION.
000890*   PUR-TABLE and its LOAD/FIND/APPEND/SAVE paragraphs.
000900     COPY "WSPURTTB.CBL".
000910*   CUST-TABLE and its LOAD/FIND/SAVE paragraphs.
000920     COPY "WSCUSTTB.CBL".
000930*   ERN-TABLE and its LOAD paragraph -- this program never writes
000940*   to EARNINGS-FILE, only reads the amounts already posted
000950*   against a purchase for the summary pass below.
000960     COPY "WSERNTTB.CBL".
000970*   Shared calendar work area and GET-RUN-DATE/ADD-DAYS-TO-DATE
000980*   paragraphs, called from 3100-POST-PURCHASE below.
000990     COPY "wsdate.cbl".
001000
001010     01  W-TRANFILE-EOF-SW             PIC X.
001020         88  TRANFILE-AT-EOF           VALUE "Y".
001030
001040*   Run counters -- COMP, zeroed once at 1000-INITIALIZE.
001050*   W-REC-COUNT is every PURCHASE-REQUEST seen; W-DEBITED-COUNT
001060*   plus W-REFUSED-COUNT must always sum back to it.
001070     77  W-NEXT-PUR-ID                 PIC 9(07) COMP.
001080     77  W-REC-COUNT                   PIC 9(05) COMP.
001090     77  W-DEBITED-COUNT               PIC 9(05) COMP.
001100     77  W-REFUSED-COUNT               PIC 9(05) COMP.
001110
001120*   Per-customer working figures -- zeroed and reloaded by
001130*   5100-SUMMARIZE-ONE-CUSTOMER for the customer now at
001140*   CT-CUST-ID (W-CT-SUB); rolled into W-GRAND-TOTALS below
001150*   once the customer's share of the table has been scanned.
001160     01  W-SUMMARY-TOTALS.
001170         05  W-SUM-CUST-ID             PIC 9(07).
001180         05  W-SUM-ACTIVE-COUNT        PIC 9(05) COMP.
001190         05  W-SUM-DAILY-EARNING-TOT   PIC S9(09)V99.
001200         05  W-SUM-PURCHASE-VALUE-TOT  PIC S9(09)V99.
001210         05  W-SUM-EARNINGS-GEN-TOT    PIC S9(09)V99.
001220         05  FILLER                    PIC X(05).
001230
001240*   Run-wide totals -- the sum of every customer's
001250*   W-SUMMARY-TOTALS row across the whole summary pass; printed
001260*   once at 9000-TERMINATE after every customer's own detail
001270*   line has already gone to the job log.
001280     01  W-GRAND-TOTALS.
001290         05  W-GRAND-ACTIVE-COUNT      PIC 9(05) COMP.
001300         05  W-GRAND-DAILY-EARNING-TOT PIC S9(09)V99.
001310         05  W-GRAND-PURCHASE-VAL-TOT  PIC S9(09)V99.
001320         05  W-GRAND-EARNINGS-GEN-TOT  PIC S9(09)V99.
001330         05  FILLER                    PIC X(05).
001340
001350*   Scratch field for the daily-earning-capacity calculation in
001360*   5300-ACCUMULATE-ONE-PURCHASE; holds price times daily rate
001370*   for one purchase at a time, added into the running total and
001380*   then discarded.
001390     01  W-EXPIRY-DAILY-AMT            PIC S9(09)V99.
001400
001410 PROCEDURE DIVISION.
001420
001430*   Three passes: process every purchase request on the
001440*   transaction file, summarize the resulting ACTIVE purchases
001450*   per customer, then close out and print the job totals.
001460 0000-MAIN-LINE.
001470     PERFORM 1000-INITIALIZE.
001480     PERFORM 2000-PROCESS-PURCHASE-REQUEST
001490         UNTIL TRANFILE-AT-EOF.
001500     PERFORM 5000-SUMMARIZE-ACTIVE-PURCHASES.
001510     PERFORM 9000-TERMINATE.
001520     STOP RUN.
001530
001540*   Loads all three tables this program touches, stamps today's
001550*   run date (needed both by the expiry-date roll and by the
001560*   summary pass's "not yet expired" test), works out the next
001570*   PUR-ID, zeroes the run counters, primes the first read.
001580 1000-INITIALIZE.
001590     PERFORM LOAD-PUR-TABLE.
001600     PERFORM LOAD-CUST-TABLE.
001610     PERFORM LOAD-ERN-TABLE.
001620     PERFORM GET-RUN-DATE.
001630     PERFORM 1100-DETERMINE-NEXT-PUR-ID.
001640     MOVE ZERO TO W-REC-COUNT W-DEBITED-COUNT W-REFUSED-COUNT.
001650     MOVE "N" TO W-TRANFILE-EOF-SW.
001660     OPEN INPUT TRANSACTION-FILE.
001670     PERFORM 1200-READ-TRANSACTION.
001680 1000-EXIT.
001690     EXIT.
001700
001710*   Same high-water-mark idiom the deposit and withdrawal intake
001720*   programs use against their own tables -- no ID-generator
001730*   control record anywhere in this shop's file set.
001740 1100-DETERMINE-NEXT-PUR-ID.
001750     MOVE ZERO TO W-NEXT-PUR-ID.
001760     MOVE 1 TO W-PT-SUB.
001770     PERFORM 1110-SCAN-FOR-HIGH-PUR-ID
001780         UNTIL W-PT-SUB > PT-TABLE-COUNT.
001790     ADD 1 TO W-NEXT-PUR-ID.
001800 1100-EXIT.
001810     EXIT.
001820
001830*   One table row per call; keeps the running high-water mark.
001840 1110-SCAN-FOR-HIGH-PUR-ID.
001850     IF PT-PUR-ID (W-PT-SUB) > W-NEXT-PUR-ID
001860         MOVE PT-PUR-ID (W-PT-SUB) TO W-NEXT-PUR-ID.
001870     ADD 1 TO W-PT-SUB.
001880 1110-EXIT.
001890     EXIT.
001900
001910*   One READ per call; sets the EOF switch on AT END.
001920 1200-READ-TRANSACTION.
001930     READ TRANSACTION-FILE
001940         AT END MOVE "Y" TO W-TRANFILE-EOF-SW.
001950 1200-EXIT.
001960     EXIT.
001970
001980*   Driving paragraph for pass one.  Only PURCHASE-REQUEST
001990*   records are acted on; every other record type on the
002000*   transaction file is some other program's responsibility and
002010*   is read past untouched.
002020 2000-PROCESS-PURCHASE-REQUEST.
002030     IF TRAN-IS-PURCHASE-REQ
002040         ADD 1 TO W-REC-COUNT
002050         PERFORM 3000-DEBIT-AND-WRITE-PURCHASE.
002060     PERFORM 1200-READ-TRANSACTION.
002070 2000-EXIT.
002080     EXIT.
002090
002100*   Refusal here is a dead end, not a written row -- unlike the
002110*   deposit and withdrawal intake programs, a refused purchase
002120*   leaves no trace on PURCHASE-FILE at all, only the
002130*   W-REFUSED-COUNT tally; there is no PENDING/REJECTED state for
002140*   a purchase to sit in, since the decision is made instantly
002150*   against the balance with no operator in the loop.  Customer
002160*   lookup always runs first; the balance test only runs once the
002170*   customer is confirmed to exist.
002180 3000-DEBIT-AND-WRITE-PURCHASE.
002190     MOVE TR-PR-CUST-ID TO W-FIND-CUST-ID.
002200     PERFORM FIND-CUST-IN-TABLE.
002210     IF NOT CUST-WAS-FOUND
002220         ADD 1 TO W-REFUSED-COUNT
002230     ELSE
002240         IF CT-BALANCE (W-CT-SUB) < TR-PR-PRICE
002250             ADD 1 TO W-REFUSED-COUNT
002260         ELSE
002270             PERFORM 3100-POST-PURCHASE.
002280 3000-EXIT.
002290     EXIT.
002300
002310*   The debit-and-post paragraph.  The SUBTRACT happens before
002320*   the expiry date is even calculated, so a purchase that somehow
002330*   failed after this point would still leave the balance
002340*   correctly reduced -- there is nothing past this line in the
002350*   paragraph that can fail, since ADD-DAYS-TO-DATE is a pure
002360*   calendar calculation with no file I/O of its own.  GDTV-BASE-
002370*   DATE and GDTV-DAYS-TO-ADD are the shared calendar routine's
002380*   input parameters; GDTV-RESULT-DATE is its output, picked up
002390*   immediately below into PT-EXPIRES-DATE.  Using the request
002400*   date rather than today's run date as the base keeps the expiry
002410*   math correct even when this job runs a day or two behind the
002420*   request itself.
002430 3100-POST-PURCHASE.
002440     SUBTRACT TR-PR-PRICE FROM CT-BALANCE (W-CT-SUB).
002450     MOVE TR-PR-REQUEST-DATE     TO GDTV-BASE-DATE.
002460     MOVE TR-PR-DURATION-DAYS    TO GDTV-DAYS-TO-ADD.
002470     PERFORM ADD-DAYS-TO-DATE.
002480     PERFORM APPEND-PUR-TO-TABLE.
002490     MOVE W-NEXT-PUR-ID          TO PT-PUR-ID        (W-PT-SUB).
002500     MOVE TR-PR-CUST-ID          TO PT-CUST-ID       (W-PT-SUB).
002510     MOVE TR-PR-PRODUCT-NAME     TO PT-PRODUCT-NAME  (W-PT-SUB).
002520     MOVE TR-PR-PRICE            TO PT-PRICE         (W-PT-SUB).
002530     MOVE TR-PR-DAILY-RATE       TO PT-DAILY-RATE    (W-PT-SUB).
002540     MOVE TR-PR-DURATION-DAYS    TO PT-DURATION-DAYS (W-PT-SUB).
002550     MOVE "ACTIVE"               TO PT-STATUS        (W-PT-SUB).
002560     MOVE TR-PR-REQUEST-DATE     TO PT-PURCHASED-DATE(W-PT-SUB).
002570     MOVE GDTV-RESULT-DATE       TO PT-EXPIRES-DATE  (W-PT-SUB).
002580     ADD 1 TO W-NEXT-PUR-ID.
002590     ADD 1 TO W-DEBITED-COUNT.
002600 3100-EXIT.
002610     EXIT.
002620
002630*   Pass 2: one detail line per customer owning at least one
002640*   ACTIVE, unexpired purchase -- counts and the three running
002650*   totals the operator desk asks for (daily-earning capacity,
002660*   purchase value on the books, and earnings already generated
002670*   to date on those purchases), broken at every change of
002680*   customer the way the customer table is already carried --
002690*   CUST-TABLE is ASCENDING KEY IS CT-CUST-ID, so walking it in
002700*   table order and re-scanning the purchase table for each
002710*   customer gives a true per-customer control break without a
002720*   SORT step.  The grand totals are zeroed once here, outside
002730*   the per-customer loop, so they accumulate across the whole
002740*   customer table rather than resetting for each customer.
002750 5000-SUMMARIZE-ACTIVE-PURCHASES.
002760     MOVE ZERO TO W-GRAND-ACTIVE-COUNT W-GRAND-DAILY-EARNING-TOT
002770                  W-GRAND-PURCHASE-VAL-TOT W-GRAND-EARNINGS-GEN-TOT.
002780     MOVE 1 TO W-CT-SUB.
002790     PERFORM 5100-SUMMARIZE-ONE-CUSTOMER THRU 5100-EXIT
002800         UNTIL W-CT-SUB > CT-TABLE-COUNT.
002810 5000-EXIT.
002820     EXIT.
002830
002840*   A customer with no qualifying purchase this pass adds
002850*   nothing to the grand totals and skips the DISPLAY -- the
002860*   GO TO here lands on 5100-EXIT, the last paragraph of this
002870*   range, so the skipped lines cannot fall through and run
002880*   anyway on the next table iteration.  W-SUM-ACTIVE-COUNT
002890*   doubling as both "this customer's active purchase count" and
002900*   "whether to print a line at all" is deliberate -- no separate
002910*   88-level switch is needed when the count itself answers both
002920*   questions.
002930 5100-SUMMARIZE-ONE-CUSTOMER.
002940     MOVE CT-CUST-ID (W-CT-SUB) TO W-SUM-CUST-ID.
002950     MOVE ZERO TO W-SUM-ACTIVE-COUNT W-SUM-DAILY-EARNING-TOT
002960                  W-SUM-PURCHASE-VALUE-TOT W-SUM-EARNINGS-GEN-TOT.
002970     MOVE 1 TO W-PT-SUB.
002980     PERFORM 5200-SUMMARY-SCAN-ROW
002990         UNTIL W-PT-SUB > PT-TABLE-COUNT.
003000     IF W-SUM-ACTIVE-COUNT = ZERO
003010         ADD 1 TO W-CT-SUB
003020         GO TO 5100-EXIT.
003030     ADD W-SUM-ACTIVE-COUNT       TO W-GRAND-ACTIVE-COUNT.
003040     ADD W-SUM-DAILY-EARNING-TOT  TO W-GRAND-DAILY-EARNING-TOT.
003050     ADD W-SUM-PURCHASE-VALUE-TOT TO W-GRAND-PURCHASE-VAL-TOT.
003060     ADD W-SUM-EARNINGS-GEN-TOT   TO W-GRAND-EARNINGS-GEN-TOT.
003070     DISPLAY "CUST " W-SUM-CUST-ID
003080         " ACTIVE " W-SUM-ACTIVE-COUNT
003090         " DAILY EARN " W-SUM-DAILY-EARNING-TOT
003100         " PUR VALUE " W-SUM-PURCHASE-VALUE-TOT
003110         " EARN GEN " W-SUM-EARNINGS-GEN-TOT.
003120     ADD 1 TO W-CT-SUB.
003130 5100-EXIT.
003140     EXIT.
003150
003160*   Whole purchase table is rescanned for every customer rather
003170*   than sliced by subscript range, since PUR-TABLE is not kept in
003180*   customer order -- purchases are appended to it in the order
003190*   requests arrived, not grouped by customer, so a straight
003200*   linear scan testing PT-CUST-ID against the customer currently
003210*   being summarized is the only correct way to find that
003220*   customer's rows.
003230 5200-SUMMARY-SCAN-ROW.
003240     IF PT-CUST-ID (W-PT-SUB) = W-SUM-CUST-ID
003250        AND PT-STATUS (W-PT-SUB) = "ACTIVE"
003260        AND PT-EXPIRES-DATE (W-PT-SUB) > GDTV-RUN-DATE
003270         PERFORM 5300-ACCUMULATE-ONE-PURCHASE.
003280     ADD 1 TO W-PT-SUB.
003290 5200-EXIT.
003300     EXIT.
003310
003320*   Accumulates one qualifying purchase into the current
003330*   customer's running totals.  Daily earning capacity is price
003340*   times daily rate, ROUNDED to match the way the earning-accrual
003350*   program computes the same figure, so the two programs never
003360*   disagree on a purchase's daily yield by a rounding hair.  The
003370*   earnings-generated figure, unlike the other two totals, cannot
003380*   be read straight off the purchase row -- it has to be summed
003390*   from every EARNINGS-FILE row ever posted against this
003400*   particular purchase, which is what the inner 5400 scan below
003410*   is for.
003420 5300-ACCUMULATE-ONE-PURCHASE.
003430     ADD 1 TO W-SUM-ACTIVE-COUNT.
003440     COMPUTE W-EXPIRY-DAILY-AMT ROUNDED =
003450         PT-PRICE (W-PT-SUB) * PT-DAILY-RATE (W-PT-SUB).
003460     ADD W-EXPIRY-DAILY-AMT      TO W-SUM-DAILY-EARNING-TOT.
003470     ADD PT-PRICE (W-PT-SUB)     TO W-SUM-PURCHASE-VALUE-TOT.
003480     MOVE PT-PUR-ID (W-PT-SUB) TO W-FIND-ERN-PUR-ID.
003490     MOVE 1 TO W-ET-SUB.
003500     PERFORM 5400-SUM-EARNINGS-ROW
003510         UNTIL W-ET-SUB > ET-TABLE-COUNT.
003520 5300-EXIT.
003530     EXIT.
003540
003550*   Innermost scan of the three-level nest -- every EARNINGS-FILE
003560*   row whose ET-PURCHASE-ID matches the purchase 5300 above is
003570*   currently accumulating gets its ET-AMOUNT added in.  A
003580*   purchase with no earnings posted yet simply adds nothing here,
003590*   which is the normal case for a purchase still in its first
003600*   accrual period.
003610 5400-SUM-EARNINGS-ROW.
003620     IF ET-PURCHASE-ID (W-ET-SUB) = W-FIND-ERN-PUR-ID
003630         ADD ET-AMOUNT (W-ET-SUB) TO W-SUM-EARNINGS-GEN-TOT.
003640     ADD 1 TO W-ET-SUB.
003650 5400-EXIT.
003660     EXIT.
003670
003680*   End-of-run housekeeping.  EARNINGS-FILE is never saved here,
003690*   since this program only ever reads it; only PUR-TABLE (new
003700*   ACTIVE rows) and CUST-TABLE (debited balances) are rewritten.
003710*   The job summary lists the pass-one counts first, then the
003720*   pass-two grand totals, in the same top-to-bottom order the
003730*   two passes ran in.
003740 9000-TERMINATE.
003750     CLOSE TRANSACTION-FILE.
003760     PERFORM SAVE-PUR-TABLE.
003770     PERFORM SAVE-CUST-TABLE.
003780     DISPLAY "FUNDYPRO-PURCHASE-ENGINE -- RUN COMPLETE".
003790     DISPLAY "REQUESTS READ . . . . : " W-REC-COUNT.
003800     DISPLAY "PURCHASES POSTED  . . : " W-DEBITED-COUNT.
003810     DISPLAY "REFUSED (BALANCE) . . : " W-REFUSED-COUNT.
003820     DISPLAY "ACTIVE PURCHASES  . . : " W-GRAND-ACTIVE-COUNT.
003830     DISPLAY "SUM DAILY EARNING . . : " W-GRAND-DAILY-EARNING-TOT.
003840     DISPLAY "SUM PURCHASE VALUE  . : " W-GRAND-PURCHASE-VAL-TOT.
003850     DISPLAY "SUM EARNINGS GEN. . . : " W-GRAND-EARNINGS-GEN-TOT.
003860 9000-EXIT.
003870     EXIT.
003880
003890*---------------------------------------------------------*
003900*  IN-MEMORY TABLE LIBRARY PARAGRAPHS (SHOP STANDARD) AND  *
003910*  THE CALENDAR ROUTINES USED TO ROLL THE EXPIRES-DATE.    *
003920*---------------------------------------------------------*
003930     COPY "PLCUSTTB.CBL".
003940     COPY "PLPURTTB.CBL".
003950     COPY "PLERNTTB.CBL".
003960     COPY "PLDATE01.CBL".
