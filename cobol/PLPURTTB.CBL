000100*   PLPURTTB.CBL
000200*   Shop paragraph library -- load/find/append/save against the
000300*   in-memory purchase table (WSPURTTB.CBL), plus the latest-
000400*   purchase lookup used by the earnings engine (U4/U5).
000500*
000600*     02/11/20  RQH  original LOAD/FIND/SAVE paragraphs.
000700*     09/30/22  EAO  FIND-LATEST-PURCHASE-IN-TABLE added (ticket
000800*                    HD-0905).  Since PUR-ID is assigned in
000900*                    purchased-date order, the highest-ID match
001000*                    for a customer is always the latest buy --
001100*                    a full table scan keeping the last hit.
001200
001300 LOAD-PUR-TABLE.
001400     MOVE ZERO TO PT-TABLE-COUNT.
001500     MOVE "N" TO W-PURCFILE-EOF-SW.
001600     OPEN INPUT PURCHASE-FILE.
001700     PERFORM LOAD-PUR-TABLE-READ
001800         UNTIL PURCFILE-AT-EOF.
001900     CLOSE PURCHASE-FILE.
002000 LOAD-PUR-TABLE-EXIT.
002100     EXIT.
002200
002300 LOAD-PUR-TABLE-READ.
002400     READ PURCHASE-FILE
002500         AT END MOVE "Y" TO W-PURCFILE-EOF-SW
002600         NOT AT END PERFORM LOAD-PUR-TABLE-ADD-ROW.
002700 LOAD-PUR-TABLE-READ-EXIT.
002800     EXIT.
002900
003000 LOAD-PUR-TABLE-ADD-ROW.
003100     ADD 1 TO PT-TABLE-COUNT.
003200     MOVE PUR-ID              TO PT-PUR-ID        (PT-TABLE-COUNT).
003300     MOVE PUR-CUST-ID         TO PT-CUST-ID       (PT-TABLE-COUNT).
003400     MOVE PUR-PRODUCT-NAME    TO PT-PRODUCT-NAME  (PT-TABLE-COUNT).
003500     MOVE PUR-PRICE           TO PT-PRICE         (PT-TABLE-COUNT).
003600     MOVE PUR-DAILY-RATE      TO PT-DAILY-RATE    (PT-TABLE-COUNT).
003700     MOVE PUR-DURATION-DAYS   TO PT-DURATION-DAYS (PT-TABLE-COUNT).
003800     MOVE PUR-STATUS          TO PT-STATUS        (PT-TABLE-COUNT).
003900     MOVE PUR-PURCHASED-DATE  TO PT-PURCHASED-DATE(PT-TABLE-COUNT).
004000     MOVE PUR-EXPIRES-DATE    TO PT-EXPIRES-DATE  (PT-TABLE-COUNT).
004100 LOAD-PUR-TABLE-ADD-ROW-EXIT.
004200     EXIT.
004300
004400 FIND-PUR-IN-TABLE.
004500     MOVE "N" TO W-PUR-FOUND-SW.
004600     SET PT-IDX TO 1.
004700     SEARCH ALL PUR-TABLE-ENTRY
004800         AT END MOVE "N" TO W-PUR-FOUND-SW
004900         WHEN PT-PUR-ID (PT-IDX) = W-FIND-PUR-ID
005000             MOVE "Y" TO W-PUR-FOUND-SW
005100             MOVE PT-IDX TO W-PT-SUB.
005200 FIND-PUR-IN-TABLE-EXIT.
005300     EXIT.
005400
005500 FIND-LATEST-PURCHASE-IN-TABLE.
005600     MOVE "N" TO W-PUR-FOUND-SW.
005700     MOVE ZERO TO W-PT-BEST-SUB.
005800     MOVE 1 TO W-PT-SUB.
005900     PERFORM FIND-LATEST-PURCHASE-SCAN-ROW
006000         UNTIL W-PT-SUB > PT-TABLE-COUNT.
006100     IF W-PT-BEST-SUB NOT = ZERO
006200         MOVE "Y" TO W-PUR-FOUND-SW
006300         MOVE W-PT-BEST-SUB TO W-PT-SUB.
006400 FIND-LATEST-PURCHASE-IN-TABLE-EXIT.
006500     EXIT.
006600
006700 FIND-LATEST-PURCHASE-SCAN-ROW.
006800     IF PT-CUST-ID (W-PT-SUB) = W-FIND-PUR-CUST-ID
006900         MOVE W-PT-SUB TO W-PT-BEST-SUB.
007000     ADD 1 TO W-PT-SUB.
007100 FIND-LATEST-PURCHASE-SCAN-ROW-EXIT.
007200     EXIT.
007300
007400 APPEND-PUR-TO-TABLE.
007500     ADD 1 TO PT-TABLE-COUNT.
007600     MOVE PT-TABLE-COUNT TO W-PT-SUB.
007700 APPEND-PUR-TO-TABLE-EXIT.
007800     EXIT.
007900
008000 SAVE-PUR-TABLE.
008100     OPEN OUTPUT PURCHASE-FILE.
008200     MOVE 1 TO W-PT-SUB.
008300     PERFORM SAVE-PUR-TABLE-WRITE-ROW
008400         UNTIL W-PT-SUB > PT-TABLE-COUNT.
008500     CLOSE PURCHASE-FILE.
008600 SAVE-PUR-TABLE-EXIT.
008700     EXIT.
008800
008900 SAVE-PUR-TABLE-WRITE-ROW.
009000     MOVE SPACES                      TO PURCHASE-RECORD.
009100     MOVE PT-PUR-ID        (W-PT-SUB) TO PUR-ID.
009200     MOVE PT-CUST-ID       (W-PT-SUB) TO PUR-CUST-ID.
009300     MOVE PT-PRODUCT-NAME  (W-PT-SUB) TO PUR-PRODUCT-NAME.
009400     MOVE PT-PRICE         (W-PT-SUB) TO PUR-PRICE.
009500     MOVE PT-DAILY-RATE    (W-PT-SUB) TO PUR-DAILY-RATE.
009600     MOVE PT-DURATION-DAYS (W-PT-SUB) TO PUR-DURATION-DAYS.
009700     MOVE PT-STATUS        (W-PT-SUB) TO PUR-STATUS.
009800     MOVE PT-PURCHASED-DATE(W-PT-SUB) TO PUR-PURCHASED-DATE.
009900     MOVE PT-EXPIRES-DATE  (W-PT-SUB) TO PUR-EXPIRES-DATE.
010000     WRITE PURCHASE-RECORD.
010100     ADD 1 TO W-PT-SUB.
010200 SAVE-PUR-TABLE-WRITE-ROW-EXIT.
010300     EXIT.
