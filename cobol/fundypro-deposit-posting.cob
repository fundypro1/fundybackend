000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. fundypro-deposit-posting.
000030 AUTHOR. R. Q. HOBBS.
000040 INSTALLATION. FUNDYPRO DATA PROCESSING.
000050 DATE-WRITTEN. 02/14/1990.
000060 DATE-COMPILED.
000070 SECURITY. COMPANY CONFIDENTIAL -- CUSTOMER FUNDS PROCESSING.
000080
000090*   CHANGE LOG
000100*   ----------
000110*   02/14/90  RQH  Original program.  Posts operator decisions
000120*                  (APPROVE/REJECT) against PENDING deposits.
000130*   09/30/92  KOA  Added the bulk-run summary counts at the end
000140*                  of the job -- the operator desk was running
000150*                  this one decision at a time and wanted one
000160*                  end-of-batch number for their log.
000170*   07/23/95  MNS  A decision against a deposit that is not
000180*                  PENDING, or against an unknown DEP-ID, now
000190*                  counts as a failure with a reason instead of
000200*                  being silently skipped (ticket HD-0390).
000210*   08/21/98  DNT  Y2K remediation review -- no 2-digit year
000220*                  fields found in this program.
000230*   04/09/03  RQH  FAILED count split out from REJECTED count
000240*                  per the bulk-posting summary format in the
000250*                  new reporting spec (ticket HD-1140).
000260*   03/11/26  KOA  Decision dispatch recast as a branch-and-fall-
000270*                  through range -- matches the edit/action
000280*                  paragraph convention used on the intake side.
000290*   07/19/26  MNS  Per-record failure reason now DISPLAYed at the
000300*                  point of failure (deposit not found/not
000310*                  pending, unknown decision code, customer not
000320*                  found) -- the bulk summary at end of run was
000330*                  only showing the aggregate counts and the
000340*                  operator desk had no way to trace which
000350*                  deposit IDs failed and why (ticket HD-1402).
000360*   07/26/26  MNS  Paragraph and field commentary expanded at the
000370*                  operator desk's request -- same audit review
000380*                  that prompted the intake-side expansion.
000390
000400*   PROGRAM NARRATIVE
000410*   -----------------
000420*   Second half of the deposit pipeline.  fundypro-deposit-intake
000430*   decides whether a requested amount is even worth an
000440*   operator's time; this program is what actually moves money --
000450*   it reads the day's DEPOSIT-DECISION records (the operator
000460*   desk's APPROVE/REJECT calls against yesterday's PENDING
000470*   deposits) and, for each APPROVE, adds the deposit amount
000480*   straight onto the customer's CUSTOMER-BALANCE.  A REJECT
000490*   changes the deposit's status but moves no money.  Every
000500*   decision that cannot be applied -- the DEP-ID does not exist,
000510*   the deposit is no longer PENDING (already decided in an
000520*   earlier run, or a duplicate decision arrived twice), the
000530*   customer behind it has vanished from CUSTOMER-FILE, or the
000540*   decision code itself is garbage -- is counted as FAILED and
000550*   its specific reason is written both to the job log and into
000560*   the end-of-run bulk summary, so the operator desk can trace
000570*   exactly which deposit IDs did not post and why without
000580*   re-running anything.
000590
000600 ENVIRONMENT DIVISION.
000610 CONFIGURATION SECTION.
000620 SPECIAL-NAMES.
000630     C01 IS TOP-OF-FORM.
000640
000650 INPUT-OUTPUT SECTION.
000660 FILE-CONTROL.
000670*   DEPOSIT-FILE -- the master this program updates in place
000680*   (DT-STATUS, DT-ADMIN-ID, DT-NOTES) and, on an APPROVE, the
000690*   table this program cross-references to find the amount that
000700*   moves onto CUSTOMER-BALANCE.
000710     COPY "SLDEP01.CBL".
000720*   CUSTOMER-FILE -- CT-BALANCE is the field this whole program
000730*   exists to update; every other customer field is read-only
000740*   here.
000750     COPY "SLCUST01.CBL".
000760*   TRANSACTION-FILE -- only the DEPOSIT-DECISION layout is acted
000770*   on; every other record type on the file is this run's no-op.
000780     COPY "SLTRAN01.CBL".
000790
000800 DATA DIVISION.
000810 FILE SECTION.
000820     COPY "FDDEP01.CBL".
000830     COPY "FDCUST01.CBL".
000840     COPY "FDTRAN01.CBL".
000850
000860 WORKING-STORAGE SECTION.
000870*   DEP-TABLE and its LOAD/FIND/SAVE paragraphs.
000880     COPY "WSDEPTTB.CBL".
000890*   CUST-TABLE and its LOAD/FIND/SAVE paragraphs -- FIND-CUST-IN-
000900*   TABLE is what this program calls to turn a DT-CUST-ID into a
000910*   CT-BALANCE subscript before the ADD in 3000-POST-APPROVAL.
000920     COPY "WSCUSTTB.CBL".
000930
000940     01  W-TRANFILE-EOF-SW             PIC X.
000950*       Drives the 0000-MAIN-LINE loop; never tested anywhere
000960*       except that one PERFORM ... UNTIL.
000970         88  TRANFILE-AT-EOF           VALUE "Y".
000980
000990*   Run counters -- all five COMP, zeroed once at 1000-INITIALIZE.
001000*   PROCESSED is every DEPOSIT-DECISION record seen on the file;
001010*   APPROVED + REJECTED + FAILED must always sum back to
001020*   PROCESSED, and that identity is exactly what the operator desk
001030*   checks against the job log each morning -- if it does not
001040*   balance, something in this paragraph range has a bug.
001050     77  W-PROCESSED-COUNT             PIC 9(05) COMP.
001060     77  W-APPROVED-COUNT              PIC 9(05) COMP.
001070     77  W-REJECTED-COUNT              PIC 9(05) COMP.
001080     77  W-FAILED-COUNT                PIC 9(05) COMP.
001090
001100*   Holds the specific reason text for the current record's
001110*   failure, if any; SPACES means "no failure yet" and is the
001120*   test 2100 uses to decide whether to fall into the dispatch
001130*   IFs or bail out to the failure exit.
001140     01  W-FAIL-REASON                 PIC X(40).
001150     01  FILLER REDEFINES W-FAIL-REASON.
001160         05  FILLER                    PIC X(40).
001170
001180 PROCEDURE DIVISION.
001190
001200*   Standard shape: load tables, drive the transaction file,
001210*   save tables and print the bulk summary.
001220 0000-MAIN-LINE.
001230     PERFORM 1000-INITIALIZE.
001240     PERFORM 2000-PROCESS-DEPOSIT-DECISION
001250         UNTIL TRANFILE-AT-EOF.
001260     PERFORM 9000-TERMINATE.
001270     STOP RUN.
001280
001290*   Loads both tables this program needs, zeroes the five run
001300*   counters, and primes the first read.
001310 1000-INITIALIZE.
001320     PERFORM LOAD-DEP-TABLE.
001330     PERFORM LOAD-CUST-TABLE.
001340     MOVE ZERO TO W-PROCESSED-COUNT W-APPROVED-COUNT
001350                  W-REJECTED-COUNT W-FAILED-COUNT.
001360     MOVE "N" TO W-TRANFILE-EOF-SW.
001370     OPEN INPUT TRANSACTION-FILE.
001380     PERFORM 1100-READ-TRANSACTION.
001390 1000-EXIT.
001400     EXIT.
001410
001420*   One READ per call; sets the EOF switch on AT END and nothing
001430*   else.
001440 1100-READ-TRANSACTION.
001450     READ TRANSACTION-FILE
001460         AT END MOVE "Y" TO W-TRANFILE-EOF-SW.
001470 1100-EXIT.
001480     EXIT.
001490
001500*   Driving paragraph.  Counts every DEPOSIT-DECISION record as
001510*   PROCESSED the instant it is recognized, before its outcome is
001520*   known -- PROCESSED is a count of attempts, not of successes,
001530*   which is why the APPROVED+REJECTED+FAILED identity above holds.
001540 2000-PROCESS-DEPOSIT-DECISION.
001550     IF TRAN-IS-DEPOSIT-DEC
001560         ADD 1 TO W-PROCESSED-COUNT
001570         PERFORM 2100-LOCATE-AND-APPLY-DECISION THRU 3100-EXIT.
001580     PERFORM 1100-READ-TRANSACTION.
001590 2000-EXIT.
001600     EXIT.
001610
001620*   2100 locates the deposit and either fails it outright or
001630*   branches straight to the action paragraph for the operator's
001640*   decision; each action paragraph jumps back to 2100-EXIT when
001650*   done rather than falling through into the next one.  The two
001660*   "not found" / "not pending" checks below are combined into one
001670*   W-FAIL-REASON test rather than two separate GO TOs, since both
001680*   lead to the identical failure handling immediately after.
001690 2100-LOCATE-AND-APPLY-DECISION.
001700     MOVE SPACES TO W-FAIL-REASON.
001710     MOVE TR-DD-DEPOSIT-ID TO W-FIND-DEP-ID.
001720     PERFORM FIND-DEP-IN-TABLE.
001730     IF NOT DEP-WAS-FOUND
001740         MOVE "DEPOSIT NOT FOUND" TO W-FAIL-REASON
001750     ELSE
001760*           A deposit can be NOT PENDING for two ordinary reasons:
001770*           an earlier run already posted a decision against it,
001780*           or the same decision record was fed to this run twice
001790*           by mistake -- either way it must not post a second
001800*           time, which is exactly what this test prevents.
001810         IF DT-STATUS (W-DT-SUB) NOT = "PENDING"
001820             MOVE "DEPOSIT NOT PENDING" TO W-FAIL-REASON.
001830     IF W-FAIL-REASON NOT = SPACES
001840         ADD 1 TO W-FAILED-COUNT
001850         DISPLAY "FAILED DEP " TR-DD-DEPOSIT-ID " - "
001860             W-FAIL-REASON
001870         GO TO 3100-EXIT.
001880     IF TR-DD-IS-APPROVE
001890         GO TO 3000-POST-APPROVAL.
001900     IF TR-DD-IS-REJECT
001910         GO TO 3100-POST-REJECTION.
001920*       Falls through to here only when the decision code on the
001930*       transaction record is neither APPROVE nor REJECT -- a
001940*       garbled or future code this program does not recognize.
001950     MOVE "UNKNOWN DECISION CODE" TO W-FAIL-REASON.
001960     ADD 1 TO W-FAILED-COUNT.
001970     DISPLAY "FAILED DEP " TR-DD-DEPOSIT-ID " - " W-FAIL-REASON.
001980     GO TO 3100-EXIT.
001990 2100-EXIT.
002000     EXIT.
002010
002020*   The money-moving paragraph.  The deposit's own CUST-ID is
002030*   looked up against CUST-TABLE fresh for every approval rather
002040*   than cached anywhere, since the table was loaded once at
002050*   start-up and customers do not move around in it mid-run.  If
002060*   the customer cannot be found -- orphaned deposit, or the
002070*   customer record was removed between intake and posting -- the
002080*   approval fails and no balance is touched; CT-BALANCE is only
002090*   ever updated in the ELSE branch below, after the lookup has
002100*   succeeded.
002110 3000-POST-APPROVAL.
002120     MOVE DT-CUST-ID (W-DT-SUB) TO W-FIND-CUST-ID.
002130     PERFORM FIND-CUST-IN-TABLE.
002140     IF NOT CUST-WAS-FOUND
002150         MOVE "CUSTOMER NOT FOUND" TO W-FAIL-REASON
002160         ADD 1 TO W-FAILED-COUNT
002170         DISPLAY "FAILED DEP " TR-DD-DEPOSIT-ID " - "
002180             W-FAIL-REASON
002190     ELSE
002200*           This ADD is the only place in the whole FUNDYPRO
002210*           batch suite that increases a deposit customer's
002220*           balance from a deposit; withdrawals decrease it in
002230*           the sister posting program, and earnings credit it
002240*           from a wholly separate accumulator.
002250         ADD DT-AMOUNT (W-DT-SUB) TO CT-BALANCE (W-CT-SUB)
002260         MOVE "COMPLETED" TO DT-STATUS   (W-DT-SUB)
002270         MOVE TR-DD-ADMIN-ID TO DT-ADMIN-ID (W-DT-SUB)
002280         MOVE TR-DD-NOTES    TO DT-NOTES    (W-DT-SUB)
002290         ADD 1 TO W-APPROVED-COUNT.
002300     GO TO 3100-EXIT.
002310 3000-EXIT.
002320     EXIT.
002330
002340*   Rejections never look at CUST-TABLE at all -- no balance to
002350*   touch, so nothing here can fail once the deposit itself has
002360*   been located and confirmed PENDING by 2100 above.  The
002370*   operator's notes are still recorded on DT-NOTES either way,
002380*   since a rejected deposit's paper trail matters just as much
002390*   as an approved one's.
002400 3100-POST-REJECTION.
002410     MOVE "REJECTED"     TO DT-STATUS   (W-DT-SUB).
002420     MOVE TR-DD-ADMIN-ID TO DT-ADMIN-ID (W-DT-SUB).
002430     MOVE TR-DD-NOTES    TO DT-NOTES    (W-DT-SUB).
002440     ADD 1 TO W-REJECTED-COUNT.
002450 3100-EXIT.
002460     EXIT.
002470
002480*   End-of-run housekeeping.  Both tables are rewritten even
002490*   though a REJECT decision only touches DEP-TABLE, since the
002500*   shop's table-save paragraphs always write the whole table
002510*   back out regardless of which rows actually changed -- cheaper
002520*   to ask than to track a per-table dirty flag for a file this
002530*   size.
002540 9000-TERMINATE.
002550     CLOSE TRANSACTION-FILE.
002560     PERFORM SAVE-DEP-TABLE.
002570     PERFORM SAVE-CUST-TABLE.
002580     PERFORM 9100-PRINT-BULK-SUMMARY.
002590 9000-EXIT.
002600     EXIT.
002610
002620*   The bulk summary the operator desk reads every morning.  The
002630*   per-record FAILED DEP lines above appear earlier in the job
002640*   log, interleaved with the run as each failure occurs; these
002650*   five lines are the totals printed once, after the run, so the
002660*   desk can tell at a glance whether anything needs chasing down
002670*   in the detail lines above.
002680 9100-PRINT-BULK-SUMMARY.
002690     DISPLAY "FUNDYPRO-DEPOSIT-POSTING -- BULK RUN SUMMARY".
002700     DISPLAY "PROCESSED . . . . . . : " W-PROCESSED-COUNT.
002710     DISPLAY "APPROVED  . . . . . . : " W-APPROVED-COUNT.
002720     DISPLAY "REJECTED  . . . . . . : " W-REJECTED-COUNT.
002730     DISPLAY "FAILED  . . . . . . . : " W-FAILED-COUNT.
002740 9100-EXIT.
002750     EXIT.
002760
002770*---------------------------------------------------------*
002780*  IN-MEMORY TABLE LIBRARY PARAGRAPHS (SHOP STANDARD).     *
002790*---------------------------------------------------------*
002800     COPY "PLCUSTTB.CBL".
002810     COPY "PLDEPTTB.CBL".
