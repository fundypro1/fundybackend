000100*   SLWDR01.CBL -- FILE-CONTROL entry for the withdrawal file.
000200 SELECT WITHDRAWAL-FILE
000300        ASSIGN TO WDRFILE
000400        ORGANIZATION IS SEQUENTIAL.
