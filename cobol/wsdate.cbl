000100*  --------------------------------------------------------------
000200*   wsdate.cbl
000300*   WORKING-STORAGE used by PLDATE01.CBL -- the shop's generic
000400*   calendar routines, shared by every FUNDYPRO batch program
000500*   that has to compute or stamp a date field.
000600*  --------------------------------------------------------------
000700*   Change history
000800*     89/04/03  KOA  original GDTV-xxx date-entry fields, used by
000900*                    the old CRT date-prompt routine.
001000*     94/11/17  EAO  added GDTV-SERIAL-xxx working fields and the
001100*                    days-in-month table for ADD-DAYS-TO-DATE --
001200*                    needed to calculate a maturity/expiry date
001300*                    that is N days out from a purchase date.
001400*     98/09/02  DNT  Y2K remediation review.  GDTV-RUN-DATE is now
001500*                    carried as a 4-digit CCYY field everywhere;
001600*                    the 2-digit system date is windowed into a
001700*                    century immediately on ACCEPT and is not kept
001800*                    anywhere else in the working-storage.
001900*  --------------------------------------------------------------
002000
002100*  ---------- Base date and result date for ADD-DAYS-TO-DATE -----
002200 01  GDTV-BASE-DATE                PIC 9(8).
002300 01  FILLER REDEFINES GDTV-BASE-DATE.
002400     05  GDTV-BASE-CCYY            PIC 9(4).
002500     05  GDTV-BASE-MM              PIC 9(2).
002600     05  GDTV-BASE-DD              PIC 9(2).
002700
002800 01  GDTV-RESULT-DATE              PIC 9(8).
002900 01  FILLER REDEFINES GDTV-RESULT-DATE.
003000     05  GDTV-RESULT-CCYY          PIC 9(4).
003100     05  GDTV-RESULT-MM            PIC 9(2).
003200     05  GDTV-RESULT-DD            PIC 9(2).
003300
003400 77  GDTV-DAYS-TO-ADD              PIC 9(4) COMP.
003500
003600*  ---------- Days-in-month table (non-leap year) -----------------
003700 01  GDTV-DAYS-IN-MONTH-TABLE.
003800     05  FILLER                    PIC 9(2) VALUE 31.
003900     05  FILLER                    PIC 9(2) VALUE 28.
004000     05  FILLER                    PIC 9(2) VALUE 31.
004100     05  FILLER                    PIC 9(2) VALUE 30.
004200     05  FILLER                    PIC 9(2) VALUE 31.
004300     05  FILLER                    PIC 9(2) VALUE 30.
004400     05  FILLER                    PIC 9(2) VALUE 31.
004500     05  FILLER                    PIC 9(2) VALUE 31.
004600     05  FILLER                    PIC 9(2) VALUE 30.
004700     05  FILLER                    PIC 9(2) VALUE 31.
004800     05  FILLER                    PIC 9(2) VALUE 30.
004900     05  FILLER                    PIC 9(2) VALUE 31.
005000 01  FILLER REDEFINES GDTV-DAYS-IN-MONTH-TABLE.
005100     05  GDTV-DAYS-IN-MONTH OCCURS 12 TIMES
005200                                   PIC 9(2).
005300
005400*  ---------- Serial work fields used while rolling the date ------
005500 01  GDTV-SERIAL-WORK.
005600     05  GDTV-SERIAL-YEAR          PIC 9(4)  COMP.
005700     05  GDTV-SERIAL-MONTH         PIC 9(2)  COMP.
005800     05  GDTV-SERIAL-DAY           PIC 9(2)  COMP.
005900     05  GDTV-SERIAL-DAYS-LEFT     PIC 9(4)  COMP.
006000     05  GDTV-SERIAL-DAYS-IN-MONTH PIC 9(2)  COMP.
006100
006200 01  W-GDTV-LEAP-YEAR-SW           PIC X.
006300     88  GDTV-YEAR-IS-LEAP         VALUE "Y".
006400
006500 77  GDTV-LEAP-YEAR-REMAINDER      PIC 999.
006600 77  GDTV-LEAP-CENTURY-REMAINDER   PIC 999.
006700 77  GDTV-LEAP-YEAR-DUMMY-QUO      PIC 9999.
006800
006900*  ---------- System date accepted from the operating system ------
007000 01  GDTV-SYS-DATE-YYMMDD          PIC 9(6).
007100 01  FILLER REDEFINES GDTV-SYS-DATE-YYMMDD.
007200     05  GDTV-SYS-DATE-YY          PIC 99.
007300     05  GDTV-SYS-DATE-MM          PIC 99.
007400     05  GDTV-SYS-DATE-DD          PIC 99.
007500
007600*  ---------- Run date returned to the calling program, CCYYMMDD --
007700 01  GDTV-RUN-DATE                 PIC 9(8).
007800 01  FILLER REDEFINES GDTV-RUN-DATE.
007900     05  GDTV-RUN-DATE-CCYY        PIC 9(4).
008000     05  GDTV-RUN-DATE-MM          PIC 9(2).
008100     05  GDTV-RUN-DATE-DD          PIC 9(2).
