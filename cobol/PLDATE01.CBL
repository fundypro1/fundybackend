000100*   PLDATE01.CBL
000200*   Shop paragraph library -- calendar routines.
000300*   COPY this member into the PROCEDURE DIVISION of any program
000400*   that has to roll a date forward (purchase expiry, withdrawal
000500*   completion stamp) or stamp today's run date.  WORKING-STORAGE
000600*   fields are COPYed separately from wsdate.cbl.
000700*
000800*     94/11/17  EAO  ADD-DAYS-TO-DATE written for the purchase
000900*                    engine's expiry-date calculation.
001000*     98/09/02  DNT  GET-RUN-DATE written -- century windowing
001100*                    added ahead of the year 2000 (Y2K).
001200*     03/02/11  RQH  DETERMINE-LEAP-YEAR corrected -- century
001300*                    years not divisible by 400 are NOT leap
001400*                    years (ticket HD-1129, short one day on the
001500*                    2/2000-dated test purchases).
001600
001700 ADD-DAYS-TO-DATE.
001800     MOVE GDTV-BASE-CCYY          TO GDTV-SERIAL-YEAR.
001900     MOVE GDTV-BASE-MM            TO GDTV-SERIAL-MONTH.
002000     MOVE GDTV-BASE-DD            TO GDTV-SERIAL-DAY.
002100     MOVE GDTV-DAYS-TO-ADD        TO GDTV-SERIAL-DAYS-LEFT.
002200     PERFORM ADVANCE-ONE-DAY
002300         UNTIL GDTV-SERIAL-DAYS-LEFT = ZERO.
002400     MOVE GDTV-SERIAL-YEAR        TO GDTV-RESULT-CCYY.
002500     MOVE GDTV-SERIAL-MONTH       TO GDTV-RESULT-MM.
002600     MOVE GDTV-SERIAL-DAY         TO GDTV-RESULT-DD.
002700 ADD-DAYS-TO-DATE-EXIT.
002800     EXIT.
002900
003000 ADVANCE-ONE-DAY.
003100     PERFORM DETERMINE-LEAP-YEAR.
003200     PERFORM DETERMINE-DAYS-IN-CURR-MONTH.
003300     ADD 1 TO GDTV-SERIAL-DAY.
003400     IF GDTV-SERIAL-DAY > GDTV-SERIAL-DAYS-IN-MONTH
003500         MOVE 1 TO GDTV-SERIAL-DAY
003600         ADD 1 TO GDTV-SERIAL-MONTH
003700         IF GDTV-SERIAL-MONTH > 12
003800             MOVE 1 TO GDTV-SERIAL-MONTH
003900             ADD 1 TO GDTV-SERIAL-YEAR.
004000     SUBTRACT 1 FROM GDTV-SERIAL-DAYS-LEFT.
004100 ADVANCE-ONE-DAY-EXIT.
004200     EXIT.
004300
004400 DETERMINE-DAYS-IN-CURR-MONTH.
004500     MOVE GDTV-DAYS-IN-MONTH (GDTV-SERIAL-MONTH)
004600         TO GDTV-SERIAL-DAYS-IN-MONTH.
004700     IF GDTV-SERIAL-MONTH = 2 AND GDTV-YEAR-IS-LEAP
004800         MOVE 29 TO GDTV-SERIAL-DAYS-IN-MONTH.
004900 DETERMINE-DAYS-IN-CURR-MONTH-EXIT.
005000     EXIT.
005100
005200*     Leap year if divisible by 4, except century years, which
005300*     are leap only if also divisible by 400.
005400 DETERMINE-LEAP-YEAR.
005500     MOVE "N" TO W-GDTV-LEAP-YEAR-SW.
005600     DIVIDE GDTV-SERIAL-YEAR BY 4
005700         GIVING GDTV-LEAP-YEAR-DUMMY-QUO
005800         REMAINDER GDTV-LEAP-YEAR-REMAINDER.
005900     IF GDTV-LEAP-YEAR-REMAINDER = ZERO
006000         DIVIDE GDTV-SERIAL-YEAR BY 100
006100             GIVING GDTV-LEAP-YEAR-DUMMY-QUO
006200             REMAINDER GDTV-LEAP-CENTURY-REMAINDER
006300         IF GDTV-LEAP-CENTURY-REMAINDER NOT = ZERO
006400             MOVE "Y" TO W-GDTV-LEAP-YEAR-SW
006500         ELSE
006600             DIVIDE GDTV-SERIAL-YEAR BY 400
006700                 GIVING GDTV-LEAP-YEAR-DUMMY-QUO
006800                 REMAINDER GDTV-LEAP-CENTURY-REMAINDER
006900             IF GDTV-LEAP-CENTURY-REMAINDER = ZERO
007000                 MOVE "Y" TO W-GDTV-LEAP-YEAR-SW.
007100 DETERMINE-LEAP-YEAR-EXIT.
007200     EXIT.
007300
007400*     Returns today's date as CCYYMMDD.  The host only gives us a
007500*     2-digit year on ACCEPT ... FROM DATE, so we window it into
007600*     a century here and never carry the 2-digit form any further.
007700 GET-RUN-DATE.
007800     ACCEPT GDTV-SYS-DATE-YYMMDD FROM DATE.
007900     IF GDTV-SYS-DATE-YY < 50
008000         COMPUTE GDTV-RUN-DATE-CCYY = 2000 + GDTV-SYS-DATE-YY
008100     ELSE
008200         COMPUTE GDTV-RUN-DATE-CCYY = 1900 + GDTV-SYS-DATE-YY.
008300     MOVE GDTV-SYS-DATE-MM        TO GDTV-RUN-DATE-MM.
008400     MOVE GDTV-SYS-DATE-DD        TO GDTV-RUN-DATE-DD.
008500 GET-RUN-DATE-EXIT.
008600     EXIT.
