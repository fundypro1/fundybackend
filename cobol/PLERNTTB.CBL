000100*   PLERNTTB.CBL
000200*   Shop paragraph library -- load/append/save against the
000300*   in-memory earning table (WSERNTTB.CBL), plus the lookups and
000400*   summations the earnings engine (U4/U5) runs against it.
000500*   ERN-TABLE is kept sorted by ET-ERN-ID, not by customer or
000600*   purchase, so these lookups are straight linear scans rather
000700*   than SEARCH ALL.
000800*
000900*     09/30/22  EAO  original LOAD/SAVE/SUM paragraphs (ticket
001000*                    HD-0905).
001100
001200 LOAD-ERN-TABLE.
001300     MOVE ZERO TO ET-TABLE-COUNT.
001400     MOVE "N" TO W-EARNFILE-EOF-SW.
001500     OPEN INPUT EARNING-FILE.
001600     PERFORM LOAD-ERN-TABLE-READ
001700         UNTIL EARNFILE-AT-EOF.
001800     CLOSE EARNING-FILE.
001900 LOAD-ERN-TABLE-EXIT.
002000     EXIT.
002100
002200 LOAD-ERN-TABLE-READ.
002300     READ EARNING-FILE
002400         AT END MOVE "Y" TO W-EARNFILE-EOF-SW
002500         NOT AT END PERFORM LOAD-ERN-TABLE-ADD-ROW.
002600 LOAD-ERN-TABLE-READ-EXIT.
002700     EXIT.
002800
002900 LOAD-ERN-TABLE-ADD-ROW.
003000     ADD 1 TO ET-TABLE-COUNT.
003100     MOVE ERN-ID              TO ET-ERN-ID      (ET-TABLE-COUNT).
003200     MOVE ERN-CUST-ID         TO ET-CUST-ID     (ET-TABLE-COUNT).
003300     MOVE ERN-PURCHASE-ID     TO ET-PURCHASE-ID (ET-TABLE-COUNT).
003400     MOVE ERN-AMOUNT          TO ET-AMOUNT      (ET-TABLE-COUNT).
003500     MOVE ERN-STATUS          TO ET-STATUS      (ET-TABLE-COUNT).
003600     MOVE ERN-EARN-DATE       TO ET-EARN-DATE   (ET-TABLE-COUNT).
003700 LOAD-ERN-TABLE-ADD-ROW-EXIT.
003800     EXIT.
003900
004000*     Locates the single ACTIVE earning row for (customer,
004100*     purchase) -- U4 folds a new accrual into this row when it
004200*     exists instead of creating a second one.
004300 FIND-ERN-FOR-PURCHASE.
004400     MOVE "N" TO W-ERN-FOUND-SW.
004500     MOVE 1 TO W-ET-SUB.
004600     PERFORM FIND-ERN-FOR-PURCHASE-ROW
004700         UNTIL W-ET-SUB > ET-TABLE-COUNT
004800            OR ERN-WAS-FOUND.
004900 FIND-ERN-FOR-PURCHASE-EXIT.
005000     EXIT.
005100
005200 FIND-ERN-FOR-PURCHASE-ROW.
005300     IF ET-CUST-ID     (W-ET-SUB) = W-FIND-ERN-CUST-ID
005400        AND ET-PURCHASE-ID (W-ET-SUB) = W-FIND-ERN-PUR-ID
005500        AND ET-STATUS  (W-ET-SUB) = "ACTIVE"
005600         MOVE "Y" TO W-ERN-FOUND-SW
005700     ELSE
005800         ADD 1 TO W-ET-SUB.
005900 FIND-ERN-FOR-PURCHASE-ROW-EXIT.
006000     EXIT.
006100
006200*     U4 cap check -- ACTIVE earnings already posted against this
006300*     one purchase.
006400 SUM-EARNINGS-FOR-PURCHASE.
006500     MOVE ZERO TO W-SUM-ACTIVE-EARNINGS.
006600     MOVE 1 TO W-ET-SUB.
006700     PERFORM SUM-EARNINGS-FOR-PURCHASE-ROW
006800         UNTIL W-ET-SUB > ET-TABLE-COUNT.
006900 SUM-EARNINGS-FOR-PURCHASE-EXIT.
007000     EXIT.
007100
007200 SUM-EARNINGS-FOR-PURCHASE-ROW.
007300     IF ET-CUST-ID     (W-ET-SUB) = W-FIND-ERN-CUST-ID
007400        AND ET-PURCHASE-ID (W-ET-SUB) = W-FIND-ERN-PUR-ID
007500        AND ET-STATUS  (W-ET-SUB) = "ACTIVE"
007600         ADD ET-AMOUNT (W-ET-SUB) TO W-SUM-ACTIVE-EARNINGS.
007700     ADD 1 TO W-ET-SUB.
007800 SUM-EARNINGS-FOR-PURCHASE-ROW-EXIT.
007900     EXIT.
008000
008100*     U5 crediting -- ALL of a customer's ACTIVE earnings, across
008200*     every purchase.
008300 SUM-EARNINGS-FOR-CUSTOMER.
008400     MOVE ZERO TO W-SUM-ACTIVE-EARNINGS.
008500     MOVE 1 TO W-ET-SUB.
008600     PERFORM SUM-EARNINGS-FOR-CUSTOMER-ROW
008700         UNTIL W-ET-SUB > ET-TABLE-COUNT.
008800 SUM-EARNINGS-FOR-CUSTOMER-EXIT.
008900     EXIT.
009000
009100 SUM-EARNINGS-FOR-CUSTOMER-ROW.
009200     IF ET-CUST-ID (W-ET-SUB) = W-FIND-ERN-CUST-ID
009300        AND ET-STATUS (W-ET-SUB) = "ACTIVE"
009400         ADD ET-AMOUNT (W-ET-SUB) TO W-SUM-ACTIVE-EARNINGS.
009500     ADD 1 TO W-ET-SUB.
009600 SUM-EARNINGS-FOR-CUSTOMER-ROW-EXIT.
009700     EXIT.
009800
009900*     U5 reset -- every ACTIVE row for the customer is flagged
010000*     CREDITED and zeroed once its total has been moved to the
010100*     balance.
010200 CREDIT-AND-RESET-CUSTOMER-ROWS.
010300     MOVE 1 TO W-ET-SUB.
010400     PERFORM CREDIT-AND-RESET-CUSTOMER-ROW
010500         UNTIL W-ET-SUB > ET-TABLE-COUNT.
010600 CREDIT-AND-RESET-CUSTOMER-ROWS-EXIT.
010700     EXIT.
010800
010900 CREDIT-AND-RESET-CUSTOMER-ROW.
011000     IF ET-CUST-ID (W-ET-SUB) = W-FIND-ERN-CUST-ID
011100        AND ET-STATUS (W-ET-SUB) = "ACTIVE"
011200         MOVE "CREDITED" TO ET-STATUS (W-ET-SUB)
011300         MOVE ZERO       TO ET-AMOUNT (W-ET-SUB).
011400     ADD 1 TO W-ET-SUB.
011500 CREDIT-AND-RESET-CUSTOMER-ROW-EXIT.
011600     EXIT.
011700
011800 APPEND-ERN-TO-TABLE.
011900     ADD 1 TO ET-TABLE-COUNT.
012000     MOVE ET-TABLE-COUNT TO W-ET-SUB.
012100 APPEND-ERN-TO-TABLE-EXIT.
012200     EXIT.
012300
012400 SAVE-ERN-TABLE.
012500     OPEN OUTPUT EARNING-FILE.
012600     MOVE 1 TO W-ET-SUB.
012700     PERFORM SAVE-ERN-TABLE-WRITE-ROW
012800         UNTIL W-ET-SUB > ET-TABLE-COUNT.
012900     CLOSE EARNING-FILE.
013000 SAVE-ERN-TABLE-EXIT.
013100     EXIT.
013200
013300 SAVE-ERN-TABLE-WRITE-ROW.
013400     MOVE SPACES                     TO EARNING-RECORD.
013500     MOVE ET-ERN-ID       (W-ET-SUB) TO ERN-ID.
013600     MOVE ET-CUST-ID      (W-ET-SUB) TO ERN-CUST-ID.
013700     MOVE ET-PURCHASE-ID  (W-ET-SUB) TO ERN-PURCHASE-ID.
013800     MOVE ET-AMOUNT       (W-ET-SUB) TO ERN-AMOUNT.
013900     MOVE ET-STATUS       (W-ET-SUB) TO ERN-STATUS.
014000     MOVE ET-EARN-DATE    (W-ET-SUB) TO ERN-EARN-DATE.
014100     WRITE EARNING-RECORD.
014200     ADD 1 TO W-ET-SUB.
014300 SAVE-ERN-TABLE-WRITE-ROW-EXIT.
014400     EXIT.
