000100*   FDTRAN01.CBL
000200*   Transaction file -- the day's requests and operator decisions
000300*   that drive every unit from intake through posting.  One
000400*   physical record shape, discriminated by TRAN-TYPE; each
000500*   program COPYing this member reads every record but acts only
000600*   on the TRAN-TYPE values that belong to it, skipping the rest.
000700*
000800*   TRAN-TYPE values in use:
000900*     01  deposit intake request              (U1)
001000*     02  deposit approve/reject decision      (U2)
001100*     03  purchase request                     (U3)
001200*     04  earning accrual request               (U4)
001300*     05  earning credit request                (U5)
001400*     06  withdrawal intake request            (U6)
001500*     07  withdrawal approve/reject/complete    (U7)
001600*     08  customer registration request        (U8)
001700*     09  customer profile-change request       (U8)
001800*
001900*     03/14/21  RQH  original layout, four transaction types.
002000*     09/30/22  EAO  accrual and credit request types added when
002100*                    the earnings engine moved off the nightly
002200*                    scheduler and onto the transaction file
002300*                    (ticket HD-0905).
002400     FD  TRANSACTION-FILE
002500         LABEL RECORDS ARE OMITTED.
002600
002700     01  TRAN-RECORD.
002800         05  TRAN-TYPE                 PIC X(02).
002900             88  TRAN-IS-DEPOSIT-REQ   VALUE "01".
003000             88  TRAN-IS-DEPOSIT-DEC   VALUE "02".
003100             88  TRAN-IS-PURCHASE-REQ  VALUE "03".
003200             88  TRAN-IS-ACCRUAL-REQ   VALUE "04".
003300             88  TRAN-IS-CREDIT-REQ    VALUE "05".
003400             88  TRAN-IS-WDRAWL-REQ    VALUE "06".
003500             88  TRAN-IS-WDRAWL-DEC    VALUE "07".
003600             88  TRAN-IS-CUST-ADD      VALUE "08".
003700             88  TRAN-IS-CUST-CHG      VALUE "09".
003800         05  TRAN-DATA                 PIC X(110).
003900
004000*   01 -- deposit intake request (U1)
004100     01  TRAN-DEPOSIT-REQUEST REDEFINES TRAN-RECORD.
004200         05  TR-TYPE-01                PIC X(02).
004300         05  TR-DR-CUST-ID             PIC 9(07).
004400         05  TR-DR-AMOUNT              PIC S9(07)V99.
004500         05  TR-DR-CURRENCY            PIC X(03).
004600         05  TR-DR-REQUEST-DATE        PIC 9(08).
004700         05  FILLER                    PIC X(83).
004800
004900*   02 -- deposit approve/reject decision (U2)
005000     01  TRAN-DEPOSIT-DECISION REDEFINES TRAN-RECORD.
005100         05  TR-TYPE-02                PIC X(02).
005200         05  TR-DD-DEPOSIT-ID          PIC 9(07).
005300         05  TR-DD-ACTION              PIC X(07).
005400             88  TR-DD-IS-APPROVE      VALUE "APPROVE".
005500             88  TR-DD-IS-REJECT       VALUE "REJECT".
005600         05  TR-DD-ADMIN-ID            PIC 9(05).
005700         05  TR-DD-NOTES               PIC X(40).
005800         05  FILLER                    PIC X(51).
005900
006000*   03 -- purchase request (U3)
006100     01  TRAN-PURCHASE-REQUEST REDEFINES TRAN-RECORD.
006200         05  TR-TYPE-03                PIC X(02).
006300         05  TR-PR-CUST-ID             PIC 9(07).
006400         05  TR-PR-PRODUCT-NAME        PIC X(30).
006500         05  TR-PR-PRICE               PIC S9(07)V99.
006600         05  TR-PR-DAILY-RATE          PIC V9999.
006700         05  TR-PR-DURATION-DAYS       PIC 9(04).
006800         05  TR-PR-REQUEST-DATE        PIC 9(08).
006900         05  FILLER                    PIC X(48).
007000
007100*   04 -- earning accrual request (U4)
007200     01  TRAN-ACCRUAL-REQUEST REDEFINES TRAN-RECORD.
007300         05  TR-TYPE-04                PIC X(02).
007400         05  TR-AR-CUST-ID             PIC 9(07).
007500         05  TR-AR-ACCRUAL-DATE        PIC 9(08).
007600         05  FILLER                    PIC X(95).
007700
007800*   05 -- earning credit request (U5)
007900     01  TRAN-CREDIT-REQUEST REDEFINES TRAN-RECORD.
008000         05  TR-TYPE-05                PIC X(02).
008100         05  TR-CR-CUST-ID             PIC 9(07).
008200         05  TR-CR-CREDIT-DATE         PIC 9(08).
008300         05  FILLER                    PIC X(95).
008400
008500*   06 -- withdrawal intake request (U6)
008600     01  TRAN-WITHDRAWAL-REQUEST REDEFINES TRAN-RECORD.
008700         05  TR-TYPE-06                PIC X(02).
008800         05  TR-WR-CUST-ID             PIC 9(07).
008900         05  TR-WR-AMOUNT              PIC S9(07)V99.
009000         05  TR-WR-CURRENCY            PIC X(03).
009100         05  TR-WR-RECIPIENT-NAME      PIC X(30).
009200         05  TR-WR-RECIPIENT-ACCT      PIC X(30).
009300         05  TR-WR-BANK-NAME           PIC X(20).
009400         05  TR-WR-REQUEST-DATE        PIC 9(08).
009500         05  FILLER                    PIC X(03).
009600
009700*   07 -- withdrawal approve/reject/complete decision (U7)
009800     01  TRAN-WITHDRAWAL-DECISION REDEFINES TRAN-RECORD.
009900         05  TR-TYPE-07                PIC X(02).
010000         05  TR-WD-WITHDRAWAL-ID       PIC 9(07).
010100         05  TR-WD-ACTION              PIC X(09).
010200             88  TR-WD-IS-APPROVE      VALUE "APPROVE".
010300             88  TR-WD-IS-REJECT       VALUE "REJECT".
010400             88  TR-WD-IS-COMPLETE     VALUE "COMPLETE".
010500         05  TR-WD-ADMIN-ID            PIC 9(05).
010600         05  TR-WD-NOTES               PIC X(40).
010700         05  TR-WD-PROCESS-DATE        PIC 9(08).
010800         05  FILLER                    PIC X(41).
010900
011000*   08 -- customer registration request (U8)
011100     01  TRAN-CUSTOMER-ADD REDEFINES TRAN-RECORD.
011200         05  TR-TYPE-08                PIC X(02).
011300         05  TR-CA-USERNAME            PIC X(20).
011400         05  TR-CA-EMAIL               PIC X(40).
011500         05  TR-CA-PHONE               PIC X(15).
011600         05  TR-CA-REG-DATE            PIC 9(08).
011700         05  FILLER                    PIC X(27).
011800
011900*   09 -- customer profile-change request (U8)
012000     01  TRAN-CUSTOMER-CHANGE REDEFINES TRAN-RECORD.
012100         05  TR-TYPE-09                PIC X(02).
012200         05  TR-CC-CUST-ID             PIC 9(07).
012300         05  TR-CC-USERNAME            PIC X(20).
012400         05  TR-CC-EMAIL               PIC X(40).
012500         05  TR-CC-PHONE               PIC X(15).
012600         05  FILLER                    PIC X(28).
