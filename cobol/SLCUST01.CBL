000100*   SLCUST01.CBL -- FILE-CONTROL entry for the customer master.
000200 SELECT CUSTOMER-MASTER
000300        ASSIGN TO CUSTMAST
000400        ORGANIZATION IS SEQUENTIAL.
