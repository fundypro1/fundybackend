000100*   PLDEPTTB.CBL
000200*   Shop paragraph library -- load/find/append/save against the
000300*   in-memory deposit table (WSDEPTTB.CBL).
000400*
000500*     02/11/20  RQH  original LOAD/FIND/SAVE paragraphs.
000600
000700 LOAD-DEP-TABLE.
000800     MOVE ZERO TO DT-TABLE-COUNT.
000900     MOVE "N" TO W-DEPOFILE-EOF-SW.
001000     OPEN INPUT DEPOSIT-FILE.
001100     PERFORM LOAD-DEP-TABLE-READ
001200         UNTIL DEPOFILE-AT-EOF.
001300     CLOSE DEPOSIT-FILE.
001400 LOAD-DEP-TABLE-EXIT.
001500     EXIT.
001600
001700 LOAD-DEP-TABLE-READ.
001800     READ DEPOSIT-FILE
001900         AT END MOVE "Y" TO W-DEPOFILE-EOF-SW
002000         NOT AT END PERFORM LOAD-DEP-TABLE-ADD-ROW.
002100 LOAD-DEP-TABLE-READ-EXIT.
002200     EXIT.
002300
002400 LOAD-DEP-TABLE-ADD-ROW.
002500     ADD 1 TO DT-TABLE-COUNT.
002600     MOVE DEP-ID              TO DT-DEP-ID      (DT-TABLE-COUNT).
002700     MOVE DEP-CUST-ID         TO DT-CUST-ID     (DT-TABLE-COUNT).
002800     MOVE DEP-AMOUNT          TO DT-AMOUNT      (DT-TABLE-COUNT).
002900     MOVE DEP-CURRENCY        TO DT-CURRENCY    (DT-TABLE-COUNT).
003000     MOVE DEP-STATUS          TO DT-STATUS      (DT-TABLE-COUNT).
003100     MOVE DEP-ADMIN-ID        TO DT-ADMIN-ID    (DT-TABLE-COUNT).
003200     MOVE DEP-NOTES           TO DT-NOTES       (DT-TABLE-COUNT).
003300     MOVE DEP-CREATED-DATE    TO DT-CREATED-DATE(DT-TABLE-COUNT).
003400 LOAD-DEP-TABLE-ADD-ROW-EXIT.
003500     EXIT.
003600
003700 FIND-DEP-IN-TABLE.
003800     MOVE "N" TO W-DEP-FOUND-SW.
003900     SET DT-IDX TO 1.
004000     SEARCH ALL DEP-TABLE-ENTRY
004100         AT END MOVE "N" TO W-DEP-FOUND-SW
004200         WHEN DT-DEP-ID (DT-IDX) = W-FIND-DEP-ID
004300             MOVE "Y" TO W-DEP-FOUND-SW
004400             MOVE DT-IDX TO W-DT-SUB.
004500 FIND-DEP-IN-TABLE-EXIT.
004600     EXIT.
004700
004800 APPEND-DEP-TO-TABLE.
004900     ADD 1 TO DT-TABLE-COUNT.
005000     MOVE DT-TABLE-COUNT TO W-DT-SUB.
005100 APPEND-DEP-TO-TABLE-EXIT.
005200     EXIT.
005300
005400 SAVE-DEP-TABLE.
005500     OPEN OUTPUT DEPOSIT-FILE.
005600     MOVE 1 TO W-DT-SUB.
005700     PERFORM SAVE-DEP-TABLE-WRITE-ROW
005800         UNTIL W-DT-SUB > DT-TABLE-COUNT.
005900     CLOSE DEPOSIT-FILE.
006000 SAVE-DEP-TABLE-EXIT.
006100     EXIT.
006200
006300 SAVE-DEP-TABLE-WRITE-ROW.
006400     MOVE SPACES                    TO DEPOSIT-RECORD.
006500     MOVE DT-DEP-ID       (W-DT-SUB) TO DEP-ID.
006600     MOVE DT-CUST-ID      (W-DT-SUB) TO DEP-CUST-ID.
006700     MOVE DT-AMOUNT       (W-DT-SUB) TO DEP-AMOUNT.
006800     MOVE DT-CURRENCY     (W-DT-SUB) TO DEP-CURRENCY.
006900     MOVE DT-STATUS       (W-DT-SUB) TO DEP-STATUS.
007000     MOVE DT-ADMIN-ID     (W-DT-SUB) TO DEP-ADMIN-ID.
007100     MOVE DT-NOTES        (W-DT-SUB) TO DEP-NOTES.
007200     MOVE DT-CREATED-DATE (W-DT-SUB) TO DEP-CREATED-DATE.
007300     WRITE DEPOSIT-RECORD.
007400     ADD 1 TO W-DT-SUB.
007500 SAVE-DEP-TABLE-WRITE-ROW-EXIT.
007600     EXIT.
