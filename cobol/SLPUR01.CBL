000100*   SLPUR01.CBL -- FILE-CONTROL entry for the purchase file.
000200 SELECT PURCHASE-FILE
000300        ASSIGN TO PURCFILE
000400        ORGANIZATION IS SEQUENTIAL.
